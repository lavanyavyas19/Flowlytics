000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SLSB02.
000300 AUTHOR.       R OKAFOR.
000310 INSTALLATION. DATA PROCESSING DEPT - RETAIL SALES SYSTEMS.
000320 DATE-WRITTEN. NOVEMBER 1987.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      slsb02.cbl                                             *
000345*      Shop-owned source - Data Processing Dept.              *
000346*      Retail Sales Systems group.                            *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350*
000360***************************************************************
000361*    DESCRIPTION
000362*
000363*    Second step of the sales batch.  Reads the raw-transaction
000364*    work file written by ingestion (SLSB01) in RAW-ID order,
000365*    validates and type-converts every field, derives
000366*    TOTAL-AMOUNT, suppresses duplicates (by transaction id when
000367*    carried, otherwise by the composite key of date/customer/
000368*    product/quantity/price) and writes the cleaned-transaction
000369*    store read by every later step.
000370*
000371*    THE CLEANED STORE IS READ ONCE, FIRST, TO LOAD THE
000372*    DUPLICATE-CHECK TABLES WITH EVERYTHING ALREADY ON FILE FROM
000373*    EARLIER BATCHES, THEN RE-OPENED EXTEND TO RECEIVE THIS
000374*    BATCH'S NEW RECORDS - THE SAME TWO-PASS SHAPE NACT05 USES
000375*    TO BROWSE BEFORE IT POSITIONS FOR UPDATE.
000376*
000377***************************************************************
000378*     AMENDMENT HISTORY
000379*
000380*      DATE         AUTHOR          DESCRIPTION
000381*
000382*   $D0 871104 R.OKAFOR       DP-0417 - ORIGINAL PROGRAM, DATE
000383*                             FORMATS YYYY-MM-DD/MM-DD-YYYY ONLY
000384*   $D1 910622 T.WENDLAND     DP-0642 - ADDED SLASH DATE FORMATS
000385*                             (MM/DD/YYYY, DD/MM/YYYY) AND THE
000386*                             TIMESTAMP FORMAT
000387*   $D2 990312 T.WENDLANDT    DP-1190 - Y2K - CCYY IS NOW 4
000388*                             DIGITS THROUGHOUT, NO WINDOWING
000389*   $D3 081003 M.FAIRWEATHER  DP-1630 - ADDED COMPOSITE-KEY
000390*                             DUPLICATE CHECK FOR ROWS WITH NO
000391*                             TRANSACTION ID
000392*   $D4 091117 R.OKAFOR       DP-1900 - 110-MOVE-RAW-TO-WORK HAD
000393*                             NO TRIM AT ALL - A RAWSTORE FIELD
000394*                             WITH LEADING BLANKS WAS FALLING
000395*                             THROUGH TO THE COMPOSITE KEY AND
000396*                             TRANS-ID DUP CHECK STILL PADDED -
000397*                             ADDED 115-TRIM-WORK-FIELDS, SHARED
000398*                             840-LEFT-TRIM-FIELD SCAN
000399*   $D5 260119 K.ABERNETHY    DP-1911 - FORMAT 2/3 AND FORMAT 5/6
000400*                             SHARED ONE GUARD APIECE SO THE
000401*                             DD/MM AND DD-MM READINGS COULD NEVER
000402*                             BE REACHED - 300 NOW CHECKS THE
000403*                             MM/DD READING VIA NEW 360-CHECK-
000404*                             CALENDAR-ONLY BEFORE COMMITTING AND
000405*                             FALLS BACK TO THE SWAPPED READING
000406*                             WHEN IT FAILS CALENDAR VALIDATION
000460***************************************************************
000470*     FILES
000480*
000490*     RAWSTORE - WS-RAWSTORE-STATUS  (RAW WORK FILE, INPUT)
000500*         READ
000510*     CLNSTORE - WS-CLNSTORE-STATUS (CLEANED STORE, I/O)
000520*         READ (DUP-CHECK PRE-LOAD), WRITE (EXTEND)
000530*
000540***************************************************************
000550*     COPYBOOKS
000560*
000570*     SLSWRAW - RAW-TRANSACTION WORK RECORD LAYOUT
000580*     SLSWCLN - CLEANED-TRANSACTION RECORD LAYOUT
000590*     SLSWSTA - BATCH RUN-STATISTICS COMMAREA
000600*
000610***************************************************************
000620*
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM
000940     CLASS NUMERIC-SYMBOLS IS '0' THRU '9'
000950     UPSI-0 ON STATUS IS SLSB02-TRACE-ON.
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT RAW-STORE-FILE    ASSIGN TO RAWSTORE
001030            ACCESS IS SEQUENTIAL
001040            FILE STATUS  IS WS-RAWSTORE-STATUS.
001050*
001060     SELECT CLEANED-STORE-FILE  ASSIGN TO CLNSTORE
001070            ACCESS IS SEQUENTIAL
001080            FILE STATUS  IS WS-CLNSTORE-STATUS.
001090*
002000 DATA DIVISION.
002010 FILE SECTION.
002020*
002030 FD  RAW-STORE-FILE
002040     LABEL RECORDS ARE STANDARD
002050     BLOCK CONTAINS 0
002060     RECORDING MODE IS F.
002070     COPY SLSWRAW.
002080*
002090 FD  CLEANED-STORE-FILE
002100     LABEL RECORDS ARE STANDARD
002110     BLOCK CONTAINS 0
002120     RECORDING MODE IS F.
002130     COPY SLSWCLN.
002140*
003000 WORKING-STORAGE SECTION.
003010*
003020 01  WS-DEBUG-DETAILS.
003030     05  FILLER                        PIC X(32)
003040           VALUE 'SLSB02-------WORKING STORAGE  '.
003050     05  FILLER                        PIC X(05) VALUE SPACES.
003054*
003056*    DP-1912 - TASK COUNTER PULLED OUT TO A STANDALONE 77-LEVEL
003058*    (WAS NESTED UNDER A ONE-FIELD WS-DEBUG-EYE GROUP)
003060 77  WS-DEBUG-TASKNO               PIC 9(7) COMP VALUE ZERO.
003070*
003080*
003100 01  WS-FILE-FIELDS.
003110     05  WS-RAWSTORE-STATUS    PIC X(2)  VALUE SPACES.
003120     05  WS-CLNSTORE-STATUS    PIC X(2)  VALUE SPACES.
003130     05  WS-RAWSTORE-EOF-SW    PIC X     VALUE 'N'.
003140         88  WS-RAWSTORE-EOF             VALUE 'Y'.
003150     05  WS-CLNSTORE-EOF-SW    PIC X     VALUE 'N'.
003160         88  WS-CLNSTORE-EOF              VALUE 'Y'.
003170*
003200 01  WS-COUNTERS.
003210     05  WS-CLEANED-RECORDS     PIC 9(7)  COMP VALUE 0.
003220     05  WS-DUPLICATE-RECORDS   PIC 9(7)  COMP VALUE 0.
003230     05  WS-INVALID-RECORDS     PIC 9(7)  COMP VALUE 0.
003240     05  WS-NEXT-CLEAN-ID       PIC 9(7)  COMP VALUE 0.
003250     05  WS-RECORD-VALID-SW     PIC X     VALUE 'Y'.
003260         88  WS-RECORD-VALID              VALUE 'Y'.
003270*
003300 01  WS-DUP-CHECK-TABLES.
003310     05  WS-SEEN-COUNT-TI       PIC 9(4)  COMP VALUE 0.
003320     05  WS-SEEN-TRANSID-TABLE.
003330         10  WS-SEEN-TRANSID OCCURS 2000 TIMES
003340                 INDEXED BY WS-STI-IX   PIC X(12).
003350     05  WS-SEEN-COUNT-CK       PIC 9(4)  COMP VALUE 0.
003360     05  WS-SEEN-COMPOSITE-TABLE.
003370         10  WS-SEEN-COMPOSITE OCCURS 2000 TIMES
003380                 INDEXED BY WS-SCK-IX   PIC X(56).
003390     05  WS-DUP-FOUND-SW        PIC X     VALUE 'N'.
003400         88  WS-DUP-FOUND                   VALUE 'Y'.
003410*
003500 01  WS-CURRENT-COMPOSITE-KEY.
003510     05  WS-CK-DATE             PIC 9(8).
003520     05  WS-CK-CUSTOMER-ID      PIC X(10).
003530     05  WS-CK-PRODUCT          PIC X(20).
003540     05  WS-CK-QUANTITY         PIC S9(7)V99.
003550     05  WS-CK-PRICE            PIC S9(7)V99.
003560 01  WS-CURRENT-COMPOSITE-KEY-R REDEFINES WS-CURRENT-COMPOSITE-KEY
003570         PIC X(56).
003580*
003600 01  WS-FIELD-WORK-AREA.
003610     05  WS-TRANS-ID-WK         PIC X(12) VALUE SPACES.
003620     05  WS-TRANS-DATE-RAW      PIC X(19) VALUE SPACES.
003630     05  WS-TRANS-DATE-LC       PIC X(19) VALUE SPACES.
003640     05  WS-CUSTOMER-ID-WK      PIC X(10) VALUE SPACES.
003650     05  WS-PRODUCT-WK          PIC X(20) VALUE SPACES.
003660     05  WS-CATEGORY-WK         PIC X(15) VALUE SPACES.
003670     05  WS-PAYMENT-METHOD-WK   PIC X(10) VALUE SPACES.
003680     05  WS-CITY-WK             PIC X(15) VALUE SPACES.
003690     05  WS-PARSED-DATE         PIC 9(8)  VALUE 0.
003700     05  WS-PARSED-DATE-R REDEFINES WS-PARSED-DATE.
003710         10  WS-PD-CCYY         PIC 9(4).
003720         10  WS-PD-MM           PIC 9(2).
003730         10  WS-PD-DD           PIC 9(2).
003740     05  WS-DATE-VALID-SW       PIC X     VALUE 'N'.
003750         88  WS-DATE-VALID                VALUE 'Y'.
003760     05  WS-QUANTITY-WK         PIC S9(7)V99 COMP-3 VALUE 0.
003770     05  WS-PRICE-WK            PIC S9(7)V99 COMP-3 VALUE 0.
003780     05  WS-TOTAL-AMOUNT-WK     PIC S9(9)V99 COMP-3 VALUE 0.
003790     05  WS-NUMERIC-VALID-SW    PIC X     VALUE 'N'.
003800         88  WS-NUMERIC-VALID             VALUE 'Y'.
003810*
003850*    DP-1900 - SHARED LEFT-TRIM SCRATCH AREA, SEE
003855*    840-LEFT-TRIM-FIELD.  CALLER MOVES THE FIELD TO BE
003860*    TRIMMED INTO WS-TRIM-FIELD, PERFORMS 840, THEN PICKS
003865*    THE TRIMMED VALUE BACK UP FROM WS-TRIM-RESULT.
003870 01  WS-TRIM-WORK-AREA.
003875     05  WS-TRIM-FIELD             PIC X(30).
003880     05  WS-TRIM-FIELD-R REDEFINES WS-TRIM-FIELD.
003885         10  WS-TRIM-CHAR OCCURS 30 TIMES
003890                 INDEXED BY WS-TRIM-IX  PIC X.
003892     05  WS-TRIM-RESULT            PIC X(30).
003894     05  WS-TRIM-FIRST-NONBLANK    PIC 9(3)  COMP VALUE 0.
003896     05  FILLER                    PIC X(05) VALUE SPACES.
003898*
003900 01  WS-DAYS-IN-MONTH-TABLE.
003910     05  FILLER PIC 9(2) VALUE 31.
003920     05  FILLER PIC 9(2) VALUE 28.
003930     05  FILLER PIC 9(2) VALUE 31.
003940     05  FILLER PIC 9(2) VALUE 30.
003950     05  FILLER PIC 9(2) VALUE 31.
003960     05  FILLER PIC 9(2) VALUE 30.
003970     05  FILLER PIC 9(2) VALUE 31.
003980     05  FILLER PIC 9(2) VALUE 31.
003990     05  FILLER PIC 9(2) VALUE 30.
004000     05  FILLER PIC 9(2) VALUE 31.
004010     05  FILLER PIC 9(2) VALUE 30.
004020     05  FILLER PIC 9(2) VALUE 31.
004030 01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-TABLE.
004040     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES
004050             INDEXED BY WS-DIM-IX    PIC 9(2).
004060*
004100 01  WS-NUMERIC-PARSE-AREA.
004110     05  WS-NUM-TEXT-IN         PIC X(12) VALUE SPACES.
004120     05  WS-NUM-TEXT-R REDEFINES WS-NUM-TEXT-IN.
004130         10  WS-NUM-CHAR OCCURS 12 TIMES
004140                 INDEXED BY WS-NUM-IX  PIC X.
004150     05  WS-NUM-SIGN            PIC X     VALUE '+'.
004160     05  WS-NUM-WHOLE-PART      PIC 9(7)  COMP VALUE 0.
004170     05  WS-NUM-DECML-PART      PIC 9(2)  COMP VALUE 0.
004180     05  WS-NUM-DECML-DIGITS    PIC 9(1)  COMP VALUE 0.
004190     05  WS-NUM-SEEN-DECIMAL-SW PIC X     VALUE 'N'.
004200         88  WS-NUM-SEEN-DECIMAL          VALUE 'Y'.
004210     05  WS-NUM-SEEN-DIGIT-SW   PIC X     VALUE 'N'.
004220         88  WS-NUM-SEEN-DIGIT            VALUE 'Y'.
004230     05  WS-NUM-BAD-CHAR-SW     PIC X     VALUE 'N'.
004231         88  WS-NUM-BAD-CHAR               VALUE 'Y'.
004232     05  WS-NUM-ONE-DIGIT       PIC 9(1)  COMP VALUE 0.
004233     05  WS-NUM-RESULT          PIC S9(7)V99 COMP-3 VALUE 0.
004234     05  WS-NUM-TEXT-LC         PIC X(12) VALUE SPACES.
004240*
004300 01  WS-LEAP-YEAR-SW            PIC X     VALUE 'N'.
004310     88  WS-LEAP-YEAR                     VALUE 'Y'.
004311 01  WS-LEAP-YEAR-WORK.
004312     05  WS-LEAP-DIV-WORK       PIC 9(4)  COMP VALUE 0.
004313     05  WS-LEAP-REM-4          PIC 9(2)  COMP VALUE 0.
004314     05  WS-LEAP-REM-100        PIC 9(2)  COMP VALUE 0.
004315     05  WS-LEAP-REM-400        PIC 9(3)  COMP VALUE 0.
004320*
004500***************************************************************
004600 LINKAGE SECTION.
004610*
004620 01  LK-BATCH-ID                   PIC X(24).
004630*
004640     COPY SLSWSTA.
004650*
005000***************************************************************
005100 PROCEDURE DIVISION USING LK-BATCH-ID, SLSW-BATCH-STATS.
005200***************************************************************
005300*
005310 000-CLEAN-BATCH.
005320     PERFORM 010-OPEN-AND-PRELOAD THRU 010-OPEN-AND-PRELOAD-EXIT.
005330     PERFORM 020-OPEN-RAW-AND-EXTEND
005340             THRU 020-OPEN-RAW-AND-EXTEND-EXIT.
005350     PERFORM 100-CLEAN-ONE-RECORD THRU 100-CLEAN-ONE-RECORD-EXIT
005360             UNTIL WS-RAWSTORE-EOF.
005370     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT.
005380     DISPLAY 'SLSB02 CLEANED      = ' WS-CLEANED-RECORDS.
005390     DISPLAY 'SLSB02 DUPLICATES   = ' WS-DUPLICATE-RECORDS.
005400     DISPLAY 'SLSB02 INVALID      = ' WS-INVALID-RECORDS.
005410     ADD WS-CLEANED-RECORDS   TO SLSW-STA-CLEANED-RECORDS.
005420     ADD WS-DUPLICATE-RECORDS TO SLSW-STA-DUPLICATE-RECORDS.
005430     ADD WS-INVALID-RECORDS   TO SLSW-STA-INVALID-CLEANING.
005440     GOBACK.
005450*
005500 010-OPEN-AND-PRELOAD.
005510     OPEN INPUT CLEANED-STORE-FILE.
005520     IF WS-CLNSTORE-STATUS = '35'
005530         GO TO 010-OPEN-AND-PRELOAD-EXIT
005540     END-IF.
005550     IF WS-CLNSTORE-STATUS NOT = '00'
005560         DISPLAY 'SLSB02 - CLNSTORE OPEN FAILED '
005570                 WS-CLNSTORE-STATUS
005580         GO TO 010-OPEN-AND-PRELOAD-EXIT
005590     END-IF.
005600     PERFORM 015-PRELOAD-ONE-RECORD THRU 015-PRELOAD-ONE-RECORD-EXIT
005610             UNTIL WS-CLNSTORE-EOF.
005620     CLOSE CLEANED-STORE-FILE.
005630     MOVE 'N' TO WS-CLNSTORE-EOF-SW.
005640 010-OPEN-AND-PRELOAD-EXIT.
005650     EXIT.
005660*
005700 015-PRELOAD-ONE-RECORD.
005710     READ CLEANED-STORE-FILE
005720         AT END
005730             MOVE 'Y' TO WS-CLNSTORE-EOF-SW
005740             GO TO 015-PRELOAD-ONE-RECORD-EXIT
005750     END-READ.
005760     IF SLSW-CLN-TRANS-ID NOT = SPACES
005770        AND WS-SEEN-COUNT-TI < 2000
005780         ADD 1 TO WS-SEEN-COUNT-TI
005790         SET WS-STI-IX TO WS-SEEN-COUNT-TI
005800         MOVE SLSW-CLN-TRANS-ID TO WS-SEEN-TRANSID (WS-STI-IX)
005810     END-IF.
005820     IF WS-SEEN-COUNT-CK < 2000
005830         MOVE SLSW-CLN-DATE        TO WS-CK-DATE
005840         MOVE SLSW-CLN-CUSTOMER-ID TO WS-CK-CUSTOMER-ID
005850         MOVE SLSW-CLN-PRODUCT     TO WS-CK-PRODUCT
005860         MOVE SLSW-CLN-QUANTITY    TO WS-CK-QUANTITY
005870         MOVE SLSW-CLN-PRICE       TO WS-CK-PRICE
005880         ADD 1 TO WS-SEEN-COUNT-CK
005890         SET WS-SCK-IX TO WS-SEEN-COUNT-CK
005900         MOVE WS-CURRENT-COMPOSITE-KEY-R
005910                 TO WS-SEEN-COMPOSITE (WS-SCK-IX)
005920     END-IF.
005930 015-PRELOAD-ONE-RECORD-EXIT.
005940     EXIT.
005950*
006000 020-OPEN-RAW-AND-EXTEND.
006010     OPEN INPUT RAW-STORE-FILE.
006020     IF WS-RAWSTORE-STATUS NOT = '00'
006030         DISPLAY 'SLSB02 - RAWSTORE OPEN FAILED '
006040                 WS-RAWSTORE-STATUS
006050         MOVE 'Y' TO WS-RAWSTORE-EOF-SW
006060     END-IF.
006070     OPEN EXTEND CLEANED-STORE-FILE.
006080     IF WS-CLNSTORE-STATUS = '35'
006090         OPEN OUTPUT CLEANED-STORE-FILE
006100     END-IF.
006110 020-OPEN-RAW-AND-EXTEND-EXIT.
006120     EXIT.
006130*
007000 100-CLEAN-ONE-RECORD.
007010     READ RAW-STORE-FILE
007020         AT END
007030             MOVE 'Y' TO WS-RAWSTORE-EOF-SW
007040             GO TO 100-CLEAN-ONE-RECORD-EXIT
007050     END-READ.
007060     MOVE 'Y' TO WS-RECORD-VALID-SW.
007070     MOVE 'N' TO WS-DUP-FOUND-SW.
007080     PERFORM 110-MOVE-RAW-TO-WORK THRU 110-MOVE-RAW-TO-WORK-EXIT.
007085     PERFORM 115-TRIM-WORK-FIELDS THRU 115-TRIM-WORK-FIELDS-EXIT.
007090     PERFORM 300-PARSE-TRANSACTION-DATE
007100             THRU 300-PARSE-TRANSACTION-DATE-EXIT.
007110     IF WS-RECORD-VALID
007120         PERFORM 120-VALIDATE-REQUIRED-TEXT
007130                 THRU 120-VALIDATE-REQUIRED-TEXT-EXIT
007140     END-IF.
007150     IF WS-RECORD-VALID
007160         PERFORM 400-PARSE-QUANTITY-AND-PRICE
007170                 THRU 400-PARSE-QUANTITY-AND-PRICE-EXIT
007180     END-IF.
007190     IF NOT WS-RECORD-VALID
007200         ADD 1 TO WS-INVALID-RECORDS
007210         GO TO 100-CLEAN-ONE-RECORD-EXIT
007220     END-IF.
007230     COMPUTE WS-TOTAL-AMOUNT-WK ROUNDED =
007240             WS-QUANTITY-WK * WS-PRICE-WK.
007250     PERFORM 500-CHECK-DUPLICATE THRU 500-CHECK-DUPLICATE-EXIT.
007260     IF WS-DUP-FOUND
007270         ADD 1 TO WS-DUPLICATE-RECORDS
007280         GO TO 100-CLEAN-ONE-RECORD-EXIT
007290     END-IF.
007300     PERFORM 600-WRITE-CLEANED-RECORD
007310             THRU 600-WRITE-CLEANED-RECORD-EXIT.
007320     ADD 1 TO WS-CLEANED-RECORDS.
007330 100-CLEAN-ONE-RECORD-EXIT.
007340     EXIT.
007350*
007400 110-MOVE-RAW-TO-WORK.
007410     MOVE SLSW-RAW-TRANS-ID       TO WS-TRANS-ID-WK.
007420     MOVE SLSW-RAW-TRANS-DATE     TO WS-TRANS-DATE-RAW.
007430     MOVE SLSW-RAW-CUSTOMER-ID    TO WS-CUSTOMER-ID-WK.
007440     MOVE SLSW-RAW-PRODUCT        TO WS-PRODUCT-WK.
007450     MOVE SLSW-RAW-CATEGORY       TO WS-CATEGORY-WK.
007460     MOVE SLSW-RAW-PAYMENT-METHOD TO WS-PAYMENT-METHOD-WK.
007470     MOVE SLSW-RAW-CITY           TO WS-CITY-WK.
007480 110-MOVE-RAW-TO-WORK-EXIT.
007490     EXIT.
007495*
007500***************************************************************
007505*    115 - DP-1900 - LEFT-TRIMS THE SIX TEXT FIELDS CARRIED
007510*    FORWARD TO THE CLEANED STORE (AND INTO THE COMPOSITE DUP-
007515*    CHECK KEY).  SLSB01 ALREADY LEFT-JUSTIFIES ON SPLIT, BUT
007520*    THE RAW EXTRACT ITSELF CAN STILL HAND US A COLUMN PADDED
007525*    WITH LEADING BLANKS - LEFT UNTRIMMED THAT SURVIVES INTO
007530*    THIS STEP'S TRANSACTION-ID/COMPOSITE-KEY DUP CHECK AND
007535*    CORRUPTS IT.  TRANS-DATE IS HANDLED SEPARATELY BY ITS OWN
007540*    FORMAT PARSE (300) AND DOES NOT NEED THIS.
007545***************************************************************
007550 115-TRIM-WORK-FIELDS.
007555     MOVE WS-TRANS-ID-WK TO WS-TRIM-FIELD.
007560     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007565     MOVE WS-TRIM-RESULT TO WS-TRANS-ID-WK.
007570     MOVE WS-CUSTOMER-ID-WK TO WS-TRIM-FIELD.
007575     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007580     MOVE WS-TRIM-RESULT TO WS-CUSTOMER-ID-WK.
007585     MOVE WS-PRODUCT-WK TO WS-TRIM-FIELD.
007590     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007595     MOVE WS-TRIM-RESULT TO WS-PRODUCT-WK.
007600     MOVE WS-CATEGORY-WK TO WS-TRIM-FIELD.
007605     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007610     MOVE WS-TRIM-RESULT TO WS-CATEGORY-WK.
007615     MOVE WS-PAYMENT-METHOD-WK TO WS-TRIM-FIELD.
007620     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007625     MOVE WS-TRIM-RESULT TO WS-PAYMENT-METHOD-WK.
007630     MOVE WS-CITY-WK TO WS-TRIM-FIELD.
007635     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007640     MOVE WS-TRIM-RESULT TO WS-CITY-WK.
007645 115-TRIM-WORK-FIELDS-EXIT.
007650     EXIT.
007655*
007700 120-VALIDATE-REQUIRED-TEXT.
007710     IF WS-CUSTOMER-ID-WK = SPACES OR WS-PRODUCT-WK = SPACES
007720         MOVE 'N' TO WS-RECORD-VALID-SW
007730     END-IF.
007740 120-VALIDATE-REQUIRED-TEXT-EXIT.
007750     EXIT.
007760*
008000***************************************************************
008002*    300 - DP-1911 - FORMATS 2/3 AND 5/6 SHARE ONE STRUCTURAL
008004*    GUARD EACH (SLASH POSITIONS, HYPHEN POSITIONS) AND ONLY
008006*    DIFFER IN WHICH SIDE OF THE PAIR IS MONTH AND WHICH IS DAY -
008008*    SO THE GUARD ALONE CANNOT TELL THEM APART.  THE MM/DD READING
008010*    (FORMAT 2 OR 5) IS TRIED FIRST VIA 360-CHECK-CALENDAR-ONLY,
008012*    WHICH VALIDATES WITHOUT COMMITTING; ONLY IF THAT READING IS
008014*    NOT A VALID CALENDAR DATE IS THE DD/MM READING (FORMAT 3 OR
008016*    6) TRIED ON THE SAME DIGITS.  FORMATS 1 AND 4 HAVE NO SUCH
008018*    AMBIGUITY AND STILL COMMIT STRAIGHT THROUGH 350.
008020***************************************************************
008030 300-PARSE-TRANSACTION-DATE.
008040     MOVE WS-TRANS-DATE-RAW TO WS-TRANS-DATE-LC.
008050     INSPECT WS-TRANS-DATE-LC CONVERTING
008060         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008070         TO
008080         'abcdefghijklmnopqrstuvwxyz'.
008090     MOVE 'N' TO WS-DATE-VALID-SW.
008100     IF WS-TRANS-DATE-RAW = SPACES
008110        OR WS-TRANS-DATE-LC = 'invalid_date'
008120        OR WS-TRANS-DATE-LC = 'null'
008130        OR WS-TRANS-DATE-LC = 'none'
008140         MOVE 'N' TO WS-RECORD-VALID-SW
008150         GO TO 300-PARSE-TRANSACTION-DATE-EXIT
008160     END-IF.
008170*    FORMAT 1: YYYY-MM-DD
008180     IF WS-TRANS-DATE-RAW (5:1) = '-' AND
008190        WS-TRANS-DATE-RAW (8:1) = '-' AND
008200        WS-TRANS-DATE-RAW (1:4) NUMERIC AND
008210        WS-TRANS-DATE-RAW (6:2) NUMERIC AND
008220        WS-TRANS-DATE-RAW (9:2) NUMERIC
008230         MOVE WS-TRANS-DATE-RAW (1:4) TO WS-PD-CCYY
008240         MOVE WS-TRANS-DATE-RAW (6:2) TO WS-PD-MM
008250         MOVE WS-TRANS-DATE-RAW (9:2) TO WS-PD-DD
008260         GO TO 350-VALIDATE-CALENDAR-DATE
008270     END-IF.
008280*    FORMAT 2/3: SLASH-SEPARATED - MM/DD/YYYY TRIED FIRST, THEN
008290*    DD/MM/YYYY ON THE SAME DIGITS IF MM/DD IS NOT A VALID DATE
008300     IF WS-TRANS-DATE-RAW (3:1) = '/' AND
008310        WS-TRANS-DATE-RAW (6:1) = '/' AND
008320        WS-TRANS-DATE-RAW (1:2) NUMERIC AND
008330        WS-TRANS-DATE-RAW (4:2) NUMERIC AND
008340        WS-TRANS-DATE-RAW (7:4) NUMERIC
008350         MOVE WS-TRANS-DATE-RAW (7:4) TO WS-PD-CCYY
008360         MOVE WS-TRANS-DATE-RAW (1:2) TO WS-PD-MM
008370         MOVE WS-TRANS-DATE-RAW (4:2) TO WS-PD-DD
008380         PERFORM 360-CHECK-CALENDAR-ONLY
008390                 THRU 360-CHECK-CALENDAR-ONLY-EXIT
008400         IF WS-DATE-VALID
008410             GO TO 300-PARSE-TRANSACTION-DATE-EXIT
008420         END-IF
008430         MOVE WS-TRANS-DATE-RAW (7:4) TO WS-PD-CCYY
008440         MOVE WS-TRANS-DATE-RAW (4:2) TO WS-PD-MM
008450         MOVE WS-TRANS-DATE-RAW (1:2) TO WS-PD-DD
008460         PERFORM 360-CHECK-CALENDAR-ONLY
008470                 THRU 360-CHECK-CALENDAR-ONLY-EXIT
008480         IF WS-DATE-VALID
008490             GO TO 300-PARSE-TRANSACTION-DATE-EXIT
008500         END-IF
008510     END-IF.
008520*    FORMAT 4: YYYY-MM-DD HH:MM:SS (time part discarded)
008530     IF WS-TRANS-DATE-RAW (5:1) = '-' AND
008540        WS-TRANS-DATE-RAW (8:1) = '-' AND
008550        WS-TRANS-DATE-RAW (11:1) = ' ' AND
008560        WS-TRANS-DATE-RAW (1:4) NUMERIC AND
008570        WS-TRANS-DATE-RAW (6:2) NUMERIC AND
008580        WS-TRANS-DATE-RAW (9:2) NUMERIC
008590         MOVE WS-TRANS-DATE-RAW (1:4) TO WS-PD-CCYY
008600         MOVE WS-TRANS-DATE-RAW (6:2) TO WS-PD-MM
008610         MOVE WS-TRANS-DATE-RAW (9:2) TO WS-PD-DD
008620         GO TO 350-VALIDATE-CALENDAR-DATE
008630     END-IF.
008640*    FORMAT 5/6: HYPHEN-SEPARATED - MM-DD-YYYY TRIED FIRST, THEN
008650*    DD-MM-YYYY ON THE SAME DIGITS IF MM-DD IS NOT A VALID DATE
008660     IF WS-TRANS-DATE-RAW (3:1) = '-' AND
008670        WS-TRANS-DATE-RAW (6:1) = '-' AND
008680        WS-TRANS-DATE-RAW (1:2) NUMERIC AND
008690        WS-TRANS-DATE-RAW (4:2) NUMERIC AND
008700        WS-TRANS-DATE-RAW (7:4) NUMERIC
008710         MOVE WS-TRANS-DATE-RAW (7:4) TO WS-PD-CCYY
008720         MOVE WS-TRANS-DATE-RAW (1:2) TO WS-PD-MM
008730         MOVE WS-TRANS-DATE-RAW (4:2) TO WS-PD-DD
008740         PERFORM 360-CHECK-CALENDAR-ONLY
008750                 THRU 360-CHECK-CALENDAR-ONLY-EXIT
008760         IF WS-DATE-VALID
008770             GO TO 300-PARSE-TRANSACTION-DATE-EXIT
008780         END-IF
008790         MOVE WS-TRANS-DATE-RAW (7:4) TO WS-PD-CCYY
008800         MOVE WS-TRANS-DATE-RAW (4:2) TO WS-PD-MM
008810         MOVE WS-TRANS-DATE-RAW (1:2) TO WS-PD-DD
008820         PERFORM 360-CHECK-CALENDAR-ONLY
008830                 THRU 360-CHECK-CALENDAR-ONLY-EXIT
008840         IF WS-DATE-VALID
008850             GO TO 300-PARSE-TRANSACTION-DATE-EXIT
008860         END-IF
008870     END-IF.
008880     MOVE 'N' TO WS-RECORD-VALID-SW.
008890     GO TO 300-PARSE-TRANSACTION-DATE-EXIT.
008900*
008910***************************************************************
008912*    350 - UNAMBIGUOUS FORMATS (1 AND 4) COMMIT STRAIGHT THROUGH
008914*    THE CALENDAR CHECK - THERE IS NO ALTERNATE READING TO FALL
008916*    BACK TO, SO A CALENDAR FAILURE HERE IS A GENUINE REJECT.
008918***************************************************************
008920 350-VALIDATE-CALENDAR-DATE.
008930     PERFORM 360-CHECK-CALENDAR-ONLY
008940             THRU 360-CHECK-CALENDAR-ONLY-EXIT.
008950     IF WS-DATE-VALID
008960         GO TO 300-PARSE-TRANSACTION-DATE-EXIT
008970     END-IF.
008980     MOVE 'N' TO WS-RECORD-VALID-SW.
008990*
009000***************************************************************
009010*    360 - CALENDAR CHECK ONLY, NO SIDE EFFECT ON WS-RECORD-
009020*    VALID-SW.  CALLER SUPPLIES WS-PD-CCYY/MM/DD AND READS
009030*    WS-DATE-VALID-SW BACK - LETS 300 TRY A SECOND READING OF
009040*    THE SAME DIGITS (DD/MM AFTER MM/DD, SEE ABOVE) WITHOUT THE
009050*    FIRST FAILED TRY ABORTING THE WHOLE RECORD.
009060***************************************************************
009070 360-CHECK-CALENDAR-ONLY.
009080     MOVE 'N' TO WS-DATE-VALID-SW.
009090     MOVE 'N' TO WS-LEAP-YEAR-SW.
009100     IF WS-PD-MM < 1 OR WS-PD-MM > 12
009110         GO TO 360-CHECK-CALENDAR-ONLY-EXIT
009120     END-IF.
009130     DIVIDE WS-PD-CCYY BY 4 GIVING WS-LEAP-DIV-WORK
009140             REMAINDER WS-LEAP-REM-4.
009150     IF WS-LEAP-REM-4 = 0
009160         DIVIDE WS-PD-CCYY BY 100 GIVING WS-LEAP-DIV-WORK
009170                 REMAINDER WS-LEAP-REM-100
009180         IF WS-LEAP-REM-100 NOT = 0
009190             MOVE 'Y' TO WS-LEAP-YEAR-SW
009200         ELSE
009210             DIVIDE WS-PD-CCYY BY 400 GIVING WS-LEAP-DIV-WORK
009220                     REMAINDER WS-LEAP-REM-400
009230             IF WS-LEAP-REM-400 = 0
009240                 MOVE 'Y' TO WS-LEAP-YEAR-SW
009250             END-IF
009260         END-IF
009270     END-IF.
009280     SET WS-DIM-IX TO WS-PD-MM.
009290     IF WS-PD-MM = 2 AND WS-LEAP-YEAR
009300         IF WS-PD-DD < 1 OR WS-PD-DD > 29
009310             GO TO 360-CHECK-CALENDAR-ONLY-EXIT
009320         END-IF
009330     ELSE
009340         IF WS-PD-DD < 1 OR WS-PD-DD > WS-DAYS-IN-MONTH (WS-DIM-IX)
009350             GO TO 360-CHECK-CALENDAR-ONLY-EXIT
009360         END-IF
009370     END-IF.
009380     MOVE 'Y' TO WS-DATE-VALID-SW.
009390 360-CHECK-CALENDAR-ONLY-EXIT.
009400     EXIT.
009410 300-PARSE-TRANSACTION-DATE-EXIT.
009420     EXIT.
009430*
010000 400-PARSE-QUANTITY-AND-PRICE.
010010     MOVE SLSW-RAW-QUANTITY-TEXT TO WS-NUM-TEXT-IN.
010020     PERFORM 410-PARSE-ONE-NUMBER THRU 410-PARSE-ONE-NUMBER-EXIT.
010030     IF NOT WS-NUMERIC-VALID
010040         MOVE 'N' TO WS-RECORD-VALID-SW
010050         GO TO 400-PARSE-QUANTITY-AND-PRICE-EXIT
010060     END-IF.
010070     MOVE WS-NUM-RESULT TO WS-QUANTITY-WK.
010080     IF WS-QUANTITY-WK < 0
010090         MOVE 0 TO WS-QUANTITY-WK
010100     END-IF.
010110     MOVE SLSW-RAW-PRICE-TEXT TO WS-NUM-TEXT-IN.
010120     PERFORM 410-PARSE-ONE-NUMBER THRU 410-PARSE-ONE-NUMBER-EXIT.
010130     IF NOT WS-NUMERIC-VALID
010140         MOVE 'N' TO WS-RECORD-VALID-SW
010150         GO TO 400-PARSE-QUANTITY-AND-PRICE-EXIT
010160     END-IF.
010170     MOVE WS-NUM-RESULT TO WS-PRICE-WK.
010180     IF WS-PRICE-WK < 0
010190         MOVE 0 TO WS-PRICE-WK
010200     END-IF.
010210 400-PARSE-QUANTITY-AND-PRICE-EXIT.
010220     EXIT.
010230*
010300 410-PARSE-ONE-NUMBER.
010310*    STRIPS '$', ',' AND SPACES FROM WS-NUM-TEXT-IN, THEN SCANS
010320*    WHAT IS LEFT, LEFT TO RIGHT, AS AN OPTIONALLY-SIGNED
010330*    DECIMAL NUMBER (AT MOST 2 FRACTIONAL DIGITS ARE KEPT, AS
010340*    THAT IS ALL THE CLEANED-TRANSACTION LAYOUT CARRIES).
010350     MOVE 'N' TO WS-NUMERIC-VALID-SW.
010360     MOVE 'N' TO WS-NUM-SEEN-DECIMAL-SW.
010370     MOVE 'N' TO WS-NUM-SEEN-DIGIT-SW.
010380     MOVE 'N' TO WS-NUM-BAD-CHAR-SW.
010390     MOVE '+' TO WS-NUM-SIGN.
010400     MOVE 0   TO WS-NUM-WHOLE-PART WS-NUM-DECML-PART
010410                 WS-NUM-DECML-DIGITS.
010420     IF WS-NUM-TEXT-IN = SPACES
010430         GO TO 410-PARSE-ONE-NUMBER-EXIT
010440     END-IF.
010450     MOVE WS-NUM-TEXT-IN TO WS-NUM-TEXT-LC.
010460     INSPECT WS-NUM-TEXT-LC CONVERTING
010470         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010480         TO
010490         'abcdefghijklmnopqrstuvwxyz'.
010500     IF WS-NUM-TEXT-LC (1:4) = 'null' OR
010510        WS-NUM-TEXT-LC (1:4) = 'none'
010520         GO TO 410-PARSE-ONE-NUMBER-EXIT
010530     END-IF.
010540     SET WS-NUM-IX TO 1.
010550     PERFORM 415-SCAN-ONE-CHAR THRU 415-SCAN-ONE-CHAR-EXIT
010560             VARYING WS-NUM-IX FROM 1 BY 1
010570             UNTIL WS-NUM-IX > 12
010580             OR WS-NUM-BAD-CHAR.
010590     IF WS-NUM-BAD-CHAR OR NOT WS-NUM-SEEN-DIGIT
010600         GO TO 410-PARSE-ONE-NUMBER-EXIT
010610     END-IF.
010620     COMPUTE WS-NUM-RESULT =
010630         WS-NUM-WHOLE-PART + (WS-NUM-DECML-PART / 100).
010640     IF WS-NUM-SIGN = '-'
010650         COMPUTE WS-NUM-RESULT = WS-NUM-RESULT * -1
010660     END-IF.
010670     MOVE 'Y' TO WS-NUMERIC-VALID-SW.
010680 410-PARSE-ONE-NUMBER-EXIT.
010690     EXIT.
010700*
010800 415-SCAN-ONE-CHAR.
010810     EVALUATE WS-NUM-CHAR (WS-NUM-IX)
010820         WHEN ' '
010830         WHEN '$'
010840         WHEN ','
010850             CONTINUE
010860         WHEN '+'
010870             IF WS-NUM-SEEN-DIGIT
010880                 MOVE 'Y' TO WS-NUM-BAD-CHAR-SW
010890             END-IF
010900         WHEN '-'
010910             IF WS-NUM-SEEN-DIGIT
010920                 MOVE 'Y' TO WS-NUM-BAD-CHAR-SW
010930             ELSE
010940                 MOVE '-' TO WS-NUM-SIGN
010950             END-IF
010960         WHEN '.'
010970             IF WS-NUM-SEEN-DECIMAL
010980                 MOVE 'Y' TO WS-NUM-BAD-CHAR-SW
010990             ELSE
011000                 MOVE 'Y' TO WS-NUM-SEEN-DECIMAL-SW
011010             END-IF
011020         WHEN '0' WHEN '1' WHEN '2' WHEN '3' WHEN '4'
011030         WHEN '5' WHEN '6' WHEN '7' WHEN '8' WHEN '9'
011040             MOVE 'Y' TO WS-NUM-SEEN-DIGIT-SW
011050             MOVE WS-NUM-CHAR (WS-NUM-IX) TO WS-NUM-ONE-DIGIT
011060             IF WS-NUM-SEEN-DECIMAL
011070                 IF WS-NUM-DECML-DIGITS < 2
011080                     COMPUTE WS-NUM-DECML-PART =
011090                         (WS-NUM-DECML-PART * 10) + WS-NUM-ONE-DIGIT
011100                     ADD 1 TO WS-NUM-DECML-DIGITS
011110                 END-IF
011120             ELSE
011130                 COMPUTE WS-NUM-WHOLE-PART =
011140                     (WS-NUM-WHOLE-PART * 10) + WS-NUM-ONE-DIGIT
011150             END-IF
011170         WHEN OTHER
011180             MOVE 'Y' TO WS-NUM-BAD-CHAR-SW
011190     END-EVALUATE.
011200 415-SCAN-ONE-CHAR-EXIT.
011210     EXIT.
011220*
020000 500-CHECK-DUPLICATE.
020010     MOVE 'N' TO WS-DUP-FOUND-SW.
020020     IF WS-TRANS-ID-WK NOT = SPACES
020030         PERFORM 510-CHECK-TRANSID-DUP
020040                 THRU 510-CHECK-TRANSID-DUP-EXIT
020050     ELSE
020060         PERFORM 520-CHECK-COMPOSITE-DUP
020070                 THRU 520-CHECK-COMPOSITE-DUP-EXIT
020080     END-IF.
020090 500-CHECK-DUPLICATE-EXIT.
020100     EXIT.
020110*
020200 510-CHECK-TRANSID-DUP.
020210     SET WS-STI-IX TO 1.
020220     PERFORM 515-COMPARE-TRANSID THRU 515-COMPARE-TRANSID-EXIT
020230             VARYING WS-STI-IX FROM 1 BY 1
020240             UNTIL WS-STI-IX > WS-SEEN-COUNT-TI
020250             OR WS-DUP-FOUND.
020260     IF NOT WS-DUP-FOUND AND WS-SEEN-COUNT-TI < 2000
020270         ADD 1 TO WS-SEEN-COUNT-TI
020280         SET WS-STI-IX TO WS-SEEN-COUNT-TI
020290         MOVE WS-TRANS-ID-WK TO WS-SEEN-TRANSID (WS-STI-IX)
020300     END-IF.
020310 510-CHECK-TRANSID-DUP-EXIT.
020320     EXIT.
020330*
020400 515-COMPARE-TRANSID.
020410     IF WS-SEEN-TRANSID (WS-STI-IX) = WS-TRANS-ID-WK
020420         MOVE 'Y' TO WS-DUP-FOUND-SW
020430     END-IF.
020440 515-COMPARE-TRANSID-EXIT.
020450     EXIT.
020460*
020500 520-CHECK-COMPOSITE-DUP.
020510     MOVE WS-PARSED-DATE   TO WS-CK-DATE.
020520     MOVE WS-CUSTOMER-ID-WK TO WS-CK-CUSTOMER-ID.
020530     MOVE WS-PRODUCT-WK    TO WS-CK-PRODUCT.
020540     MOVE WS-QUANTITY-WK   TO WS-CK-QUANTITY.
020550     MOVE WS-PRICE-WK      TO WS-CK-PRICE.
020560     SET WS-SCK-IX TO 1.
020570     PERFORM 525-COMPARE-COMPOSITE THRU 525-COMPARE-COMPOSITE-EXIT
020580             VARYING WS-SCK-IX FROM 1 BY 1
020590             UNTIL WS-SCK-IX > WS-SEEN-COUNT-CK
020600             OR WS-DUP-FOUND.
020610     IF NOT WS-DUP-FOUND AND WS-SEEN-COUNT-CK < 2000
020620         ADD 1 TO WS-SEEN-COUNT-CK
020630         SET WS-SCK-IX TO WS-SEEN-COUNT-CK
020640         MOVE WS-CURRENT-COMPOSITE-KEY-R
020650                 TO WS-SEEN-COMPOSITE (WS-SCK-IX)
020660     END-IF.
020670 520-CHECK-COMPOSITE-DUP-EXIT.
020680     EXIT.
020690*
020700 525-COMPARE-COMPOSITE.
020710     IF WS-SEEN-COMPOSITE (WS-SCK-IX) = WS-CURRENT-COMPOSITE-KEY-R
020720         MOVE 'Y' TO WS-DUP-FOUND-SW
020730     END-IF.
020740 525-COMPARE-COMPOSITE-EXIT.
020750     EXIT.
020760*
030000 600-WRITE-CLEANED-RECORD.
030005     MOVE SPACES TO SLSW-CLEANED-TRANSACTION.
030010     ADD 1 TO WS-NEXT-CLEAN-ID.
030020     MOVE WS-NEXT-CLEAN-ID    TO SLSW-CLN-ID.
030030     MOVE WS-TRANS-ID-WK      TO SLSW-CLN-TRANS-ID.
030040     MOVE WS-PARSED-DATE      TO SLSW-CLN-DATE.
030050     MOVE WS-CUSTOMER-ID-WK   TO SLSW-CLN-CUSTOMER-ID.
030060     MOVE WS-PRODUCT-WK       TO SLSW-CLN-PRODUCT.
030070     MOVE WS-CATEGORY-WK      TO SLSW-CLN-CATEGORY.
030080     MOVE WS-QUANTITY-WK      TO SLSW-CLN-QUANTITY.
030090     MOVE WS-PRICE-WK         TO SLSW-CLN-PRICE.
030100     MOVE WS-TOTAL-AMOUNT-WK  TO SLSW-CLN-TOTAL-AMOUNT.
030110     MOVE WS-PAYMENT-METHOD-WK TO SLSW-CLN-PAYMENT-METHOD.
030120     MOVE WS-CITY-WK          TO SLSW-CLN-CITY.
030130     MOVE SLSW-RAW-ID         TO SLSW-CLN-RAW-ID.
030150     WRITE SLSW-CLEANED-TRANSACTION.
030160     IF WS-CLNSTORE-STATUS NOT = '00'
030170         DISPLAY 'SLSB02 - CLNSTORE WRITE FAILED '
030180                 WS-CLNSTORE-STATUS
030190     END-IF.
030200 600-WRITE-CLEANED-RECORD-EXIT.
030210     EXIT.
030220*
080000***************************************************************
080010*    840 - DP-1900 - LEFT-TRIM SCAN.  CALLER LOADS WS-TRIM-FIELD,
080020*    PERFORMS THIS PARAGRAPH, THEN PICKS UP THE RESULT FROM
080030*    WS-TRIM-RESULT.  845 SCANS LEFT TO RIGHT FOR THE FIRST
080040*    NON-BLANK CHARACTER; 840 THEN RESHIFTS FROM THAT POINT
080050*    FORWARD, BLANK-FILLING THE TAIL (A MOVE OF A SHORTER
080060*    ALPHANUMERIC SOURCE ALWAYS BLANK-PADS THE REST).  TRAILING
080070*    BLANKS NEED NO SEPARATE PASS - COBOL COMPARES SHORTER
080080*    OPERANDS AS IF SPACE-EXTENDED ON THE RIGHT.
080090***************************************************************
080100 840-LEFT-TRIM-FIELD.
080110     MOVE 0 TO WS-TRIM-FIRST-NONBLANK.
080120     SET WS-TRIM-IX TO 1.
080130     PERFORM 845-FIND-FIRST-NONBLANK THRU 845-FIND-FIRST-NONBLANK-EXIT
080140             VARYING WS-TRIM-IX FROM 1 BY 1
080150             UNTIL WS-TRIM-IX > 30
080160             OR WS-TRIM-FIRST-NONBLANK NOT = 0.
080170     MOVE SPACES TO WS-TRIM-RESULT.
080180     IF WS-TRIM-FIRST-NONBLANK NOT = 0
080190         MOVE WS-TRIM-FIELD (WS-TRIM-FIRST-NONBLANK:)
080200             TO WS-TRIM-RESULT
080210     END-IF.
080220 840-LEFT-TRIM-FIELD-EXIT.
080230     EXIT.
080240*
080300 845-FIND-FIRST-NONBLANK.
080310     IF WS-TRIM-CHAR (WS-TRIM-IX) NOT = SPACE
080320         SET WS-TRIM-FIRST-NONBLANK TO WS-TRIM-IX
080330     END-IF.
080340 845-FIND-FIRST-NONBLANK-EXIT.
080350     EXIT.
080360*
090000 900-CLOSE-FILES.
090010     CLOSE RAW-STORE-FILE.
090020     CLOSE CLEANED-STORE-FILE.
090030 900-CLOSE-FILES-EXIT.
090040     EXIT.
090050*
090100*  END OF PROGRAM SLSB02
