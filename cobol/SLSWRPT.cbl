000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SLSWRPT                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Sales Batch (SLSB suite) - Copybook for the *
000600*                    batch/KPI report print lines written by    *
000700*                    the analytics/KPI reporting step (SLSB06). *
000800*                                                                *
000900*  @BANNER_START                                                *
001000*  Shop-owned source - Data Processing Dept.                    *
001100*  Retail Sales Systems group.                                  *
001200*  @BANNER_END                                                  *
001300*                                                                *
001400* FUNCTION =                                                     *
001500*      132-column print lines for the four report sections:     *
001600*      batch summary, KPI block, daily revenue listing (with    *
001700*      grand-total control break), and top-10 customer listing. *
001800*                                                                *
001900*----------------------------------------------------------------*
002000*                                                                *
002100* CHANGE ACTIVITY :                                              *
002200*      $SEG(SLSWRPT),COMP(SLSBATCH),PROD(SALES   ):              *
002300*                                                                *
002400*   PN= DATE   PROGRAMMER     REQUEST   REMARKS                  *
002500*   $D0 960304 M.FAIRWEATHER  DP-0977 : ORIGINAL LAYOUT          *
002600*   $D1 081003 M.FAIRWEATHER  DP-1630 : ADDED TOP-CUSTOMER LINE  *
002700******************************************************************
002800 01  SLSW-RPT-TITLE.
002900     05  FILLER                     PIC X(40)
003000               VALUE 'SALES BATCH - KPI / QUALITY REPORT  RUN:'.
003100     05  SLSW-RPT-TITLE-MM          PIC 99.
003200     05  FILLER                     PIC X     VALUE '/'.
003300     05  SLSW-RPT-TITLE-DD          PIC 99.
003400     05  FILLER                     PIC X     VALUE '/'.
003500     05  SLSW-RPT-TITLE-CCYY        PIC 9(4).
003600     05  FILLER                     PIC X(82) VALUE SPACES.
003700 01  SLSW-RPT-SUMMARY-HDR.
003800     05  FILLER PIC X(19) VALUE 'BATCH SUMMARY BLOCK'.
003900     05  FILLER PIC X(113) VALUE SPACES.
004000 01  SLSW-RPT-SUMMARY-LINE.
004100     05  SLSW-RPT-SUM-LABEL         PIC X(26).
004200     05  FILLER                     PIC X(02) VALUE ': '.
004300     05  SLSW-RPT-SUM-VALUE         PIC Z,ZZZ,ZZ9.
004400     05  FILLER                     PIC X(95) VALUE SPACES.
004500 01  SLSW-RPT-SUMMARY-PCT-LINE.
004600     05  SLSW-RPT-SUM-PCT-LABEL     PIC X(26).
004700     05  FILLER                     PIC X(02) VALUE ': '.
004800     05  SLSW-RPT-SUM-PCT-VALUE     PIC ZZ9.99.
004900     05  FILLER                     PIC X      VALUE '%'.
005000     05  FILLER                     PIC X(97) VALUE SPACES.
005100 01  SLSW-RPT-KPI-HDR.
005200     05  FILLER PIC X(09) VALUE 'KPI BLOCK'.
005300     05  FILLER PIC X(123) VALUE SPACES.
005400 01  SLSW-RPT-KPI-MONEY-LINE.
005500     05  SLSW-RPT-KPI-LABEL         PIC X(26).
005600     05  FILLER                     PIC X(02) VALUE ': '.
005700     05  SLSW-RPT-KPI-VALUE         PIC Z,ZZZ,ZZZ,ZZ9.99.
005800     05  FILLER                     PIC X(88) VALUE SPACES.
005900 01  SLSW-RPT-KPI-COUNT-LINE.
006000     05  SLSW-RPT-KPIC-LABEL        PIC X(26).
006100     05  FILLER                     PIC X(02) VALUE ': '.
006200     05  SLSW-RPT-KPIC-VALUE        PIC Z,ZZZ,ZZ9.
006300     05  FILLER                     PIC X(95) VALUE SPACES.
006400 01  SLSW-RPT-KPI-DATE-LINE.
006500     05  FILLER                     PIC X(28)
006600               VALUE 'DATE RANGE (MIN - MAX)    : '.
006700     05  SLSW-RPT-DATE-MIN          PIC 9(8).
006800     05  FILLER                     PIC X(03) VALUE ' - '.
006900     05  SLSW-RPT-DATE-MAX          PIC 9(8).
007000     05  FILLER                     PIC X(85) VALUE SPACES.
007100 01  SLSW-RPT-DAILY-HDR1.
007200     05  FILLER PIC X(23) VALUE 'DAILY REVENUE LISTING'.
007300     05  FILLER PIC X(109) VALUE SPACES.
007400 01  SLSW-RPT-DAILY-HDR2.
007500     05  FILLER PIC X(10) VALUE 'DATE'.
007600     05  FILLER PIC X(02) VALUE SPACES.
007700     05  FILLER PIC X(16) VALUE 'REVENUE'.
007800     05  FILLER PIC X(02) VALUE SPACES.
007900     05  FILLER PIC X(10) VALUE 'ORDERS'.
008000     05  FILLER PIC X(02) VALUE SPACES.
008100     05  FILLER PIC X(13) VALUE 'QUANTITY'.
008200     05  FILLER PIC X(77) VALUE SPACES.
008300 01  SLSW-RPT-DAILY-DETAIL.
008400     05  SLSW-RPT-DLY-DATE          PIC 9(8).
008500     05  FILLER                     PIC X(04) VALUE SPACES.
008600     05  SLSW-RPT-DLY-REVENUE       PIC Z,ZZZ,ZZZ,ZZ9.99.
008700     05  FILLER                     PIC X(02) VALUE SPACES.
008800     05  SLSW-RPT-DLY-ORDERS        PIC ZZZ,ZZ9.
008900     05  FILLER                     PIC X(03) VALUE SPACES.
009000     05  SLSW-RPT-DLY-QUANTITY      PIC Z,ZZZ,ZZ9.99.
009100     05  FILLER                     PIC X(80) VALUE SPACES.
009200 01  SLSW-RPT-DAILY-TOTAL.
009300     05  FILLER                     PIC X(08) VALUE 'TOTALS'.
009400     05  FILLER                     PIC X(04) VALUE SPACES.
009500     05  SLSW-RPT-DLY-TOT-REVENUE   PIC Z,ZZZ,ZZZ,ZZ9.99.
009600     05  FILLER                     PIC X(02) VALUE SPACES.
009700     05  SLSW-RPT-DLY-TOT-ORDERS    PIC ZZZ,ZZ9.
009800     05  FILLER                     PIC X(03) VALUE SPACES.
009900     05  SLSW-RPT-DLY-TOT-QUANTITY  PIC Z,ZZZ,ZZ9.99.
010000     05  FILLER                     PIC X(80) VALUE SPACES.
010100 01  SLSW-RPT-TOPCUST-HDR1.
010200     05  FILLER PIC X(19) VALUE 'TOP CUSTOMERS (10)'.
010300     05  FILLER PIC X(113) VALUE SPACES.
010400 01  SLSW-RPT-TOPCUST-HDR2.
010500     05  FILLER PIC X(11) VALUE 'CUSTOMER'.
010600     05  FILLER PIC X(02) VALUE SPACES.
010700     05  FILLER PIC X(16) VALUE 'REVENUE'.
010800     05  FILLER PIC X(02) VALUE SPACES.
010900     05  FILLER PIC X(10) VALUE 'ORDERS'.
011000     05  FILLER PIC X(02) VALUE SPACES.
011100     05  FILLER PIC X(12) VALUE 'AVG ORDER'.
011200     05  FILLER PIC X(02) VALUE SPACES.
011300     05  FILLER PIC X(10) VALUE 'LAST TRANS'.
011400     05  FILLER PIC X(65) VALUE SPACES.
011500 01  SLSW-RPT-TOPCUST-DETAIL.
011600     05  SLSW-RPT-TC-CUSTOMER-ID    PIC X(10).
011700     05  FILLER                     PIC X(03) VALUE SPACES.
011800     05  SLSW-RPT-TC-REVENUE        PIC Z,ZZZ,ZZZ,ZZ9.99.
011900     05  FILLER                     PIC X(02) VALUE SPACES.
012000     05  SLSW-RPT-TC-ORDERS         PIC ZZZ,ZZ9.
012100     05  FILLER                     PIC X(03) VALUE SPACES.
012200     05  SLSW-RPT-TC-AVG-ORDER      PIC Z,ZZZ,ZZ9.99.
012300     05  FILLER                     PIC X(02) VALUE SPACES.
012400     05  SLSW-RPT-TC-LAST-DATE      PIC 9(8).
012500     05  FILLER                     PIC X(69) VALUE SPACES.
012600 01  SLSW-RPT-SPACES.
012700     05  FILLER                     PIC X(132) VALUE SPACES.
