000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SLSWSTA                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Sales Batch (SLSB suite) - Run-statistics   *
000600*                    commarea passed by the driver (SLSB00) to   *
000700*                    each step program on its CALL, and filled   *
000800*                    in by the step as it runs, the same way     *
000900*                    SLSB00's own predecessor passed a stats     *
001000*                    area to its CALLed subroutine.               *
001100*                                                                *
001200*  @BANNER_START                                                *
001300*  Shop-owned source - Data Processing Dept.                    *
001400*  Retail Sales Systems group.                                  *
001500*  @BANNER_END                                                  *
001600*                                                                *
001700* FUNCTION =                                                     *
001800*      One occurrence per batch run, held by SLSB00 and passed   *
001900*      BY REFERENCE to SLSB01 through SLSB06 in turn.  Each step *
002000*      only adds to the counters it owns; it never clears a      *
002100*      counter another step has already set.                     *
002200*                                                                *
002300*----------------------------------------------------------------*
002400*                                                                *
002500* CHANGE ACTIVITY :                                              *
002600*      $SEG(SLSWSTA),COMP(SLSBATCH),PROD(SALES   ):              *
002700*                                                                *
002800*   PN= DATE   PROGRAMMER     REQUEST   REMARKS                  *
002900*   $D0 871104 R.OKAFOR       DP-0417 : ORIGINAL LAYOUT          *
003000*   $D1 950626 M.FAIRWEATHER  DP-0944 : ADDED QUALITY-PCT FIELD  *
003100******************************************************************
003200 01  SLSW-BATCH-STATS.
003300     05  SLSW-STA-RECORDS-INGESTED      PIC 9(7)  COMP VALUE 0.
003400     05  SLSW-STA-INVALID-INGESTION     PIC 9(7)  COMP VALUE 0.
003500     05  SLSW-STA-CLEANED-RECORDS       PIC 9(7)  COMP VALUE 0.
003600     05  SLSW-STA-DUPLICATE-RECORDS     PIC 9(7)  COMP VALUE 0.
003700     05  SLSW-STA-INVALID-CLEANING      PIC 9(7)  COMP VALUE 0.
003800     05  SLSW-STA-FEATURES-GENERATED    PIC 9(7)  COMP VALUE 0.
003900     05  SLSW-STA-DAILY-SUMMARIES       PIC 9(7)  COMP VALUE 0.
004000     05  SLSW-STA-CUSTOMER-SUMMARIES    PIC 9(7)  COMP VALUE 0.
004100     05  SLSW-STA-QUALITY-PCT           PIC 9(3)V99 VALUE 0.
004200     05  FILLER                         PIC X(12).
