000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SLSWCLN                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Sales Batch (SLSB suite) - Copybook for the *
000600*                    cleaned transaction work file record,       *
000700*                    written by the cleaning step (SLSB02) and   *
000800*                    read by feature engineering, aggregation,  *
000900*                    data quality and analytics.                 *
001000*                                                                *
001100*  @BANNER_START                                                *
001200*  Shop-owned source - Data Processing Dept.                    *
001300*  Retail Sales Systems group.                                  *
001400*  @BANNER_END                                                  *
001500*                                                                *
001600* FUNCTION =                                                     *
001700*      One occurrence per transaction that survived the         *
001800*      cleaning rules.  CLN-DATE is stored YYYYMMDD so the       *
001900*      date can be compared and subtracted without further      *
002000*      parsing.  CLN-ID is the cleaned-store sequence number;    *
002100*      CLN-RAW-ID back-references the raw work record it came   *
002200*      from.                                                     *
002300*                                                                *
002400*----------------------------------------------------------------*
002500*                                                                *
002600* CHANGE ACTIVITY :                                              *
002700*      $SEG(SLSWCLN),COMP(SLSBATCH),PROD(SALES   ):              *
002800*                                                                *
002900*   PN= DATE   PROGRAMMER     REQUEST   REMARKS                  *
003000*   $D0 871207 R.OKAFOR       DP-0419 : ORIGINAL LAYOUT          *
003100*   $D1 940815 K.ABERNATHY    DP-0801 : ADDED RAW-ID BACKREF     *
003200*   $D2 990312 T.WENDLANDT    DP-1191 : Y2K - DATE STORED 9(8)   *
003300*                                       CENTURY-INCLUSIVE        *
003400******************************************************************
003500 01  SLSW-CLEANED-TRANSACTION.
003600     05  SLSW-CLN-ID                    PIC 9(7).
003700     05  SLSW-CLN-TRANS-ID              PIC X(12).
003800     05  SLSW-CLN-DATE                  PIC 9(8).
003900     05  SLSW-CLN-DATE-R REDEFINES SLSW-CLN-DATE.
004000         10  SLSW-CLN-DATE-CCYY         PIC 9(4).
004100         10  SLSW-CLN-DATE-MM           PIC 9(2).
004200         10  SLSW-CLN-DATE-DD           PIC 9(2).
004300     05  SLSW-CLN-CUSTOMER-ID           PIC X(10).
004400     05  SLSW-CLN-PRODUCT               PIC X(20).
004500     05  SLSW-CLN-CATEGORY              PIC X(15).
004600     05  SLSW-CLN-QUANTITY              PIC S9(7)V99.
004700     05  SLSW-CLN-PRICE                 PIC S9(7)V99.
004800     05  SLSW-CLN-TOTAL-AMOUNT          PIC S9(9)V99.
004900     05  SLSW-CLN-PAYMENT-METHOD        PIC X(10).
005000     05  SLSW-CLN-CITY                  PIC X(15).
005100     05  SLSW-CLN-RAW-ID                PIC 9(7).
005200     05  FILLER                         PIC X(03).
