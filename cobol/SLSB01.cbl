000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SLSB01.
000300 AUTHOR.       R OKAFOR.
000310 INSTALLATION. DATA PROCESSING DEPT - RETAIL SALES SYSTEMS.
000320 DATE-WRITTEN. NOVEMBER 1987.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      slsb01.cbl                                             *
000345*      Shop-owned source - Data Processing Dept.              *
000346*      Retail Sales Systems group.                            *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350*
000360***************************************************************
000361*    DESCRIPTION
000362*
000363*    First step of the sales batch (SLSB suite).  Reads the
000364*    incoming CSV extract one line at a time, checks the header
000365*    line carries the five required columns, trims every data
000366*    field, rejects rows missing a required field and assigns
000367*    the RAW-ID sequence number to the rest, writing them to
000368*    the raw-transaction work file for the cleaning step
000369*    (SLSB02) to pick up.
000370*
000371*    A MISSING REQUIRED COLUMN IN THE HEADER IS A FATAL BATCH
000372*    ERROR - THIS STEP ABENDS THE RUN RATHER THAN INGEST
000373*    AGAINST A SCHEMA IT CANNOT TRUST.
000374*
000375***************************************************************
000376*     AMENDMENT HISTORY
000377*
000378*      DATE         AUTHOR          DESCRIPTION
000379*
000380*   $D0 871104 R.OKAFOR       DP-0417 - ORIGINAL PROGRAM
000381*   $D1 910622 T.WENDLAND     DP-0642 - ADDED RAW-CITY COLUMN
000382*                             TO SCHEMA AND WORK RECORD
000383*   $D2 990312 T.WENDLANDT    DP-1190 - Y2K - TRANS-DATE COLUMN
000384*                             NOW HOLDS 4-DIGIT YEARS, WIDENED
000385*                             TO X(19) IN SLSWRAW
000386*   $D3 050118 M.FAIRWEATHER  DP-1822 - SKIP BLANK TRAILING
000387*                             LINES AT END OF EXTRACT
000388*   $D4 091117 R.OKAFOR       DP-1900 - 220-TRIM-WORK-FIELDS WAS
000389*                             NOT ACTUALLY TRIMMING LEADING
000390*                             BLANKS FROM THE TEXT FIELDS, ONLY
000391*                             COLLAPSING NULL/null ON QTY/PRICE -
000392*                             ADDED A REAL LEFT-TRIM (840/845),
000393*                             ALSO NOW RUN AGAINST EVERY HEADER
000394*                             COLUMN BEFORE THE SCHEMA COMPARE
000395*   $D5 260119 K.ABERNETHY    DP-1912 - WS-DEBUG-TASKNO PULLED OUT
000396*                             OF THE ONE-FIELD WS-DEBUG-EYE GROUP
000397*                             TO A STANDALONE 77-LEVEL PER SHOP
000398*                             STANDARDS REVIEW
000420***************************************************************
000430*     FILES
000440*
000450*     RAWIN    - WS-RAWIN-STATUS  (CSV EXTRACT, INPUT)
000460*         READ
000470*     RAWSTORE - WS-RAWSTORE-STATUS (RAW WORK FILE, OUTPUT)
000480*         WRITE
000490*
000500***************************************************************
000510*     COPYBOOKS
000520*
000530*     SLSWRAW - RAW-TRANSACTION WORK RECORD LAYOUT
000540*
000550***************************************************************
000560*
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM
000940     CLASS LOWER-ALPHA IS 'a' THRU 'z'
000950     UPSI-0 ON STATUS IS SLSB01-TRACE-ON.
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT RAW-INPUT-FILE   ASSIGN TO RAWIN
001030            ORGANIZATION IS LINE SEQUENTIAL
001040            FILE STATUS  IS WS-RAWIN-STATUS.
001050*
001060     SELECT RAW-STORE-FILE   ASSIGN TO RAWSTORE
001070            ACCESS IS SEQUENTIAL
001080            FILE STATUS  IS WS-RAWSTORE-STATUS.
001090*
002000 DATA DIVISION.
002010 FILE SECTION.
002020*
002030 FD  RAW-INPUT-FILE
002040     LABEL RECORDS ARE STANDARD
002050     RECORDING MODE IS V.
002060 01  RAW-INPUT-RECORD                  PIC X(300).
002070*
002080 FD  RAW-STORE-FILE
002090     LABEL RECORDS ARE STANDARD
002100     BLOCK CONTAINS 0
002110     RECORDING MODE IS F.
002120     COPY SLSWRAW.
002130*
003000 WORKING-STORAGE SECTION.
003010*
003020 01  WS-DEBUG-DETAILS.
003030     05  FILLER                        PIC X(32)
003040           VALUE 'SLSB01-------WORKING STORAGE  '.
003050     05  FILLER                        PIC X(05) VALUE SPACES.
003054*
003056*    DP-1912 - TASK COUNTER PULLED OUT TO A STANDALONE 77-LEVEL
003058*    (WAS NESTED UNDER A ONE-FIELD WS-DEBUG-EYE GROUP)
003060 77  WS-DEBUG-TASKNO               PIC 9(7) COMP VALUE ZERO.
003070*
003080*
003100 01  WS-FILE-FIELDS.
003110     05  WS-RAWIN-STATUS       PIC X(2)  VALUE SPACES.
003120     05  WS-RAWSTORE-STATUS    PIC X(2)  VALUE SPACES.
003130     05  WS-RAWIN-EOF-SW       PIC X     VALUE 'N'.
003140         88  WS-RAWIN-EOF                VALUE 'Y'.
003150     05  WS-HEADER-SEEN-SW     PIC X     VALUE 'N'.
003160         88  WS-HEADER-SEEN              VALUE 'Y'.
003170*
003200 01  WS-COUNTERS.
003210     05  WS-RECORDS-INGESTED       PIC 9(7)  COMP VALUE 0.
003220     05  WS-INVALID-AT-INGESTION   PIC 9(7)  COMP VALUE 0.
003230     05  WS-LINES-READ             PIC 9(7)  COMP VALUE 0.
003240     05  WS-NEXT-RAW-ID            PIC 9(7)  COMP VALUE 0.
003250*
003300 01  WS-HEADER-WORK-AREA.
003310     05  WS-HEADER-COLUMN-COUNT    PIC 9(3)  COMP VALUE 0.
003320     05  WS-HEADER-COLUMN-TABLE.
003330         10  WS-HEADER-COLUMN OCCURS 20 TIMES
003340                 INDEXED BY WS-HDR-IX  PIC X(24).
003350     05  WS-REQUIRED-FOUND-TABLE.
003360         10  WS-REQUIRED-FOUND OCCURS 5 TIMES
003370                 INDEXED BY WS-REQ-IX  PIC X VALUE 'N'.
003380     05  WS-MISSING-COLUMN-LIST    PIC X(80) VALUE SPACES.
003390     05  WS-SCAN-SUBSCRIPT         PIC 9(3)  COMP VALUE 0.
003400*
003410 01  WS-REQUIRED-COLUMN-NAMES.
003420     05  FILLER                    PIC X(24) VALUE
003430         'TRANSACTION_DATE        '.
003440     05  FILLER                    PIC X(24) VALUE
003450         'CUSTOMER_ID             '.
003460     05  FILLER                    PIC X(24) VALUE
003470         'PRODUCT                 '.
003480     05  FILLER                    PIC X(24) VALUE
003490         'QUANTITY                '.
003500     05  FILLER                    PIC X(24) VALUE
003510         'PRICE                   '.
003520 01  WS-REQUIRED-COLUMN-NAMES-R REDEFINES WS-REQUIRED-COLUMN-NAMES.
003530     05  WS-REQUIRED-NAME OCCURS 5 TIMES
003540             INDEXED BY WS-RNAME-IX   PIC X(24).
003550*
003600 01  WS-CSV-PARSE-AREA.
003610     05  WS-CSV-LINE               PIC X(300).
003620     05  WS-CSV-LINE-R REDEFINES WS-CSV-LINE.
003630         10  WS-CSV-CHAR OCCURS 300 TIMES
003640                 INDEXED BY WS-CSV-IX  PIC X.
003650     05  WS-CSV-FIELD-COUNT        PIC 9(3)  COMP VALUE 0.
003660     05  WS-CSV-FIELD-TABLE.
003670         10  WS-CSV-FIELD OCCURS 20 TIMES
003680                 INDEXED BY WS-CSV-FX  PIC X(30).
003690     05  WS-CSV-FIELD-POS          PIC 9(3)  COMP VALUE 0.
003700     05  WS-CSV-CHAR-POS           PIC 9(3)  COMP VALUE 0.
003710*
003800 01  WS-FIELD-WORK-AREA.
003810     05  WS-TRANS-ID-WK           PIC X(12) VALUE SPACES.
003820     05  WS-TRANS-DATE-WK         PIC X(19) VALUE SPACES.
003830     05  WS-CUSTOMER-ID-WK        PIC X(10) VALUE SPACES.
003840     05  WS-PRODUCT-WK            PIC X(20) VALUE SPACES.
003850     05  WS-CATEGORY-WK           PIC X(15) VALUE SPACES.
003860     05  WS-QUANTITY-TEXT-WK      PIC X(10) VALUE SPACES.
003870     05  WS-PRICE-TEXT-WK         PIC X(12) VALUE SPACES.
003880     05  WS-PAYMENT-METHOD-WK     PIC X(10) VALUE SPACES.
003890     05  WS-CITY-WK               PIC X(15) VALUE SPACES.
003900*
003910*    DP-1900 - SHARED LEFT-TRIM SCRATCH AREA, SEE
003920*    840-LEFT-TRIM-FIELD.  CALLER MOVES THE FIELD TO BE
003930*    TRIMMED INTO WS-TRIM-FIELD, PERFORMS 840, THEN PICKS
003940*    THE TRIMMED VALUE BACK UP FROM WS-TRIM-RESULT.
003950 01  WS-TRIM-WORK-AREA.
003960     05  WS-TRIM-FIELD             PIC X(30).
003970     05  WS-TRIM-FIELD-R REDEFINES WS-TRIM-FIELD.
003980         10  WS-TRIM-CHAR OCCURS 30 TIMES
003990                 INDEXED BY WS-TRIM-IX  PIC X.
004000     05  WS-TRIM-RESULT            PIC X(30).
004010     05  WS-TRIM-FIRST-NONBLANK    PIC 9(3)  COMP VALUE 0.
004020     05  FILLER                    PIC X(05) VALUE SPACES.
004030*
004100 01  WS-ABEND-MESSAGE.
004110     05  FILLER                    PIC X(30)
004120         VALUE 'SLSB01 SCHEMA ERROR - MISSING '.
004130     05  WS-ABEND-COLUMNS          PIC X(80) VALUE SPACES.
004140     05  WS-ABEND-MESSAGE-R REDEFINES WS-ABEND-MESSAGE.
004150         10  WS-ABEND-MSG-FIRST40  PIC X(40).
004160         10  WS-ABEND-MSG-REST     PIC X(70).
004170*
004500***************************************************************
004600 LINKAGE SECTION.
004610*
004620 01  LK-BATCH-ID                   PIC X(24).
004630*
004640     COPY SLSWSTA.
004650*
005000***************************************************************
005100 PROCEDURE DIVISION USING LK-BATCH-ID, SLSW-BATCH-STATS.
005200***************************************************************
005300*
005310 000-INGEST-BATCH.
005320     PERFORM 010-OPEN-FILES THRU 010-OPEN-FILES-EXIT.
005330     PERFORM 020-READ-HEADER-LINE THRU 020-READ-HEADER-LINE-EXIT.
005340     PERFORM 100-VALIDATE-SCHEMA THRU 100-VALIDATE-SCHEMA-EXIT.
005350     PERFORM 200-PROCESS-DATA-RECORDS
005360             THRU 200-PROCESS-DATA-RECORDS-EXIT
005370             UNTIL WS-RAWIN-EOF.
005380     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT.
005390     DISPLAY 'SLSB01 INGESTED     = ' WS-RECORDS-INGESTED.
005400     DISPLAY 'SLSB01 INVALID      = ' WS-INVALID-AT-INGESTION.
005405     ADD WS-RECORDS-INGESTED     TO SLSW-STA-RECORDS-INGESTED.
005406     ADD WS-INVALID-AT-INGESTION TO SLSW-STA-INVALID-INGESTION.
005410     GOBACK.
005420*
005500 010-OPEN-FILES.
005510     OPEN INPUT  RAW-INPUT-FILE.
005520     IF WS-RAWIN-STATUS NOT = '00'
005530         DISPLAY 'SLSB01 - RAWIN OPEN FAILED ' WS-RAWIN-STATUS
005540         MOVE 'Y' TO WS-RAWIN-EOF-SW
005550         GO TO 010-OPEN-FILES-EXIT
005560     END-IF.
005570     OPEN OUTPUT RAW-STORE-FILE.
005580     IF WS-RAWSTORE-STATUS NOT = '00'
005590         DISPLAY 'SLSB01 - RAWSTORE OPEN FAILED ' WS-RAWSTORE-STATUS
005600         MOVE 'Y' TO WS-RAWIN-EOF-SW
005610     END-IF.
005620 010-OPEN-FILES-EXIT.
005630     EXIT.
005640*
005700 020-READ-HEADER-LINE.
005710     READ RAW-INPUT-FILE INTO WS-CSV-LINE
005720         AT END
005730             MOVE 'Y' TO WS-RAWIN-EOF-SW
005740     END-READ.
005750     IF NOT WS-RAWIN-EOF
005760         MOVE 'Y' TO WS-HEADER-SEEN-SW
005770         ADD 1 TO WS-LINES-READ
005780         PERFORM 800-SPLIT-CSV-LINE THRU 800-SPLIT-CSV-LINE-EXIT
005790         PERFORM 830-UPPERCASE-HEADER-FIELDS
005800                 THRU 830-UPPERCASE-HEADER-FIELDS-EXIT
005810     END-IF.
005820 020-READ-HEADER-LINE-EXIT.
005830     EXIT.
005840*
006000 100-VALIDATE-SCHEMA.
006010     SET WS-REQ-IX TO 1.
006020     PERFORM 110-CHECK-ONE-REQUIRED-COLUMN
006030             THRU 110-CHECK-ONE-REQUIRED-COLUMN-EXIT
006040             VARYING WS-RNAME-IX FROM 1 BY 1
006050             UNTIL WS-RNAME-IX > 5.
006060     PERFORM 120-BUILD-MISSING-LIST
006070             THRU 120-BUILD-MISSING-LIST-EXIT.
006080     IF WS-MISSING-COLUMN-LIST NOT = SPACES
006090         MOVE WS-MISSING-COLUMN-LIST TO WS-ABEND-COLUMNS
006100         DISPLAY WS-ABEND-MESSAGE
006110         MOVE 'Y' TO WS-RAWIN-EOF-SW
006120         PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT
006130         MOVE 16 TO RETURN-CODE
006140         STOP RUN
006150     END-IF.
006160 100-VALIDATE-SCHEMA-EXIT.
006170     EXIT.
006180*
006200 110-CHECK-ONE-REQUIRED-COLUMN.
006210     MOVE 'N' TO WS-REQUIRED-FOUND (WS-RNAME-IX).
006220     SET WS-HDR-IX TO 1.
006230     PERFORM 115-SCAN-HEADER-FOR-NAME
006240             THRU 115-SCAN-HEADER-FOR-NAME-EXIT
006250             VARYING WS-HDR-IX FROM 1 BY 1
006260             UNTIL WS-HDR-IX > WS-CSV-FIELD-COUNT.
006270 110-CHECK-ONE-REQUIRED-COLUMN-EXIT.
006280     EXIT.
006290*
006300 115-SCAN-HEADER-FOR-NAME.
006310     IF WS-CSV-FIELD (WS-HDR-IX) (1:24) =
006320                WS-REQUIRED-NAME (WS-RNAME-IX)
006330         MOVE 'Y' TO WS-REQUIRED-FOUND (WS-RNAME-IX)
006340     END-IF.
006350 115-SCAN-HEADER-FOR-NAME-EXIT.
006360     EXIT.
006370*
006400 120-BUILD-MISSING-LIST.
006410     MOVE SPACES TO WS-MISSING-COLUMN-LIST.
006420     SET WS-RNAME-IX TO 1.
006430     PERFORM 125-APPEND-IF-MISSING
006440             THRU 125-APPEND-IF-MISSING-EXIT
006450             VARYING WS-RNAME-IX FROM 1 BY 1
006460             UNTIL WS-RNAME-IX > 5.
006470 120-BUILD-MISSING-LIST-EXIT.
006480     EXIT.
006490*
006500 125-APPEND-IF-MISSING.
006510     IF WS-REQUIRED-FOUND (WS-RNAME-IX) = 'N'
006520         STRING WS-MISSING-COLUMN-LIST DELIMITED BY SPACE
006530                ' ' DELIMITED BY SIZE
006540                WS-REQUIRED-NAME (WS-RNAME-IX) DELIMITED BY SPACE
006550                INTO WS-MISSING-COLUMN-LIST
006560         END-STRING
006570     END-IF.
006580 125-APPEND-IF-MISSING-EXIT.
006590     EXIT.
006600*
007000 200-PROCESS-DATA-RECORDS.
007010     READ RAW-INPUT-FILE INTO WS-CSV-LINE
007020         AT END
007030             MOVE 'Y' TO WS-RAWIN-EOF-SW
007040             GO TO 200-PROCESS-DATA-RECORDS-EXIT
007050     END-READ.
007060     ADD 1 TO WS-LINES-READ.
007070     IF WS-CSV-LINE = SPACES
007080         GO TO 200-PROCESS-DATA-RECORDS-EXIT
007090     END-IF.
007100     PERFORM 800-SPLIT-CSV-LINE THRU 800-SPLIT-CSV-LINE-EXIT.
007110     PERFORM 210-MOVE-FIELDS-TO-WORK
007120             THRU 210-MOVE-FIELDS-TO-WORK-EXIT.
007130     PERFORM 220-TRIM-WORK-FIELDS THRU 220-TRIM-WORK-FIELDS-EXIT.
007140     IF WS-TRANS-DATE-WK = SPACES
007150        OR WS-CUSTOMER-ID-WK = SPACES
007160        OR WS-PRODUCT-WK = SPACES
007170         ADD 1 TO WS-INVALID-AT-INGESTION
007180         GO TO 200-PROCESS-DATA-RECORDS-EXIT
007190     END-IF.
007200     ADD 1 TO WS-NEXT-RAW-ID.
007210     PERFORM 230-WRITE-RAW-RECORD THRU 230-WRITE-RAW-RECORD-EXIT.
007220     ADD 1 TO WS-RECORDS-INGESTED.
007230 200-PROCESS-DATA-RECORDS-EXIT.
007240     EXIT.
007250*
007300 210-MOVE-FIELDS-TO-WORK.
007310     MOVE SPACES TO WS-TRANS-ID-WK WS-TRANS-DATE-WK
007320                     WS-CUSTOMER-ID-WK WS-PRODUCT-WK
007330                     WS-CATEGORY-WK WS-QUANTITY-TEXT-WK
007340                     WS-PRICE-TEXT-WK WS-PAYMENT-METHOD-WK
007350                     WS-CITY-WK.
007360     IF WS-CSV-FIELD-COUNT >= 1
007370         MOVE WS-CSV-FIELD (1) (1:19) TO WS-TRANS-DATE-WK.
007380     IF WS-CSV-FIELD-COUNT >= 2
007390         MOVE WS-CSV-FIELD (2) (1:10) TO WS-CUSTOMER-ID-WK.
007400     IF WS-CSV-FIELD-COUNT >= 3
007410         MOVE WS-CSV-FIELD (3) (1:20) TO WS-PRODUCT-WK.
007420     IF WS-CSV-FIELD-COUNT >= 4
007430         MOVE WS-CSV-FIELD (4) (1:10) TO WS-QUANTITY-TEXT-WK.
007440     IF WS-CSV-FIELD-COUNT >= 5
007450         MOVE WS-CSV-FIELD (5) (1:12) TO WS-PRICE-TEXT-WK.
007460     IF WS-CSV-FIELD-COUNT >= 6
007470         MOVE WS-CSV-FIELD (6) (1:12) TO WS-TRANS-ID-WK.
007480     IF WS-CSV-FIELD-COUNT >= 7
007490         MOVE WS-CSV-FIELD (7) (1:15) TO WS-CATEGORY-WK.
007500     IF WS-CSV-FIELD-COUNT >= 8
007510         MOVE WS-CSV-FIELD (8) (1:10) TO WS-PAYMENT-METHOD-WK.
007520     IF WS-CSV-FIELD-COUNT >= 9
007530         MOVE WS-CSV-FIELD (9) (1:15) TO WS-CITY-WK.
007540 210-MOVE-FIELDS-TO-WORK-EXIT.
007550     EXIT.
007560*
007600 220-TRIM-WORK-FIELDS.
007605*    DP-1900 - LEFT-TRIMS EVERY TEXT FIELD CARRIED FORWARD TO
007610*    RAWSTORE.  FIELDS ARE LOADED LEFT-JUSTIFIED BY 800-SPLIT,
007615*    BUT THE EXTRACT ITSELF SOMETIMES PADS A COLUMN WITH
007620*    LEADING BLANKS, WHICH WOULD OTHERWISE SURVIVE INTO THE
007625*    SCHEMA/KEY COMPARES DOWNSTREAM (SLSB02).  EACH FIELD IS
007630*    RUN THROUGH THE SHARED 840-LEFT-TRIM-FIELD SCRATCH AREA IN
007635*    TURN.  THE NULL/null COLLAPSE ON QUANTITY/PRICE STAYS AS
007640*    IS - THOSE TWO ARE PARSED NUMERICALLY, NOT COMPARED AS
007645*    TEXT, SO THEY DO NOT NEED THE LEFT-TRIM.
007650     MOVE WS-TRANS-ID-WK TO WS-TRIM-FIELD.
007655     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007660     MOVE WS-TRIM-RESULT TO WS-TRANS-ID-WK.
007665     MOVE WS-CUSTOMER-ID-WK TO WS-TRIM-FIELD.
007670     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007675     MOVE WS-TRIM-RESULT TO WS-CUSTOMER-ID-WK.
007680     MOVE WS-PRODUCT-WK TO WS-TRIM-FIELD.
007685     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007690     MOVE WS-TRIM-RESULT TO WS-PRODUCT-WK.
007695     MOVE WS-CATEGORY-WK TO WS-TRIM-FIELD.
007700     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007705     MOVE WS-TRIM-RESULT TO WS-CATEGORY-WK.
007710     MOVE WS-PAYMENT-METHOD-WK TO WS-TRIM-FIELD.
007715     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007720     MOVE WS-TRIM-RESULT TO WS-PAYMENT-METHOD-WK.
007725     MOVE WS-CITY-WK TO WS-TRIM-FIELD.
007730     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
007735     MOVE WS-TRIM-RESULT TO WS-CITY-WK.
007740     IF WS-QUANTITY-TEXT-WK = 'NULL' OR 'null'
007745         MOVE SPACES TO WS-QUANTITY-TEXT-WK
007750     END-IF.
007755     IF WS-PRICE-TEXT-WK = 'NULL' OR 'null'
007760         MOVE SPACES TO WS-PRICE-TEXT-WK
007765     END-IF.
007770 220-TRIM-WORK-FIELDS-EXIT.
007775     EXIT.
007780*
007800 230-WRITE-RAW-RECORD.
007805     MOVE SPACES TO SLSW-RAW-TRANSACTION.
007810     MOVE WS-NEXT-RAW-ID        TO SLSW-RAW-ID.
007820     MOVE WS-TRANS-ID-WK        TO SLSW-RAW-TRANS-ID.
007830     MOVE WS-TRANS-DATE-WK      TO SLSW-RAW-TRANS-DATE.
007840     MOVE WS-CUSTOMER-ID-WK     TO SLSW-RAW-CUSTOMER-ID.
007850     MOVE WS-PRODUCT-WK         TO SLSW-RAW-PRODUCT.
007860     MOVE WS-CATEGORY-WK        TO SLSW-RAW-CATEGORY.
007870     MOVE WS-QUANTITY-TEXT-WK   TO SLSW-RAW-QUANTITY-TEXT.
007880     MOVE WS-PRICE-TEXT-WK      TO SLSW-RAW-PRICE-TEXT.
007890     MOVE WS-PAYMENT-METHOD-WK  TO SLSW-RAW-PAYMENT-METHOD.
007900     MOVE WS-CITY-WK            TO SLSW-RAW-CITY.
007920     WRITE SLSW-RAW-TRANSACTION.
007930     IF WS-RAWSTORE-STATUS NOT = '00'
007940         DISPLAY 'SLSB01 - RAWSTORE WRITE FAILED '
007950                 WS-RAWSTORE-STATUS
007960     END-IF.
007970 230-WRITE-RAW-RECORD-EXIT.
007980     EXIT.
007990*
008000 800-SPLIT-CSV-LINE.
008010*    SPLITS THE CURRENT CSV LINE INTO WS-CSV-FIELD-TABLE ON
008020*    COMMA BOUNDARIES.  A QUOTED FIELD IS NOT SUPPORTED - THE
008030*    EXTRACT NEVER QUOTES A FIELD THAT CONTAINS A COMMA.
008040     MOVE 0 TO WS-CSV-FIELD-COUNT.
008050     MOVE 1 TO WS-CSV-FIELD-POS.
008060     MOVE 1 TO WS-CSV-CHAR-POS.
008070     SET WS-CSV-FX TO 1.
008080     MOVE SPACES TO WS-CSV-FIELD (WS-CSV-FX).
008090     SET WS-CSV-IX TO 1.
008100 810-SPLIT-ONE-CHAR.
008110     IF WS-CSV-IX > 300
008120         GO TO 810-SPLIT-ONE-CHAR-END
008130     END-IF.
008140     IF WS-CSV-CHAR (WS-CSV-IX) = ','
008150         ADD 1 TO WS-CSV-FX
008160         MOVE 1 TO WS-CSV-FIELD-POS
008170         IF WS-CSV-FX <= 20
008180             MOVE SPACES TO WS-CSV-FIELD (WS-CSV-FX)
008190         END-IF
008200     ELSE
008210         IF WS-CSV-FX <= 20 AND WS-CSV-FIELD-POS <= 30
008220             MOVE WS-CSV-CHAR (WS-CSV-IX)
008230                 TO WS-CSV-FIELD (WS-CSV-FX) (WS-CSV-FIELD-POS:1)
008240             ADD 1 TO WS-CSV-FIELD-POS
008250         END-IF
008260     END-IF.
008270     SET WS-CSV-IX UP BY 1.
008280     GO TO 810-SPLIT-ONE-CHAR.
008290 810-SPLIT-ONE-CHAR-END.
008300     IF WS-CSV-FX > 20
008310         MOVE 20 TO WS-CSV-FIELD-COUNT
008320     ELSE
008330         MOVE WS-CSV-FX TO WS-CSV-FIELD-COUNT
008340     END-IF.
008350 800-SPLIT-CSV-LINE-EXIT.
008360     EXIT.
008370*
008400 830-UPPERCASE-HEADER-FIELDS.
008410*    DP-1900 - CASE-INSENSITIVE SCHEMA CHECK - EACH HEADER FIELD
008420*    IS NOW ACTUALLY LEFT-TRIMMED (840-LEFT-TRIM-FIELD) AS WELL
008430*    AS UPPERCASED BEFORE IT IS COMPARED TO THE REQUIRED-COLUMN-
008440*    NAME TABLE ABOVE.
008450     SET WS-CSV-FX TO 1.
008460     PERFORM 835-UPPERCASE-ONE-FIELD THRU 835-UPPERCASE-ONE-FIELD-EXIT
008470             VARYING WS-CSV-FX FROM 1 BY 1
008480             UNTIL WS-CSV-FX > WS-CSV-FIELD-COUNT.
008490 830-UPPERCASE-HEADER-FIELDS-EXIT.
008500     EXIT.
008510*
008520 835-UPPERCASE-ONE-FIELD.
008530     MOVE WS-CSV-FIELD (WS-CSV-FX) TO WS-TRIM-FIELD.
008540     PERFORM 840-LEFT-TRIM-FIELD THRU 840-LEFT-TRIM-FIELD-EXIT.
008550     MOVE WS-TRIM-RESULT TO WS-CSV-FIELD (WS-CSV-FX).
008560     INSPECT WS-CSV-FIELD (WS-CSV-FX)
008570         CONVERTING
008580         'abcdefghijklmnopqrstuvwxyz'
008590         TO
008600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008610 835-UPPERCASE-ONE-FIELD-EXIT.
008620     EXIT.
008630*
008700***************************************************************
008710*    840 - DP-1900 - LEFT-TRIM SCAN.  CALLER LOADS WS-TRIM-FIELD,
008720*    PERFORMS THIS PARAGRAPH, THEN PICKS UP THE RESULT FROM
008730*    WS-TRIM-RESULT.  845 SCANS LEFT TO RIGHT FOR THE FIRST
008740*    NON-BLANK CHARACTER; 840 THEN RESHIFTS FROM THAT POINT
008750*    FORWARD, BLANK-FILLING THE TAIL (A MOVE OF A SHORTER
008760*    ALPHANUMERIC SOURCE ALWAYS BLANK-PADS THE REST).  TRAILING
008770*    BLANKS NEED NO SEPARATE PASS - COBOL COMPARES SHORTER
008780*    OPERANDS AS IF SPACE-EXTENDED ON THE RIGHT.
008790***************************************************************
008800 840-LEFT-TRIM-FIELD.
008810     MOVE 0 TO WS-TRIM-FIRST-NONBLANK.
008820     SET WS-TRIM-IX TO 1.
008830     PERFORM 845-FIND-FIRST-NONBLANK THRU 845-FIND-FIRST-NONBLANK-EXIT
008840             VARYING WS-TRIM-IX FROM 1 BY 1
008850             UNTIL WS-TRIM-IX > 30
008860             OR WS-TRIM-FIRST-NONBLANK NOT = 0.
008870     MOVE SPACES TO WS-TRIM-RESULT.
008880     IF WS-TRIM-FIRST-NONBLANK NOT = 0
008890         MOVE WS-TRIM-FIELD (WS-TRIM-FIRST-NONBLANK:)
008900             TO WS-TRIM-RESULT
008910     END-IF.
008920 840-LEFT-TRIM-FIELD-EXIT.
008930     EXIT.
008940*
008950 845-FIND-FIRST-NONBLANK.
008960     IF WS-TRIM-CHAR (WS-TRIM-IX) NOT = SPACE
008970         SET WS-TRIM-FIRST-NONBLANK TO WS-TRIM-IX
008980     END-IF.
008990 845-FIND-FIRST-NONBLANK-EXIT.
009000     EXIT.
009010*
009100 900-CLOSE-FILES.
009110     IF WS-HEADER-SEEN
009120         CLOSE RAW-INPUT-FILE
009130         CLOSE RAW-STORE-FILE
009140     END-IF.
009150 900-CLOSE-FILES-EXIT.
009160     EXIT.
009170*
009200*  END OF PROGRAM SLSB01
