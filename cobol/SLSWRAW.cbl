000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SLSWRAW                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Sales Batch (SLSB suite) - Copybook for the *
000600*                    raw transaction work file record, produced *
000700*                    by the ingestion step (SLSB01) from the     *
000800*                    incoming CSV extract.                      *
000900*                                                                *
001000*  @BANNER_START                                                *
001100*  Shop-owned source - Data Processing Dept.                    *
001200*  Retail Sales Systems group.                                  *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                    *
001600*      Fixed-width work-file image of one raw transaction row.  *
001700*      All fields are carried as text at this stage - numeric   *
001800*      and date conversion happens downstream in cleaning       *
001900*      (SLSB02).  RAW-ID is the sequence number assigned by     *
002000*      ingestion, one-up starting at 1 for the batch.           *
002100*                                                                *
002200*----------------------------------------------------------------*
002300*                                                                *
002400* CHANGE ACTIVITY :                                              *
002500*      $SEG(SLSWRAW),COMP(SLSBATCH),PROD(SALES   ):              *
002600*                                                                *
002700*   PN= DATE   PROGRAMMER     REQUEST   REMARKS                  *
002800*   $D0 871104 R.OKAFOR       DP-0417 : ORIGINAL LAYOUT          *
002900*   $D1 910622 T.WENDLAND     DP-0642 : ADDED RAW-CITY FIELD     *
003000*   $D2 990312 T.WENDLANDT    DP-1190 : Y2K - RAW-DATE NOW X(19) *
003100*                                       TO HOLD 4-DIGIT YEARS    *
003200******************************************************************
003300 01  SLSW-RAW-TRANSACTION.
003400     05  SLSW-RAW-ID                    PIC 9(7).
003500     05  SLSW-RAW-TRANS-ID              PIC X(12).
003600     05  SLSW-RAW-TRANS-DATE            PIC X(19).
003700     05  SLSW-RAW-DATE-R REDEFINES SLSW-RAW-TRANS-DATE.
003800         10  SLSW-RAW-DATE-PART1        PIC X(10).
003900         10  SLSW-RAW-DATE-PART2        PIC X(9).
004000     05  SLSW-RAW-CUSTOMER-ID           PIC X(10).
004100     05  SLSW-RAW-PRODUCT               PIC X(20).
004200     05  SLSW-RAW-CATEGORY              PIC X(15).
004300     05  SLSW-RAW-QUANTITY-TEXT         PIC X(10).
004400     05  SLSW-RAW-PRICE-TEXT            PIC X(12).
004500     05  SLSW-RAW-PAYMENT-METHOD        PIC X(10).
004600     05  SLSW-RAW-CITY                  PIC X(15).
004700     05  FILLER                         PIC X(07).
