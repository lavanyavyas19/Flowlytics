000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SLSWQUA                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Sales Batch (SLSB suite) - Copybook for the *
000600*                    quality metrics file, one record appended  *
000700*                    per batch run by the data quality step      *
000800*                    (SLSB05).                                   *
000900*                                                                *
001000*  @BANNER_START                                                *
001100*  Shop-owned source - Data Processing Dept.                    *
001200*  Retail Sales Systems group.                                  *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      One occurrence per completed batch.  QUA-DROPPED is       *
001700*      carried redundantly with QUA-INVALID/QUA-DUPLICATE so     *
001800*      reporting does not need to re-add them every time the     *
001900*      all-batch aggregate is produced (SLSB05 400/500).         *
002000*                                                                *
002100*----------------------------------------------------------------*
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(SLSWQUA),COMP(SLSBATCH),PROD(SALES   ):              *
002500*                                                                *
002600*   PN= DATE   PROGRAMMER     REQUEST   REMARKS                  *
002700*   $D0 950626 M.FAIRWEATHER  DP-0944 : ORIGINAL LAYOUT          *
002800******************************************************************
002900 01  SLSW-QUALITY-METRICS.
003000     05  SLSW-QUA-BATCH-ID              PIC X(24).
003100     05  SLSW-QUA-TOTAL-INGESTED        PIC 9(7).
003200     05  SLSW-QUA-INVALID               PIC 9(7).
003300     05  SLSW-QUA-DUPLICATE             PIC 9(7).
003400     05  SLSW-QUA-CLEANED               PIC 9(7).
003500     05  SLSW-QUA-DROPPED               PIC 9(7).
003600     05  SLSW-QUA-QUALITY-PCT           PIC 9(3)V99.
003700     05  FILLER                         PIC X(10).
