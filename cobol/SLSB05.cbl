000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SLSB05.
000300 AUTHOR.       M FAIRWEATHER.
000310 INSTALLATION. DATA PROCESSING DEPT - RETAIL SALES SYSTEMS.
000320 DATE-WRITTEN. JUNE 1995.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      slsb05.cbl                                             *
000345*      Shop-owned source - Data Processing Dept.              *
000346*      Retail Sales Systems group.                             *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350*
000360***************************************************************
000361*    DESCRIPTION
000362*
000363*    DATA QUALITY STEP OF THE SALES BATCH SUITE.  TAKES THE
000364*    COUNTERS ALREADY ACCUMULATED BY INGESTION/CLEANING IN THE
000365*    SLSW-BATCH-STATS COMMAREA, COMPUTES THIS BATCH'S QUALITY
000366*    PERCENTAGE, AND APPENDS A QUALITY-METRICS RECORD.  BEFORE
000367*    APPENDING, THE STEP RE-READS EVERY QUALITY-METRICS RECORD
000368*    WRITTEN BY EARLIER BATCHES SO IT CAN ROLL UP AN ALL-BATCH
000369*    AGGREGATE (SUMMED COUNTERS, AVERAGE OF PER-BATCH QUALITY
000370*    PERCENTAGES, OVERALL QUALITY RECOMPUTED FROM THE SUMMED
000371*    COUNTERS, AND A BATCH COUNT) - THIS IS TRACE OUTPUT ONLY,
000372*    THE PRINTED BATCH REPORT (SLSB06) CARRIES ONLY THE CURRENT
000373*    BATCH'S FIGURES.
000374*
000375***************************************************************
000380*     AMENDMENT HISTORY
000381*
000382*      DATE         AUTHOR          DESCRIPTION
000383*
000384*   $D0 950626 M.FAIRWEATHER   DP-0944 - ORIGINAL LAYOUT
000385*   $D1 970911 K.ABERNATHY    DP-0990 - ADDED ALL-BATCH AGGREGATE
000386*                              ROLL-UP AT REQUEST OF OPERATIONS
000387*   $D2 990312 M.FAIRWEATHER   DP-1104 - Y2K: NO DATE FIELDS
000388*                              COMPARED IN THIS PROGRAM, REVIEWED,
000389*                              NO CHANGE REQUIRED
000390*   $D3 081003 M.FAIRWEATHER  DP-1630 - AVERAGE-OF-PERCENTAGES
000391*                              ROLL-UP NOW CALLS WIDENED SLSB07
000392*                              PARM AREA FOR THE LARGER TOTALS
000393*   $D4 260119 K.ABERNETHY    DP-1912 - WS-DEBUG-TASKNO PULLED OUT
000394*                             OF THE ONE-FIELD WS-DEBUG-EYE GROUP
000395*                             TO A STANDALONE 77-LEVEL PER SHOP
000396*                             STANDARDS REVIEW
000420***************************************************************
000430*     FILES
000440*
000450*     QUASTORE - WS-QUASTORE-STATUS (QUALITY METRICS, SEQUENTIAL,
000460*                READ TWICE - ONCE INPUT FOR THE AGGREGATE ROLL-
000470*                UP, ONCE EXTEND TO APPEND THIS BATCH'S RECORD)
000480*
000490***************************************************************
000500*     COPYBOOKS
000510*
000520*     SLSWQUA - QUALITY-METRICS RECORD LAYOUT
000530*     SLSWSTA - BATCH RUN-STATISTICS COMMAREA
000540*
000550***************************************************************
000560*
000900 ENVIRONMENT DIVISION.
001000 CONFIGURATION SECTION.
001100 SPECIAL-NAMES.
001200     C01 IS TOP-OF-FORM
001300     CLASS NUMERIC-SYMBOLS IS '0' THRU '9'
001400     UPSI-0 ON STATUS IS SLSB05-TRACE-ON.
001500 INPUT-OUTPUT SECTION.
001600 FILE-CONTROL.
001700     SELECT QUALITY-METRICS-FILE ASSIGN TO QUASTORE
001800            ORGANIZATION IS SEQUENTIAL
001900            FILE STATUS  IS WS-QUASTORE-STATUS.
002000*
002100 DATA DIVISION.
002200 FILE SECTION.
002300 FD  QUALITY-METRICS-FILE.
002400     COPY SLSWQUA.
002500*
002600 WORKING-STORAGE SECTION.
002610*
002620*    STORE EYE CATCHER DETAILS TO AID DUMP READING
002630*
002700 01  WS-DEBUG-DETAILS.
002710     05  FILLER                        PIC X(32)
002720           VALUE 'SLSB05-------WORKING STORAGE  '.
002730     05  FILLER                        PIC X(05) VALUE SPACES.
002734*
002736*    DP-1912 - TASK COUNTER PULLED OUT TO A STANDALONE 77-LEVEL
002738*    (WAS NESTED UNDER A ONE-FIELD WS-DEBUG-EYE GROUP)
002740 77  WS-DEBUG-TASKNO               PIC 9(7) COMP VALUE ZERO.
002750*
002800*
002900 01  WS-FILE-FIELDS.
003000     05  WS-QUASTORE-STATUS            PIC X(02) VALUE SPACES.
003100     05  WS-QUASTORE-EOF-SW            PIC X(01) VALUE 'N'.
003200         88  WS-QUASTORE-EOF                    VALUE 'Y'.
003300     05  FILLER                        PIC X(05) VALUE SPACES.
003400*
003500 01  WS-THIS-BATCH-METRICS.
003600     05  WS-TBM-TOTAL-INGESTED         PIC 9(7)  COMP VALUE 0.
003700     05  WS-TBM-INVALID                PIC 9(7)  COMP VALUE 0.
003800     05  WS-TBM-DUPLICATE              PIC 9(7)  COMP VALUE 0.
003900     05  WS-TBM-CLEANED                PIC 9(7)  COMP VALUE 0.
004000     05  WS-TBM-DROPPED                PIC 9(7)  COMP VALUE 0.
004100     05  WS-TBM-QUALITY-PCT            PIC 9(3)V99 VALUE 0.
004150     05  WS-TBM-QUALITY-PCT-R REDEFINES WS-TBM-QUALITY-PCT.
004160         10  WS-TBM-QUALITY-PCT-WHOLE  PIC 9(3).
004170         10  WS-TBM-QUALITY-PCT-DECML  PIC 99.
004200     05  FILLER                        PIC X(05) VALUE SPACES.
004300*
004400*    ALL-BATCH AGGREGATE ROLL-UP WORK AREA (TRACE ONLY - NOT
004500*    WRITTEN TO ANY FILE, SEE DESCRIPTION ABOVE)
004600*
004700 01  WS-AGGREGATE-WORK.
004800     05  WS-AGG-BATCH-COUNT            PIC 9(5)  COMP VALUE 0.
004900     05  WS-AGG-TOTAL-INGESTED         PIC 9(9)  COMP VALUE 0.
005000     05  WS-AGG-INVALID                PIC 9(9)  COMP VALUE 0.
005100     05  WS-AGG-DUPLICATE              PIC 9(9)  COMP VALUE 0.
005200     05  WS-AGG-CLEANED                PIC 9(9)  COMP VALUE 0.
005300     05  WS-AGG-DROPPED                PIC 9(9)  COMP VALUE 0.
005400     05  WS-AGG-PCT-SUM                PIC S9(9)V99 COMP-3 VALUE 0.
005500     05  WS-AGG-AVG-QUALITY-PCT        PIC 9(3)V99 VALUE 0.
005510     05  WS-AGG-AVG-QUALITY-PCT-R REDEFINES
005520             WS-AGG-AVG-QUALITY-PCT.
005530         10  WS-AGG-AVG-PCT-WHOLE      PIC 9(3).
005540         10  WS-AGG-AVG-PCT-DECML      PIC 99.
005600     05  WS-AGG-OVERALL-QUALITY-PCT    PIC 9(3)V99 VALUE 0.
005610     05  WS-AGG-OVR-QUALITY-PCT-R REDEFINES
005620             WS-AGG-OVERALL-QUALITY-PCT.
005630         10  WS-AGG-OVR-PCT-WHOLE      PIC 9(3).
005640         10  WS-AGG-OVR-PCT-DECML      PIC 99.
005700     05  WS-AGG-NET-GOOD               PIC S9(9) COMP.
005900     05  FILLER                        PIC X(05) VALUE SPACES.
006000*
006100 01  WS-SLSB07-PARM-PCT.
006200     05  WS-SLSB07-DIVIDEND             PIC S9(11)V99 COMP-3.
006300     05  WS-SLSB07-DIVISOR              PIC S9(9)V99  COMP-3.
006400     05  WS-SLSB07-MULTIPLIER           PIC 9(3).
006500     05  WS-SLSB07-RESULT               PIC S9(9)V99.
006600     05  WS-SLSB07-RESULT-R REDEFINES WS-SLSB07-RESULT.
006700         10  WS-SLSB07-RESULT-WHOLE     PIC S9(7).
006800         10  WS-SLSB07-RESULT-DECML     PIC 99.
006900     05  FILLER                         PIC X(05).
007000*
007100***************************************************************
007200 LINKAGE SECTION.
007300*
007400 01  LK-BATCH-ID                        PIC X(24).
007500     COPY SLSWSTA.
007600*
007700***************************************************************
007800 PROCEDURE DIVISION USING LK-BATCH-ID, SLSW-BATCH-STATS.
007900***************************************************************
008000*
008100 000-QUALITY-BATCH.
008200     ADD +1 TO WS-DEBUG-TASKNO.
008300     PERFORM 100-COLLECT-THIS-BATCH-COUNTS
008350         THRU 100-COLLECT-THIS-BATCH-COUNTS-EXIT.
008700     PERFORM 200-COMPUTE-QUALITY-PERCENTAGE
008750         THRU 200-COMPUTE-QUALITY-PERCENTAGE-EXIT.
008900     PERFORM 300-LOAD-PRIOR-BATCHES
008950         THRU 300-LOAD-PRIOR-BATCHES-EXIT.
009100     PERFORM 400-WRITE-QUALITY-RECORD
009150         THRU 400-WRITE-QUALITY-RECORD-EXIT.
009300     PERFORM 500-FOLD-CURRENT-INTO-AGGREGATE
009350         THRU 500-FOLD-CURRENT-INTO-AGGREGATE-EXIT.
009500     PERFORM 600-COMPUTE-AGGREGATE-PERCENTAGES
009550         THRU 600-COMPUTE-AGGREGATE-PERCENTAGES-EXIT.
009700     PERFORM 700-DISPLAY-AGGREGATE-REPORT
009750         THRU 700-DISPLAY-AGGREGATE-REPORT-EXIT.
009760     MOVE WS-TBM-QUALITY-PCT TO SLSW-STA-QUALITY-PCT.
009800     GOBACK.
009900*
010000***************************************************************
010100*    100 - THIS BATCH'S RAW COUNTERS COME STRAIGHT OUT OF THE
010200*    COMMAREA ROLLED UP BY INGESTION/CLEANING - NO FILE READ
010300*    NEEDED FOR THE CURRENT-BATCH FIGURES
010400***************************************************************
010500 100-COLLECT-THIS-BATCH-COUNTS.
010600     MOVE SLSW-STA-RECORDS-INGESTED TO WS-TBM-TOTAL-INGESTED.
010700     COMPUTE WS-TBM-INVALID =
010800         SLSW-STA-INVALID-INGESTION + SLSW-STA-INVALID-CLEANING.
010900     MOVE SLSW-STA-DUPLICATE-RECORDS TO WS-TBM-DUPLICATE.
011000     MOVE SLSW-STA-CLEANED-RECORDS   TO WS-TBM-CLEANED.
011100     COMPUTE WS-TBM-DROPPED = WS-TBM-INVALID + WS-TBM-DUPLICATE.
011200 100-COLLECT-THIS-BATCH-COUNTS-EXIT.
011300     EXIT.
011400*
011500***************************************************************
011600*    200 - QUALITY-PERCENTAGE = ((TOTAL - INVALID - DUPLICATE)
011700*    / TOTAL) * 100, ROUNDED 2DP, VIA THE SHARED SLSB07 ROUTINE
011800***************************************************************
011900 200-COMPUTE-QUALITY-PERCENTAGE.
012000     COMPUTE WS-SLSB07-DIVIDEND =
012100         WS-TBM-TOTAL-INGESTED - WS-TBM-INVALID
012150         - WS-TBM-DUPLICATE.
012300     MOVE WS-TBM-TOTAL-INGESTED TO WS-SLSB07-DIVISOR.
012400     MOVE 100 TO WS-SLSB07-MULTIPLIER.
012500     CALL 'SLSB07' USING WS-SLSB07-PARM-PCT.
012600     MOVE WS-SLSB07-RESULT TO WS-TBM-QUALITY-PCT.
012700 200-COMPUTE-QUALITY-PERCENTAGE-EXIT.
012800     EXIT.
012900*
013000***************************************************************
013100*    300 - RE-READ EVERY QUALITY-METRICS RECORD ALREADY ON FILE
013200*    (EARLIER BATCHES) AND FOLD IT INTO THE AGGREGATE WORK AREA
013300***************************************************************
013400 300-LOAD-PRIOR-BATCHES.
013500     OPEN INPUT QUALITY-METRICS-FILE.
013600     IF WS-QUASTORE-STATUS = '35'
013700         MOVE 'Y' TO WS-QUASTORE-EOF-SW
013800         GO TO 300-LOAD-PRIOR-BATCHES-EXIT
013900     END-IF.
014000     IF WS-QUASTORE-STATUS NOT = '00'
014100         DISPLAY 'SLSB05 - QUASTORE OPEN FAILED '
014150             WS-QUASTORE-STATUS
014300         MOVE 'Y' TO WS-QUASTORE-EOF-SW
014400         GO TO 300-LOAD-PRIOR-BATCHES-EXIT
014500     END-IF.
014600     MOVE 'N' TO WS-QUASTORE-EOF-SW.
014700     PERFORM 310-READ-ONE-PRIOR-RECORD.
014800     PERFORM 320-ACCUMULATE-ONE-PRIOR-RECORD
014850         THRU 320-ACCUMULATE-ONE-PRIOR-RECORD-EXIT
015000         UNTIL WS-QUASTORE-EOF.
015100     CLOSE QUALITY-METRICS-FILE.
015200 300-LOAD-PRIOR-BATCHES-EXIT.
015300     EXIT.
015400*
015500 310-READ-ONE-PRIOR-RECORD.
015600     READ QUALITY-METRICS-FILE
015700         AT END
015800             MOVE 'Y' TO WS-QUASTORE-EOF-SW
015900     END-READ.
016000*
016100 320-ACCUMULATE-ONE-PRIOR-RECORD.
016200     ADD +1                          TO WS-AGG-BATCH-COUNT.
016300     ADD SLSW-QUA-TOTAL-INGESTED     TO WS-AGG-TOTAL-INGESTED.
016400     ADD SLSW-QUA-INVALID            TO WS-AGG-INVALID.
016500     ADD SLSW-QUA-DUPLICATE          TO WS-AGG-DUPLICATE.
016600     ADD SLSW-QUA-CLEANED            TO WS-AGG-CLEANED.
016700     ADD SLSW-QUA-DROPPED            TO WS-AGG-DROPPED.
016800     ADD SLSW-QUA-QUALITY-PCT        TO WS-AGG-PCT-SUM.
016900     PERFORM 310-READ-ONE-PRIOR-RECORD.
017000 320-ACCUMULATE-ONE-PRIOR-RECORD-EXIT.
017100     EXIT.
017200*
017300***************************************************************
017400*    400 - APPEND THIS BATCH'S QUALITY-METRICS RECORD
017500***************************************************************
017600 400-WRITE-QUALITY-RECORD.
017700     MOVE SPACES TO SLSW-QUALITY-METRICS.
017800     OPEN EXTEND QUALITY-METRICS-FILE.
017900     IF WS-QUASTORE-STATUS = '35'
018000         OPEN OUTPUT QUALITY-METRICS-FILE
018100     END-IF.
018200     MOVE LK-BATCH-ID                TO SLSW-QUA-BATCH-ID.
018300     MOVE WS-TBM-TOTAL-INGESTED      TO SLSW-QUA-TOTAL-INGESTED.
018400     MOVE WS-TBM-INVALID             TO SLSW-QUA-INVALID.
018500     MOVE WS-TBM-DUPLICATE           TO SLSW-QUA-DUPLICATE.
018600     MOVE WS-TBM-CLEANED             TO SLSW-QUA-CLEANED.
018700     MOVE WS-TBM-DROPPED             TO SLSW-QUA-DROPPED.
018800     MOVE WS-TBM-QUALITY-PCT         TO SLSW-QUA-QUALITY-PCT.
018900     WRITE SLSW-QUALITY-METRICS.
019000     CLOSE QUALITY-METRICS-FILE.
019100 400-WRITE-QUALITY-RECORD-EXIT.
019200     EXIT.
019300*
019400***************************************************************
019500*    500 - FOLD THIS BATCH'S OWN FIGURES INTO THE SAME AGGREGATE
019600*    WORK AREA SO THE ROLL-UP COVERS "ALL BATCHES" INCLUDING THE
019700*    ONE THAT JUST RAN
019800***************************************************************
019900 500-FOLD-CURRENT-INTO-AGGREGATE.
020000     ADD +1                       TO WS-AGG-BATCH-COUNT.
020100     ADD WS-TBM-TOTAL-INGESTED    TO WS-AGG-TOTAL-INGESTED.
020200     ADD WS-TBM-INVALID           TO WS-AGG-INVALID.
020300     ADD WS-TBM-DUPLICATE         TO WS-AGG-DUPLICATE.
020400     ADD WS-TBM-CLEANED           TO WS-AGG-CLEANED.
020500     ADD WS-TBM-DROPPED           TO WS-AGG-DROPPED.
020600     ADD WS-TBM-QUALITY-PCT       TO WS-AGG-PCT-SUM.
020700 500-FOLD-CURRENT-INTO-AGGREGATE-EXIT.
020800     EXIT.
020900*
021000***************************************************************
021100*    600 - AVERAGE-OF-PERCENTAGES AND THE OVERALL PERCENTAGE
021200*    RECOMPUTED FROM THE SUMMED COUNTERS, BOTH VIA SLSB07
021300***************************************************************
021400 600-COMPUTE-AGGREGATE-PERCENTAGES.
021500     MOVE WS-AGG-PCT-SUM        TO WS-SLSB07-DIVIDEND.
021600     MOVE WS-AGG-BATCH-COUNT    TO WS-SLSB07-DIVISOR.
021700     MOVE 1                     TO WS-SLSB07-MULTIPLIER.
021800     CALL 'SLSB07' USING WS-SLSB07-PARM-PCT.
021900     MOVE WS-SLSB07-RESULT      TO WS-AGG-AVG-QUALITY-PCT.
022000     COMPUTE WS-AGG-NET-GOOD =
022100         WS-AGG-TOTAL-INGESTED - WS-AGG-INVALID
022150         - WS-AGG-DUPLICATE.
022300     MOVE WS-AGG-NET-GOOD       TO WS-SLSB07-DIVIDEND.
022400     MOVE WS-AGG-TOTAL-INGESTED TO WS-SLSB07-DIVISOR.
022500     MOVE 100                  TO WS-SLSB07-MULTIPLIER.
022600     CALL 'SLSB07' USING WS-SLSB07-PARM-PCT.
022700     MOVE WS-SLSB07-RESULT      TO WS-AGG-OVERALL-QUALITY-PCT.
022800 600-COMPUTE-AGGREGATE-PERCENTAGES-EXIT.
022900     EXIT.
023000*
023100***************************************************************
023200*    700 - TRACE LINE FOR THE JOB LOG - NOT PART OF THE PRINTED
023300*    BATCH REPORT (SEE SLSB06)
023400***************************************************************
023500 700-DISPLAY-AGGREGATE-REPORT.
023600     DISPLAY 'SLSB05 - THIS BATCH QUALITY PCT  '
023650         WS-TBM-QUALITY-PCT.
023800     DISPLAY 'SLSB05 - BATCHES TO DATE         '
023850         WS-AGG-BATCH-COUNT.
024000     DISPLAY 'SLSB05 - AVERAGE QUALITY PCT     '
024050         WS-AGG-AVG-QUALITY-PCT.
024200     DISPLAY 'SLSB05 - OVERALL QUALITY PCT     '
024250         WS-AGG-OVERALL-QUALITY-PCT.
024400 700-DISPLAY-AGGREGATE-REPORT-EXIT.
024500     EXIT.
024600*
024700*  END OF PROGRAM SLSB05
