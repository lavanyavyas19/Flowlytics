000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SLSB03.
000300 AUTHOR.       K ABERNATHY.
000310 INSTALLATION. DATA PROCESSING DEPT - RETAIL SALES SYSTEMS.
000320 DATE-WRITTEN. MAY 1992.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      slsb03.cbl                                             *
000345*      Shop-owned source - Data Processing Dept.              *
000346*      Retail Sales Systems group.                            *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350*
000360***************************************************************
000361*    DESCRIPTION
000362*
000363*    Third step of the sales batch.  Sorts the batch's cleaned
000364*    transactions ascending by TRANSACTION-DATE then CLEAN-ID,
000365*    then for each one (in that order) derives the five
000366*    engineered features - DAILY-REVENUE, CUSTOMER-LIFETIME-
000367*    VALUE, TRANSACTION-FREQUENCY, DAYS-SINCE-FIRST-TRANSACTION
000368*    and AVERAGE-TRANSACTION-VALUE - BY RE-SCANNING THE WHOLE
000369*    CLEANED STORE FOR EVERY RECORD (EACH RECORD'S OWN FEATURES
000370*    ARE COMPUTED AS OF AND INCLUDING ITS OWN DATE - THIS IS A
000371*    CUMULATIVE-TO-DATE FIGURE, NOT A RUNNING TOTAL CARRIED
000372*    FORWARD RECORD BY RECORD).
000373*
000374*    THE CLEANED STORE IS HELD ENTIRELY IN THE WS-CLN-TABLE
000375*    WORKING-STORAGE TABLE SO THAT THE RE-SCAN FOR EACH SORTED
000376*    RECORD DOES NOT RE-READ THE FILE.  A TRANSACTION ALREADY
000377*    CARRYING A FEATURE RECORD FROM AN EARLIER RUN (MATCHED BY
000378*    TRANSACTION-ID) IS NOT RECOMPUTED.
000379*
000380***************************************************************
000381*     AMENDMENT HISTORY
000382*
000383*      DATE         AUTHOR          DESCRIPTION
000384*
000385*   $D0 920504 K.ABERNATHY     DP-0733 - ORIGINAL PROGRAM
000386*   $D1 970911 K.ABERNATHY     DP-0880 - RE-SCAN CHANGED TO USE
000387*                              THE IN-STORAGE TABLE INSTEAD OF
000388*                              RE-READING CLNSTORE PER RECORD -
000389*                              BATCH RUN TIME WAS UNACCEPTABLE
000390*   $D2 050118 M.FAIRWEATHER   DP-1822 - ADDED AVG-TRANS-VALUE
000391*   $D3 990312 K.ABERNATHY     DP-1191 - Y2K - DAY-NUMBER MATH
000392*                              NOW CENTURY-INCLUSIVE THROUGHOUT
000393*   $D4 091124 K.ABERNATHY     DP-1905 - 710-CALC-ONE-DAY-NUMBER
000394*                              WAS DIVIDING THE CURRENT YEAR
000395*                              ITSELF FOR THE LEAP CORRECTION,
000396*                              FOLDING THAT YEAR'S OWN FEB 29 IN
000397*                              REGARDLESS OF WHETHER THE DATE HAD
000398*                              REACHED IT YET - A YEAR-BOUNDARY
000399*                              DAYS-SINCE-FIRST WAS OFF BY A DAY
000400*                              EACH WAY AROUND A LEAP YEAR.  LEAP-
000401*                              A/B/C NOW DIVIDE CCYY-1 (COMPLETE
000402*                              PRIOR YEARS); THE MONTH>2 +1 STILL
000403*                              USES THE CURRENT YEAR'S OWN LEAP
000404*                              STATUS, NOW CHECKED SEPARATELY
000405*   $D5 260119 K.ABERNETHY     DP-1912 - WS-DEBUG-TASKNO PULLED OUT
000406*                              OF THE ONE-FIELD WS-DEBUG-EYE GROUP
000407*                              TO A STANDALONE 77-LEVEL PER SHOP
000408*                              STANDARDS REVIEW
000430***************************************************************
000440*     FILES
000450*
000460*     CLNSTORE - WS-CLNSTORE-STATUS  (CLEANED STORE, INPUT, TWICE -
000470*         ONCE AS THE SORT'S USING FILE, ONCE TO LOAD THE TABLE)
000480*     SRTWK01  - SORT WORK FILE (SD)
000490*     SRTFEA   - WS-SRTFEA-STATUS   (SORTED CLEANED COPY, INPUT)
000500*     FEASTORE - WS-FEASTORE-STATUS (FEATURE STORE, I/O)
000510*         READ (EXISTING-FEATURE PRE-LOAD), WRITE (EXTEND)
000520*
000530***************************************************************
000540*     COPYBOOKS
000550*
000560*     SLSWCLN - CLEANED-TRANSACTION RECORD LAYOUT
000570*     SLSWFEA - FEATURE-RECORD LAYOUT
000580*     SLSWSTA - BATCH RUN-STATISTICS COMMAREA
000590*
000600***************************************************************
000610*
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM
000940     CLASS NUMERIC-SYMBOLS IS '0' THRU '9'
000950     UPSI-0 ON STATUS IS SLSB03-TRACE-ON.
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020     SELECT CLEANED-STORE-FILE  ASSIGN TO CLNSTORE
001030            ACCESS IS SEQUENTIAL
001040            FILE STATUS  IS WS-CLNSTORE-STATUS.
001050*
001060     SELECT SORT-WORK-FILE      ASSIGN TO SRTWK01.
001070*
001080     SELECT SORTED-CLEANED-FILE ASSIGN TO SRTFEA
001090            ACCESS IS SEQUENTIAL
001100            FILE STATUS  IS WS-SRTFEA-STATUS.
001110*
001120     SELECT FEATURE-FILE        ASSIGN TO FEASTORE
001130            ACCESS IS SEQUENTIAL
001140            FILE STATUS  IS WS-FEASTORE-STATUS.
001150*
002000 DATA DIVISION.
002010 FILE SECTION.
002020*
002030 FD  CLEANED-STORE-FILE
002040     LABEL RECORDS ARE STANDARD
002050     BLOCK CONTAINS 0
002060     RECORDING MODE IS F.
002070     COPY SLSWCLN.
002080*
002090 SD  SORT-WORK-FILE.
002100 01  SD-CLEANED-TRANSACTION.
002110     05  SD-CLN-ID                  PIC 9(7).
002120     05  SD-CLN-TRANS-ID            PIC X(12).
002130     05  SD-CLN-DATE                PIC 9(8).
002140     05  SD-CLN-CUSTOMER-ID         PIC X(10).
002150     05  SD-CLN-PRODUCT             PIC X(20).
002160     05  SD-CLN-CATEGORY            PIC X(15).
002170     05  SD-CLN-QUANTITY            PIC S9(7)V99 COMP-3.
002180     05  SD-CLN-PRICE               PIC S9(7)V99 COMP-3.
002190     05  SD-CLN-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.
002200     05  SD-CLN-PAYMENT-METHOD      PIC X(10).
002210     05  SD-CLN-CITY                PIC X(15).
002220     05  SD-CLN-RAW-ID              PIC 9(7).
002230     05  FILLER                     PIC X(03).
002240*
002250 FD  SORTED-CLEANED-FILE
002260     LABEL RECORDS ARE STANDARD
002270     BLOCK CONTAINS 0
002280     RECORDING MODE IS F.
002290 01  SRT-CLEANED-TRANSACTION.
002300     05  SRT-CLN-ID                 PIC 9(7).
002310     05  SRT-CLN-TRANS-ID           PIC X(12).
002320     05  SRT-CLN-DATE               PIC 9(8).
002330     05  SRT-CLN-CUSTOMER-ID        PIC X(10).
002340     05  SRT-CLN-PRODUCT            PIC X(20).
002350     05  SRT-CLN-CATEGORY           PIC X(15).
002360     05  SRT-CLN-QUANTITY           PIC S9(7)V99 COMP-3.
002370     05  SRT-CLN-PRICE              PIC S9(7)V99 COMP-3.
002380     05  SRT-CLN-TOTAL-AMOUNT       PIC S9(9)V99 COMP-3.
002390     05  SRT-CLN-PAYMENT-METHOD     PIC X(10).
002400     05  SRT-CLN-CITY               PIC X(15).
002410     05  SRT-CLN-RAW-ID             PIC 9(7).
002420     05  FILLER                     PIC X(03).
002430*
002440 FD  FEATURE-FILE
002450     LABEL RECORDS ARE STANDARD
002460     BLOCK CONTAINS 0
002470     RECORDING MODE IS F.
002480     COPY SLSWFEA.
002490*
003000 WORKING-STORAGE SECTION.
003010*
003020 01  WS-DEBUG-DETAILS.
003030     05  FILLER                        PIC X(32)
003040           VALUE 'SLSB03-------WORKING STORAGE  '.
003050     05  FILLER                        PIC X(05) VALUE SPACES.
003054*
003056*    DP-1912 - TASK COUNTER PULLED OUT TO A STANDALONE 77-LEVEL
003058*    (WAS NESTED UNDER A ONE-FIELD WS-DEBUG-EYE GROUP)
003060 77  WS-DEBUG-TASKNO               PIC 9(7) COMP VALUE ZERO.
003070*
003080*
003100 01  WS-FILE-FIELDS.
003110     05  WS-CLNSTORE-STATUS    PIC X(2)  VALUE SPACES.
003120     05  WS-SRTFEA-STATUS      PIC X(2)  VALUE SPACES.
003130     05  WS-FEASTORE-STATUS    PIC X(2)  VALUE SPACES.
003140     05  WS-SRTFEA-EOF-SW      PIC X     VALUE 'N'.
003150         88  WS-SRTFEA-EOF               VALUE 'Y'.
003160     05  WS-FEASTORE-EOF-SW    PIC X     VALUE 'N'.
003170         88  WS-FEASTORE-EOF             VALUE 'Y'.
003175     05  FILLER                PIC X(05) VALUE SPACES.
003180*
003200 01  WS-COUNTERS.
003210     05  WS-FEATURES-GENERATED PIC 9(7)  COMP VALUE 0.
003220     05  WS-CLN-COUNT          PIC 9(7)  COMP VALUE 0.
003230     05  WS-SEEN-FEA-COUNT     PIC 9(4)  COMP VALUE 0.
003235     05  FILLER                PIC X(05) VALUE SPACES.
003240*
003300 01  WS-SEEN-FEATURE-TABLE.
003310     05  WS-SEEN-FEA-TRANSID OCCURS 2000 TIMES
003320             INDEXED BY WS-SFT-IX     PIC X(12).
003325     05  FILLER                PIC X(05) VALUE SPACES.
003330*
003400***************************************************************
003401*    THE FULL CLEANED STORE, HELD IN MEMORY FOR THE RE-SCAN -
003402*    SEE $D1 ABOVE.  5000 ENTRIES IS THE SAME PER-BATCH CEILING
003403*    ENFORCED BY THE DUPLICATE-CHECK TABLES IN SLSB02.
003404***************************************************************
003410 01  WS-CLN-TABLE.
003420     05  WS-CLNT-ENTRY OCCURS 5000 TIMES
003430             INDEXED BY WS-CLNT-IX.
003440         10  WS-CLNT-ID             PIC 9(7).
003450         10  WS-CLNT-TRANS-ID       PIC X(12).
003460         10  WS-CLNT-DATE           PIC 9(8).
003470         10  WS-CLNT-CUSTOMER-ID    PIC X(10).
003480         10  WS-CLNT-CATEGORY       PIC X(15).
003490         10  WS-CLNT-PAYMENT-METHOD PIC X(10).
003500         10  WS-CLNT-CITY           PIC X(15).
003510         10  WS-CLNT-QUANTITY       PIC S9(7)V99 COMP-3.
003520         10  WS-CLNT-PRICE          PIC S9(7)V99 COMP-3.
003530         10  WS-CLNT-TOTAL-AMOUNT   PIC S9(9)V99 COMP-3.
003535         10  FILLER                 PIC X(05).
003540*
003600 01  WS-CURRENT-FEATURE-WORK.
003610     05  WS-CF-DATE             PIC 9(8)      VALUE 0.
003620     05  WS-CF-DATE-R REDEFINES WS-CF-DATE.
003630         10  WS-CF-CCYY         PIC 9(4).
003640         10  WS-CF-MM           PIC 9(2).
003650         10  WS-CF-DD           PIC 9(2).
003660     05  WS-CF-CUSTOMER-ID      PIC X(10)     VALUE SPACES.
003670     05  WS-CF-DAILY-REVENUE    PIC S9(11)V99 COMP-3 VALUE 0.
003680     05  WS-CF-CLV              PIC S9(11)V99 COMP-3 VALUE 0.
003690     05  WS-CF-FREQUENCY        PIC 9(5)      COMP VALUE 0.
003700     05  WS-CF-MIN-DATE         PIC 9(8)      VALUE 0.
003710     05  WS-CF-MIN-DATE-R REDEFINES WS-CF-MIN-DATE.
003720         10  WS-CF-MIN-CCYY     PIC 9(4).
003730         10  WS-CF-MIN-MM       PIC 9(2).
003740         10  WS-CF-MIN-DD       PIC 9(2).
003750     05  WS-CF-DAYS-SINCE       PIC S9(5)     COMP-3 VALUE 0.
003760     05  WS-CF-AVG-VALUE        PIC S9(9)V99  COMP-3 VALUE 0.
003770     05  WS-CF-HAS-PRIOR-SW     PIC X         VALUE 'N'.
003780         88  WS-CF-HAS-PRIOR              VALUE 'Y'.
003785     05  FILLER                 PIC X(05) VALUE SPACES.
003790*
003900***************************************************************
003901*    MANUAL CALENDAR-DAY-NUMBER WORK - SEE 700-COMPUTE-DAY-NUM.
003902*    NO INTRINSIC DATE FUNCTION IS CARRIED ON THIS COMPILER, SO
003903*    THE ORDINAL DAY NUMBER IS BUILT UP BY HAND FROM WHOLE YEARS,
003904*    LEAP-YEAR CORRECTIONS AND CUMULATIVE DAYS-IN-MONTH, THE SAME
003905*    WAY THE CALENDAR CHECK IN SLSB02 WORKS OUT LEAP YEARS.
003906***************************************************************
003910 01  WS-MONTH-CUM-DAYS-TABLE.
003920     05  FILLER PIC 9(3) VALUE 000.
003930     05  FILLER PIC 9(3) VALUE 031.
003940     05  FILLER PIC 9(3) VALUE 059.
003950     05  FILLER PIC 9(3) VALUE 090.
003960     05  FILLER PIC 9(3) VALUE 120.
003970     05  FILLER PIC 9(3) VALUE 151.
003980     05  FILLER PIC 9(3) VALUE 181.
003990     05  FILLER PIC 9(3) VALUE 212.
004000     05  FILLER PIC 9(3) VALUE 243.
004010     05  FILLER PIC 9(3) VALUE 273.
004020     05  FILLER PIC 9(3) VALUE 304.
004030     05  FILLER PIC 9(3) VALUE 334.
004040 01  WS-MONTH-CUM-DAYS-R REDEFINES WS-MONTH-CUM-DAYS-TABLE.
004050     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES
004060             INDEXED BY WS-MCD-IX    PIC 9(3).
004070*
004100 01  WS-DAYNUM-WORK.
004110     05  WS-DN-CCYY             PIC 9(4)  COMP VALUE 0.
004112     05  WS-DN-PRIOR-CCYY       PIC 9(4)  COMP VALUE 0.
004120     05  WS-DN-MM               PIC 9(2)  COMP VALUE 0.
004130     05  WS-DN-DD               PIC 9(2)  COMP VALUE 0.
004140     05  WS-DN-LEAP-A           PIC 9(4)  COMP VALUE 0.
004150     05  WS-DN-LEAP-B           PIC 9(4)  COMP VALUE 0.
004160     05  WS-DN-LEAP-C           PIC 9(4)  COMP VALUE 0.
004170     05  WS-DN-REM-WORK         PIC 9(4)  COMP VALUE 0.
004180     05  WS-DN-LEAP-REM-4       PIC 9(2)  COMP VALUE 0.
004190     05  WS-DN-LEAP-REM-100     PIC 9(2)  COMP VALUE 0.
004200     05  WS-DN-LEAP-REM-400     PIC 9(3)  COMP VALUE 0.
004202     05  WS-DN-CUR-REM-4        PIC 9(2)  COMP VALUE 0.
004204     05  WS-DN-CUR-REM-100      PIC 9(2)  COMP VALUE 0.
004206     05  WS-DN-CUR-REM-400      PIC 9(3)  COMP VALUE 0.
004210     05  WS-DN-IS-LEAP-SW       PIC X     VALUE 'N'.
004220         88  WS-DN-IS-LEAP                VALUE 'Y'.
004230     05  WS-DN-MONTH-DAYS       PIC 9(5)  COMP VALUE 0.
004240     05  WS-DN-RESULT           PIC S9(9) COMP VALUE 0.
004245     05  FILLER                 PIC X(05) VALUE SPACES.
004250*
004300***************************************************************
004301*    PARAMETER AREA FOR THE CALL TO SLSB07 (AVERAGE-TRANS-VALUE,
004302*    CLV DIVIDED BY FREQUENCY, ROUND-HALF-UP) - LAYOUT MUST MATCH
004303*    SLSB07-PARM-AREA IN SLSB07'S OWN LINKAGE SECTION.
004304***************************************************************
004310 01  WS-SLSB07-PARM-AVG.
004320     05  WS-SLSB07-DIVIDEND     PIC S9(11)V99 COMP-3 VALUE 0.
004330     05  WS-SLSB07-DIVISOR      PIC S9(9)V99  COMP-3 VALUE 0.
004340     05  WS-SLSB07-MULTIPLIER   PIC 9(3)      VALUE 0.
004350     05  WS-SLSB07-RESULT       PIC S9(9)V99  VALUE 0.
004355     05  FILLER                 PIC X(05) VALUE SPACES.
004360*
004500***************************************************************
004600 LINKAGE SECTION.
004610*
004620 01  LK-BATCH-ID                   PIC X(24).
004630*
004640     COPY SLSWSTA.
004650*
005000***************************************************************
005100 PROCEDURE DIVISION USING LK-BATCH-ID, SLSW-BATCH-STATS.
005200***************************************************************
005300*
005310 000-FEATURE-BATCH.
005320     PERFORM 010-SORT-CLEANED-RECORDS
005330             THRU 010-SORT-CLEANED-RECORDS-EXIT.
005340     PERFORM 020-LOAD-CLEANED-TABLE
005350             THRU 020-LOAD-CLEANED-TABLE-EXIT.
005360     PERFORM 030-LOAD-EXISTING-FEATURES
005370             THRU 030-LOAD-EXISTING-FEATURES-EXIT.
005380     PERFORM 040-OPEN-SORTED-AND-EXTEND
005390             THRU 040-OPEN-SORTED-AND-EXTEND-EXIT.
005400     PERFORM 100-PROCESS-ONE-SORTED-RECORD
005410             THRU 100-PROCESS-ONE-SORTED-RECORD-EXIT
005420             UNTIL WS-SRTFEA-EOF.
005430     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT.
005440     DISPLAY 'SLSB03 FEATURES     = ' WS-FEATURES-GENERATED.
005450     ADD WS-FEATURES-GENERATED TO SLSW-STA-FEATURES-GENERATED.
005460     GOBACK.
005470*
005500 010-SORT-CLEANED-RECORDS.
005510     SORT SORT-WORK-FILE
005520         ON ASCENDING KEY SD-CLN-DATE SD-CLN-ID
005530         USING CLEANED-STORE-FILE
005540         GIVING SORTED-CLEANED-FILE.
005550 010-SORT-CLEANED-RECORDS-EXIT.
005560     EXIT.
005570*
005600 020-LOAD-CLEANED-TABLE.
005610*    THE SORT ABOVE HAS ALREADY OPENED AND CLOSED CLNSTORE, SO
005620*    IT IS SAFE TO OPEN IT AGAIN HERE FOR THE IN-STORAGE LOAD.
005630     OPEN INPUT CLEANED-STORE-FILE.
005640     IF WS-CLNSTORE-STATUS NOT = '00'
005650         DISPLAY 'SLSB03 - CLNSTORE OPEN FAILED '
005660                 WS-CLNSTORE-STATUS
005670         GO TO 020-LOAD-CLEANED-TABLE-EXIT
005680     END-IF.
005690     PERFORM 025-LOAD-ONE-CLN-ENTRY THRU 025-LOAD-ONE-CLN-ENTRY-EXIT
005700             UNTIL WS-CLNSTORE-STATUS = '10'.
005710     CLOSE CLEANED-STORE-FILE.
005720 020-LOAD-CLEANED-TABLE-EXIT.
005730     EXIT.
005740*
005800 025-LOAD-ONE-CLN-ENTRY.
005810     READ CLEANED-STORE-FILE
005820         AT END
005830             GO TO 025-LOAD-ONE-CLN-ENTRY-EXIT
005840     END-READ.
005850     IF WS-CLN-COUNT < 5000
005860         ADD 1 TO WS-CLN-COUNT
005870         SET WS-CLNT-IX TO WS-CLN-COUNT
005880         MOVE SLSW-CLN-ID             TO WS-CLNT-ID (WS-CLNT-IX)
005890         MOVE SLSW-CLN-TRANS-ID       TO WS-CLNT-TRANS-ID (WS-CLNT-IX)
005900         MOVE SLSW-CLN-DATE           TO WS-CLNT-DATE (WS-CLNT-IX)
005910         MOVE SLSW-CLN-CUSTOMER-ID    TO WS-CLNT-CUSTOMER-ID (WS-CLNT-IX)
005920         MOVE SLSW-CLN-CATEGORY       TO WS-CLNT-CATEGORY (WS-CLNT-IX)
005930         MOVE SLSW-CLN-PAYMENT-METHOD TO
005940                 WS-CLNT-PAYMENT-METHOD (WS-CLNT-IX)
005950         MOVE SLSW-CLN-CITY           TO WS-CLNT-CITY (WS-CLNT-IX)
005960         MOVE SLSW-CLN-QUANTITY       TO WS-CLNT-QUANTITY (WS-CLNT-IX)
005970         MOVE SLSW-CLN-PRICE          TO WS-CLNT-PRICE (WS-CLNT-IX)
005980         MOVE SLSW-CLN-TOTAL-AMOUNT   TO WS-CLNT-TOTAL-AMOUNT (WS-CLNT-IX)
005990     END-IF.
006000 025-LOAD-ONE-CLN-ENTRY-EXIT.
006010     EXIT.
006020*
006100 030-LOAD-EXISTING-FEATURES.
006110     OPEN INPUT FEATURE-FILE.
006120     IF WS-FEASTORE-STATUS = '35'
006130         GO TO 030-LOAD-EXISTING-FEATURES-EXIT
006140     END-IF.
006150     IF WS-FEASTORE-STATUS NOT = '00'
006160         DISPLAY 'SLSB03 - FEASTORE OPEN FAILED '
006170                 WS-FEASTORE-STATUS
006180         GO TO 030-LOAD-EXISTING-FEATURES-EXIT
006190     END-IF.
006200     PERFORM 035-LOAD-ONE-FEATURE THRU 035-LOAD-ONE-FEATURE-EXIT
006210             UNTIL WS-FEASTORE-EOF.
006220     CLOSE FEATURE-FILE.
006230     MOVE 'N' TO WS-FEASTORE-EOF-SW.
006240 030-LOAD-EXISTING-FEATURES-EXIT.
006250     EXIT.
006260*
006300 035-LOAD-ONE-FEATURE.
006310     READ FEATURE-FILE
006320         AT END
006330             MOVE 'Y' TO WS-FEASTORE-EOF-SW
006340             GO TO 035-LOAD-ONE-FEATURE-EXIT
006350     END-READ.
006360     IF SLSW-FEA-TRANS-ID NOT = SPACES
006370        AND WS-SEEN-FEA-COUNT < 2000
006380         ADD 1 TO WS-SEEN-FEA-COUNT
006390         SET WS-SFT-IX TO WS-SEEN-FEA-COUNT
006400         MOVE SLSW-FEA-TRANS-ID TO WS-SEEN-FEA-TRANSID (WS-SFT-IX)
006410     END-IF.
006420 035-LOAD-ONE-FEATURE-EXIT.
006430     EXIT.
006440*
006500 040-OPEN-SORTED-AND-EXTEND.
006510     OPEN INPUT SORTED-CLEANED-FILE.
006520     IF WS-SRTFEA-STATUS NOT = '00'
006530         DISPLAY 'SLSB03 - SRTFEA OPEN FAILED '
006540                 WS-SRTFEA-STATUS
006550         MOVE 'Y' TO WS-SRTFEA-EOF-SW
006560     END-IF.
006570     OPEN EXTEND FEATURE-FILE.
006580     IF WS-FEASTORE-STATUS = '35'
006590         OPEN OUTPUT FEATURE-FILE
006600     END-IF.
006610 040-OPEN-SORTED-AND-EXTEND-EXIT.
006620     EXIT.
006630*
007000 100-PROCESS-ONE-SORTED-RECORD.
007010     READ SORTED-CLEANED-FILE
007020         AT END
007030             MOVE 'Y' TO WS-SRTFEA-EOF-SW
007040             GO TO 100-PROCESS-ONE-SORTED-RECORD-EXIT
007050     END-READ.
007060     IF SRT-CLN-TRANS-ID NOT = SPACES
007070         PERFORM 110-CHECK-FEATURE-EXISTS
007080                 THRU 110-CHECK-FEATURE-EXISTS-EXIT
007090         IF WS-CF-HAS-PRIOR
007100             GO TO 100-PROCESS-ONE-SORTED-RECORD-EXIT
007110         END-IF
007120     END-IF.
007130     PERFORM 200-COMPUTE-FEATURES THRU 200-COMPUTE-FEATURES-EXIT.
007140     PERFORM 600-WRITE-FEATURE-RECORD
007150             THRU 600-WRITE-FEATURE-RECORD-EXIT.
007160     ADD 1 TO WS-FEATURES-GENERATED.
007170 100-PROCESS-ONE-SORTED-RECORD-EXIT.
007180     EXIT.
007190*
007300 110-CHECK-FEATURE-EXISTS.
007310     MOVE 'N' TO WS-CF-HAS-PRIOR-SW.
007320     SET WS-SFT-IX TO 1.
007330     PERFORM 115-COMPARE-FEATURE-TRANSID
007340             THRU 115-COMPARE-FEATURE-TRANSID-EXIT
007350             VARYING WS-SFT-IX FROM 1 BY 1
007360             UNTIL WS-SFT-IX > WS-SEEN-FEA-COUNT
007370             OR WS-CF-HAS-PRIOR.
007380 110-CHECK-FEATURE-EXISTS-EXIT.
007390     EXIT.
007400*
007500 115-COMPARE-FEATURE-TRANSID.
007510     IF WS-SEEN-FEA-TRANSID (WS-SFT-IX) = SRT-CLN-TRANS-ID
007520         MOVE 'Y' TO WS-CF-HAS-PRIOR-SW
007530     END-IF.
007540 115-COMPARE-FEATURE-TRANSID-EXIT.
007550     EXIT.
007560*
008000 200-COMPUTE-FEATURES.
008010*    CUMULATIVE-TO-DATE FIGURES OVER THE IN-STORAGE CLEANED
008020*    STORE, INCLUDING THE SORTED RECORD ITSELF - SEE $D0 ABOVE.
008030     MOVE SRT-CLN-DATE        TO WS-CF-DATE.
008040     MOVE SRT-CLN-CUSTOMER-ID TO WS-CF-CUSTOMER-ID.
008050     MOVE 0 TO WS-CF-DAILY-REVENUE WS-CF-CLV.
008060     MOVE 0 TO WS-CF-FREQUENCY.
008070     MOVE HIGH-VALUES TO WS-CF-MIN-DATE.
008080     SET WS-CLNT-IX TO 1.
008090     PERFORM 210-SCAN-ONE-CLN-ENTRY
008100             THRU 210-SCAN-ONE-CLN-ENTRY-EXIT
008110             VARYING WS-CLNT-IX FROM 1 BY 1
008120             UNTIL WS-CLNT-IX > WS-CLN-COUNT.
008130     PERFORM 700-COMPUTE-DAY-NUMBER THRU 700-COMPUTE-DAY-NUMBER-EXIT.
008140 200-COMPUTE-FEATURES-EXIT.
008150     EXIT.
008160*
008200 210-SCAN-ONE-CLN-ENTRY.
008210     IF WS-CLNT-DATE (WS-CLNT-IX) = WS-CF-DATE
008220         ADD WS-CLNT-TOTAL-AMOUNT (WS-CLNT-IX) TO WS-CF-DAILY-REVENUE
008230     END-IF.
008240     IF WS-CLNT-CUSTOMER-ID (WS-CLNT-IX) = WS-CF-CUSTOMER-ID
008250        AND WS-CLNT-DATE (WS-CLNT-IX) NOT > WS-CF-DATE
008260         ADD WS-CLNT-TOTAL-AMOUNT (WS-CLNT-IX) TO WS-CF-CLV
008270         ADD 1 TO WS-CF-FREQUENCY
008280         IF WS-CLNT-DATE (WS-CLNT-IX) < WS-CF-MIN-DATE
008290             MOVE WS-CLNT-DATE (WS-CLNT-IX) TO WS-CF-MIN-DATE
008300         END-IF
008310     END-IF.
008320 210-SCAN-ONE-CLN-ENTRY-EXIT.
008330     EXIT.
008340*
008500 600-WRITE-FEATURE-RECORD.
008520     MOVE SPACES TO SLSW-FEATURE-RECORD.
008530     MOVE SRT-CLN-TRANS-ID       TO SLSW-FEA-TRANS-ID.
008540     MOVE SRT-CLN-CUSTOMER-ID    TO SLSW-FEA-CUSTOMER-ID.
008550     MOVE SRT-CLN-DATE           TO SLSW-FEA-DATE.
008560     MOVE SRT-CLN-TOTAL-AMOUNT   TO SLSW-FEA-TOTAL-AMOUNT.
008570     MOVE SRT-CLN-QUANTITY       TO SLSW-FEA-QUANTITY.
008580     MOVE SRT-CLN-PRICE          TO SLSW-FEA-PRICE.
008590     MOVE WS-CF-DAILY-REVENUE    TO SLSW-FEA-DAILY-REVENUE.
008600     MOVE WS-CF-CLV              TO SLSW-FEA-CUST-LIFETIME-VALUE.
008610     MOVE WS-CF-FREQUENCY        TO SLSW-FEA-TRANS-FREQUENCY.
008620     MOVE WS-CF-DAYS-SINCE       TO SLSW-FEA-DAYS-SINCE-FIRST.
008630     MOVE WS-CF-AVG-VALUE        TO SLSW-FEA-AVG-TRANS-VALUE.
008640     MOVE SRT-CLN-CATEGORY       TO SLSW-FEA-CATEGORY.
008650     MOVE SRT-CLN-PAYMENT-METHOD TO SLSW-FEA-PAYMENT-METHOD.
008660     MOVE SRT-CLN-CITY           TO SLSW-FEA-CITY.
008670     WRITE SLSW-FEATURE-RECORD.
008680     IF WS-FEASTORE-STATUS NOT = '00'
008690         DISPLAY 'SLSB03 - FEASTORE WRITE FAILED '
008700                 WS-FEASTORE-STATUS
008710     END-IF.
008720 600-WRITE-FEATURE-RECORD-EXIT.
008730     EXIT.
008740*
009000***************************************************************
009010*    700-COMPUTE-DAY-NUMBER BUILDS AN ORDINAL DAY NUMBER FOR THE
009020*    CURRENT DATE AND FOR THE CUSTOMER'S EARLIEST DATE SO FAR,
009030*    THEN SUBTRACTS THEM FOR DAYS-SINCE-FIRST-TRANSACTION.  ALSO
009040*    SETS THE AVERAGE-TRANSACTION-VALUE VIA THE SHARED SLSB07
009050*    ROUND-HALF-UP HELPER (CLV DIVIDED BY FREQUENCY).
009060***************************************************************
009100 700-COMPUTE-DAY-NUMBER.
009110     IF WS-CF-FREQUENCY = 1
009120         MOVE 0 TO WS-CF-DAYS-SINCE
009130     ELSE
009140         MOVE WS-CF-CCYY TO WS-DN-CCYY
009150         MOVE WS-CF-MM   TO WS-DN-MM
009160         MOVE WS-CF-DD   TO WS-DN-DD
009170         PERFORM 710-CALC-ONE-DAY-NUMBER
009180                 THRU 710-CALC-ONE-DAY-NUMBER-EXIT
009190         MOVE WS-DN-RESULT TO WS-CF-DAYS-SINCE
009200         MOVE WS-CF-MIN-CCYY TO WS-DN-CCYY
009210         MOVE WS-CF-MIN-MM   TO WS-DN-MM
009220         MOVE WS-CF-MIN-DD   TO WS-DN-DD
009230         PERFORM 710-CALC-ONE-DAY-NUMBER
009240                 THRU 710-CALC-ONE-DAY-NUMBER-EXIT
009250         SUBTRACT WS-DN-RESULT FROM WS-CF-DAYS-SINCE
009260     END-IF.
009270     IF WS-CF-FREQUENCY NOT = 0
009280         MOVE WS-CF-CLV        TO WS-SLSB07-DIVIDEND
009290         MOVE WS-CF-FREQUENCY  TO WS-SLSB07-DIVISOR
009310         MOVE 1                TO WS-SLSB07-MULTIPLIER
009320         CALL 'SLSB07' USING WS-SLSB07-PARM-AVG
009330         MOVE WS-SLSB07-RESULT TO WS-CF-AVG-VALUE
009340     ELSE
009350         MOVE 0 TO WS-CF-AVG-VALUE
009360     END-IF.
009370 700-COMPUTE-DAY-NUMBER-EXIT.
009380     EXIT.
009390*
009500 710-CALC-ONE-DAY-NUMBER.
009503*    DP-1905 - LEAP-A/B/C MUST COUNT ONLY COMPLETE PRIOR YEARS,
009505*    NOT THE CURRENT YEAR'S OWN LEAP DAY, SO THESE THREE DIVIDE
009507*    CCYY-1, NOT CCYY.
009510     COMPUTE WS-DN-PRIOR-CCYY = WS-DN-CCYY - 1.
009512     DIVIDE WS-DN-PRIOR-CCYY BY 4   GIVING WS-DN-LEAP-A
009520             REMAINDER WS-DN-LEAP-REM-4.
009530     DIVIDE WS-DN-PRIOR-CCYY BY 100 GIVING WS-DN-LEAP-B
009540             REMAINDER WS-DN-LEAP-REM-100.
009550     DIVIDE WS-DN-PRIOR-CCYY BY 400 GIVING WS-DN-LEAP-C
009560             REMAINDER WS-DN-LEAP-REM-400.
009562*    THE MONTH>2 +1 BELOW STILL NEEDS THE CURRENT YEAR'S OWN
009564*    LEAP STATUS (HAS THIS YEAR'S FEB 29 BEEN PASSED) - CHECKED
009566*    HERE AGAINST CCYY ITSELF, SEPARATELY FROM LEAP-A/B/C ABOVE.
009568     DIVIDE WS-DN-CCYY BY 4   GIVING WS-DN-REM-WORK
009570             REMAINDER WS-DN-CUR-REM-4.
009572     DIVIDE WS-DN-CCYY BY 100 GIVING WS-DN-REM-WORK
009574             REMAINDER WS-DN-CUR-REM-100.
009576     DIVIDE WS-DN-CCYY BY 400 GIVING WS-DN-REM-WORK
009578             REMAINDER WS-DN-CUR-REM-400.
009580     MOVE 'N' TO WS-DN-IS-LEAP-SW.
009590     IF WS-DN-CUR-REM-4 = 0
009600         IF WS-DN-CUR-REM-100 NOT = 0
009610             MOVE 'Y' TO WS-DN-IS-LEAP-SW
009620         ELSE
009630             IF WS-DN-CUR-REM-400 = 0
009640                 MOVE 'Y' TO WS-DN-IS-LEAP-SW
009650             END-IF
009660         END-IF
009670     END-IF.
009672     SET WS-MCD-IX TO WS-DN-MM.
009680     MOVE WS-MONTH-CUM-DAYS (WS-MCD-IX) TO WS-DN-MONTH-DAYS.
009690     IF WS-DN-MM > 2 AND WS-DN-IS-LEAP
009700         ADD 1 TO WS-DN-MONTH-DAYS
009710     END-IF.
009720     COMPUTE WS-DN-RESULT =
009730         (WS-DN-CCYY * 365) + WS-DN-LEAP-A - WS-DN-LEAP-B
009740              + WS-DN-LEAP-C + WS-DN-MONTH-DAYS + WS-DN-DD.
009750 710-CALC-ONE-DAY-NUMBER-EXIT.
009760     EXIT.
009770*
090000 900-CLOSE-FILES.
090010     CLOSE SORTED-CLEANED-FILE.
090020     CLOSE FEATURE-FILE.
090030 900-CLOSE-FILES-EXIT.
090040     EXIT.
090050*
090100*  END OF PROGRAM SLSB03
