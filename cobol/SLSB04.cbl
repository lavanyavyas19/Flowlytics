000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SLSB04.
000300 AUTHOR.       K ABERNATHY.
000310 INSTALLATION. DATA PROCESSING DEPT - RETAIL SALES SYSTEMS.
000320 DATE-WRITTEN. JUNE 1992.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      slsb04.cbl                                             *
000345*      Shop-owned source - Data Processing Dept.              *
000346*      Retail Sales Systems group.                             *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350*
000360***************************************************************
000361*    DESCRIPTION
000362*
000363*    TRANSFORMATION / AGGREGATION STEP OF THE SALES BATCH SUITE.
000364*    SCANS THE CLEANED-TRANSACTION WORK FILE ONCE, BUILDING TWO
000365*    IN-STORAGE TABLES - ONE ENTRY PER DISTINCT DATE SEEN, ONE
000366*    ENTRY PER DISTINCT CUSTOMER SEEN - THEN UPSERTS EACH TABLE
000367*    ENTRY AGAINST ITS INDEXED FILE (DLYSTORE KEYED BY DATE,
000368*    CUSSTORE KEYED BY CUSTOMER ID).  A RE-RUN OF THE SAME BATCH
000369*    REPLACES THE EXISTING RECORD RATHER THAN ADDING ANOTHER ONE,
000370*    PER THE IDEMPOTENT-UPSERT RULE.
000371*
000372***************************************************************
000380*     AMENDMENT HISTORY
000381*
000382*      DATE         AUTHOR          DESCRIPTION
000383*
000384*   $D0 920611 K.ABERNATHY     ORIGINAL - DAILY SUMMARY ONLY
000385*   $D1 930211 K.ABERNATHY     DP-0761 - ADDED CUSTOMER SUMMARY
000386*                              PASS, SECOND INDEXED FILE
000387*   $D2 081003 M.FAIRWEATHER   DP-1630 - ADDED AVG-ORDER-VALUE,
000388*                              CALLS SLSB07 FOR THE ROUNDED DIVIDE
000389*   $D3 990312 K.ABERNATHY     DP-1104 - Y2K: DATES HELD 9(8)
000390*                              CENTURY-INCLUSIVE, REVIEWED, OK
000391*   $D4 260119 K.ABERNETHY     DP-1912 - WS-DEBUG-TASKNO PULLED OUT
000392*                              OF THE ONE-FIELD WS-DEBUG-EYE GROUP
000393*                              TO A STANDALONE 77-LEVEL PER SHOP
000394*                              STANDARDS REVIEW
000410***************************************************************
000420*     FILES
000430*
000440*     CLNSTORE - WS-CLNSTORE-STATUS (CLEANED STORE, INPUT)
000450*     DLYSTORE - WS-DLYSTORE-STATUS (DAILY SUMMARY, INDEXED I-O)
000460*     CUSSTORE - WS-CUSSTORE-STATUS (CUSTOMER SUMMARY, INDEXED
000470*                I-O)
000480*
000490***************************************************************
000500*     COPYBOOKS
000510*
000520*     SLSWCLN - CLEANED-TRANSACTION RECORD LAYOUT
000530*     SLSWDLY - DAILY-SALES-SUMMARY RECORD LAYOUT (INDEXED)
000540*     SLSWCUS - CUSTOMER-SUMMARY RECORD LAYOUT (INDEXED)
000550*     SLSWSTA - BATCH RUN-STATISTICS COMMAREA
000560*
000570***************************************************************
000580*
000900 ENVIRONMENT DIVISION.
001000 CONFIGURATION SECTION.
001100 SPECIAL-NAMES.
001200     C01 IS TOP-OF-FORM
001300     CLASS NUMERIC-SYMBOLS IS '0' THRU '9'
001400     UPSI-0 ON STATUS IS SLSB04-TRACE-ON.
001500 INPUT-OUTPUT SECTION.
001600 FILE-CONTROL.
001700     SELECT CLEANED-STORE-FILE  ASSIGN TO CLNSTORE
001800            ORGANIZATION IS SEQUENTIAL
001900            FILE STATUS  IS WS-CLNSTORE-STATUS.
002000     SELECT DAILY-SUMMARY-FILE  ASSIGN TO DLYSTORE
002100            ORGANIZATION IS INDEXED
002200            ACCESS       IS RANDOM
002300            RECORD KEY   IS SLSW-DLY-DATE
002400            FILE STATUS  IS WS-DLYSTORE-STATUS.
002500     SELECT CUSTOMER-SUMMARY-FILE ASSIGN TO CUSSTORE
002600            ORGANIZATION IS INDEXED
002700            ACCESS       IS RANDOM
002800            RECORD KEY   IS SLSW-CUS-CUSTOMER-ID
002900            FILE STATUS  IS WS-CUSSTORE-STATUS.
003000*
003100 DATA DIVISION.
003200 FILE SECTION.
003300 FD  CLEANED-STORE-FILE.
003400     COPY SLSWCLN.
003500 FD  DAILY-SUMMARY-FILE.
003600     COPY SLSWDLY.
003700 FD  CUSTOMER-SUMMARY-FILE.
003800     COPY SLSWCUS.
003900*
004000 WORKING-STORAGE SECTION.
004010*
004020*    STORE EYE CATCHER DETAILS TO AID DUMP READING
004030*
004100 01  WS-DEBUG-DETAILS.
004110     05  FILLER                        PIC X(32)
004120           VALUE 'SLSB04-------WORKING STORAGE  '.
004130     05  FILLER                        PIC X(05) VALUE SPACES.
004134*
004136*    DP-1912 - TASK COUNTER PULLED OUT TO A STANDALONE 77-LEVEL
004138*    (WAS NESTED UNDER A ONE-FIELD WS-DEBUG-EYE GROUP)
004140 77  WS-DEBUG-TASKNO               PIC 9(7) COMP VALUE ZERO.
004150*
004200*
004300 01  WS-FILE-FIELDS.
004400     05  WS-CLNSTORE-STATUS            PIC X(02) VALUE SPACES.
004500     05  WS-DLYSTORE-STATUS            PIC X(02) VALUE SPACES.
004600     05  WS-CUSSTORE-STATUS            PIC X(02) VALUE SPACES.
004700     05  WS-CLNSTORE-EOF-SW            PIC X(01) VALUE 'N'.
004800         88  WS-CLNSTORE-EOF                    VALUE 'Y'.
004900     05  FILLER                        PIC X(05) VALUE SPACES.
005000*
005100 01  WS-COUNTERS.
005200     05  WS-DLY-ENTRY-COUNT            PIC 9(5)  COMP VALUE 0.
005300     05  WS-CUS-ENTRY-COUNT            PIC 9(5)  COMP VALUE 0.
005400     05  WS-DLY-SEARCH-IX              PIC 9(5)  COMP VALUE 0.
005500     05  WS-CUS-SEARCH-IX              PIC 9(5)  COMP VALUE 0.
005600     05  WS-DLY-UPSERT-IX              PIC 9(5)  COMP VALUE 0.
005700     05  WS-CUS-UPSERT-IX              PIC 9(5)  COMP VALUE 0.
005800     05  FILLER                        PIC X(05) VALUE SPACES.
005900*
006000*    ONE ENTRY PER DISTINCT DATE SEEN IN THE CLEANED STORE
006100*
006200 01  WS-DLY-TABLE.
006300     05  WS-DLYT-ENTRY OCCURS 400 TIMES
006400             INDEXED BY WS-DLYT-IX.
006410         10  WS-DLYT-DATE               PIC 9(8).
006420         10  WS-DLYT-DATE-R REDEFINES WS-DLYT-DATE.
006430             15  WS-DLYT-DATE-CCYY      PIC 9(4).
006440             15  WS-DLYT-DATE-MM        PIC 9(2).
006450             15  WS-DLYT-DATE-DD        PIC 9(2).
006600         10  WS-DLYT-REVENUE            PIC S9(11)V99 COMP-3.
006700         10  WS-DLYT-ORDERS             PIC 9(7) COMP.
006800         10  WS-DLYT-QUANTITY           PIC S9(9)V99 COMP-3.
006900         10  FILLER                     PIC X(05).
007000*
007100*    ONE ENTRY PER DISTINCT CUSTOMER SEEN IN THE CLEANED STORE
007200*
007300 01  WS-CUS-TABLE.
007400     05  WS-CUST-ENTRY OCCURS 5000 TIMES
007500             INDEXED BY WS-CUST-IX.
007600         10  WS-CUST-CUSTOMER-ID        PIC X(10).
007700         10  WS-CUST-REVENUE            PIC S9(11)V99 COMP-3.
007800         10  WS-CUST-ORDERS             PIC 9(7) COMP.
007900         10  WS-CUST-LAST-DATE          PIC 9(8).
007910         10  WS-CUST-LAST-DATE-R REDEFINES WS-CUST-LAST-DATE.
007920             15  WS-CUST-LAST-CCYY      PIC 9(4).
007930             15  WS-CUST-LAST-MM        PIC 9(2).
007940             15  WS-CUST-LAST-DD        PIC 9(2).
008000         10  FILLER                     PIC X(05).
008100*
008200 01  WS-WORK-SWITCHES.
008300     05  WS-DLY-FOUND-SW                PIC X(01) VALUE 'N'.
008400         88  WS-DLY-ENTRY-FOUND                 VALUE 'Y'.
008500     05  WS-CUS-FOUND-SW                PIC X(01) VALUE 'N'.
008600         88  WS-CUS-ENTRY-FOUND                 VALUE 'Y'.
008700     05  FILLER                         PIC X(05) VALUE SPACES.
008800*
008900 01  WS-SLSB07-PARM-AVG.
009000     05  WS-SLSB07-DIVIDEND             PIC S9(11)V99 COMP-3.
009100     05  WS-SLSB07-DIVISOR              PIC S9(9)V99  COMP-3.
009200     05  WS-SLSB07-MULTIPLIER           PIC 9(3).
009300     05  WS-SLSB07-RESULT               PIC S9(9)V99.
009400     05  WS-SLSB07-RESULT-R REDEFINES WS-SLSB07-RESULT.
009500         10  WS-SLSB07-RESULT-WHOLE     PIC S9(7).
009600         10  WS-SLSB07-RESULT-DECML     PIC 99.
009700     05  FILLER                         PIC X(05).
009800*
009900***************************************************************
010000 LINKAGE SECTION.
010100*
010200 01  LK-BATCH-ID                        PIC X(24).
010300     COPY SLSWSTA.
010400*
010500***************************************************************
010600 PROCEDURE DIVISION USING LK-BATCH-ID, SLSW-BATCH-STATS.
010700***************************************************************
010800*
010900 000-AGGREGATION-BATCH.
011000     ADD +1 TO WS-DEBUG-TASKNO.
011100     PERFORM 010-SCAN-CLEANED-STORE
011150         THRU 010-SCAN-CLEANED-STORE-EXIT.
011300     PERFORM 100-UPSERT-DAILY-SUMMARIES
011350         THRU 100-UPSERT-DAILY-SUMMARIES-EXIT.
011500     PERFORM 200-UPSERT-CUSTOMER-SUMMARIES
011550         THRU 200-UPSERT-CUSTOMER-SUMMARIES-EXIT.
011700     DISPLAY 'SLSB04 - DAILY SUMMARIES WRITTEN  '
011750         WS-DLY-ENTRY-COUNT.
011900     DISPLAY 'SLSB04 - CUSTOMER SUMMARIES WRITTEN '
011950         WS-CUS-ENTRY-COUNT.
012100     ADD WS-DLY-ENTRY-COUNT TO SLSW-STA-DAILY-SUMMARIES.
012200     ADD WS-CUS-ENTRY-COUNT TO SLSW-STA-CUSTOMER-SUMMARIES.
012300     GOBACK.
012400*
012500***************************************************************
012600*    010 - SINGLE PASS OVER THE CLEANED STORE, BUILDING THE
012700*    PER-DATE AND PER-CUSTOMER IN-STORAGE TABLES
012800***************************************************************
012900 010-SCAN-CLEANED-STORE.
013000     OPEN INPUT CLEANED-STORE-FILE.
013100     IF WS-CLNSTORE-STATUS NOT = '00'
013200         DISPLAY 'SLSB04 - CLNSTORE OPEN FAILED '
013250             WS-CLNSTORE-STATUS
013400         GOBACK
013500     END-IF.
013600     MOVE 'N' TO WS-CLNSTORE-EOF-SW.
013700     PERFORM 015-READ-ONE-CLEANED-RECORD.
013800     PERFORM 020-ACCUMULATE-ONE-RECORD
013850         THRU 020-ACCUMULATE-ONE-RECORD-EXIT
014000         UNTIL WS-CLNSTORE-EOF.
014100     CLOSE CLEANED-STORE-FILE.
014200 010-SCAN-CLEANED-STORE-EXIT.
014300     EXIT.
014400*
014500 015-READ-ONE-CLEANED-RECORD.
014600     READ CLEANED-STORE-FILE
014700         AT END
014800             MOVE 'Y' TO WS-CLNSTORE-EOF-SW
014900     END-READ.
015000*
015100 020-ACCUMULATE-ONE-RECORD.
015200     PERFORM 030-FIND-OR-ADD-DAILY-ENTRY
015250         THRU 030-FIND-OR-ADD-DAILY-ENTRY-EXIT.
015400     PERFORM 040-FIND-OR-ADD-CUSTOMER-ENTRY
015450         THRU 040-FIND-OR-ADD-CUSTOMER-ENTRY-EXIT.
015600     PERFORM 015-READ-ONE-CLEANED-RECORD.
015700 020-ACCUMULATE-ONE-RECORD-EXIT.
015800     EXIT.
015900*
016000***************************************************************
016100*    030 - LOCATE THE DATE ENTRY FOR THIS RECORD'S DATE, ADDING
016200*    A NEW TABLE ROW THE FIRST TIME THE DATE IS SEEN
016300***************************************************************
016400 030-FIND-OR-ADD-DAILY-ENTRY.
016500     MOVE 'N' TO WS-DLY-FOUND-SW.
016600     IF WS-DLY-ENTRY-COUNT > 0
016700         PERFORM 035-COMPARE-DAILY-ENTRY
016750                 THRU 035-COMPARE-DAILY-ENTRY-EXIT
016800                 VARYING WS-DLY-SEARCH-IX FROM 1 BY 1
016900                 UNTIL WS-DLY-SEARCH-IX > WS-DLY-ENTRY-COUNT
017000                 OR WS-DLY-ENTRY-FOUND
017100     END-IF.
017600     IF NOT WS-DLY-ENTRY-FOUND
017700         ADD +1 TO WS-DLY-ENTRY-COUNT
017800         MOVE WS-DLY-ENTRY-COUNT TO WS-DLY-SEARCH-IX
017900         MOVE SLSW-CLN-DATE TO WS-DLYT-DATE (WS-DLY-SEARCH-IX)
018000         MOVE ZERO TO WS-DLYT-REVENUE (WS-DLY-SEARCH-IX)
018100         MOVE ZERO TO WS-DLYT-ORDERS (WS-DLY-SEARCH-IX)
018200         MOVE ZERO TO WS-DLYT-QUANTITY (WS-DLY-SEARCH-IX)
018300     END-IF.
018400     ADD SLSW-CLN-TOTAL-AMOUNT
018500         TO WS-DLYT-REVENUE (WS-DLY-SEARCH-IX).
018600     ADD +1 TO WS-DLYT-ORDERS (WS-DLY-SEARCH-IX).
018700     ADD SLSW-CLN-QUANTITY
018800         TO WS-DLYT-QUANTITY (WS-DLY-SEARCH-IX).
018900 030-FIND-OR-ADD-DAILY-ENTRY-EXIT.
019000     EXIT.
019010*
019020 035-COMPARE-DAILY-ENTRY.
019030     IF WS-DLYT-DATE (WS-DLY-SEARCH-IX) = SLSW-CLN-DATE
019040         MOVE 'Y' TO WS-DLY-FOUND-SW
019050     END-IF.
019060 035-COMPARE-DAILY-ENTRY-EXIT.
019070     EXIT.
019100*
019200***************************************************************
019300*    040 - LOCATE THE CUSTOMER ENTRY FOR THIS RECORD'S CUSTOMER,
019400*    ADDING A NEW TABLE ROW THE FIRST TIME THE CUSTOMER IS SEEN
019500***************************************************************
019600 040-FIND-OR-ADD-CUSTOMER-ENTRY.
019700     MOVE 'N' TO WS-CUS-FOUND-SW.
019800     IF WS-CUS-ENTRY-COUNT > 0
019900         PERFORM 045-COMPARE-CUSTOMER-ENTRY
019950                 THRU 045-COMPARE-CUSTOMER-ENTRY-EXIT
020000                 VARYING WS-CUS-SEARCH-IX FROM 1 BY 1
020100                 UNTIL WS-CUS-SEARCH-IX > WS-CUS-ENTRY-COUNT
020200                 OR WS-CUS-ENTRY-FOUND
020300     END-IF.
020800     IF NOT WS-CUS-ENTRY-FOUND
020900         ADD +1 TO WS-CUS-ENTRY-COUNT
021000         MOVE WS-CUS-ENTRY-COUNT TO WS-CUS-SEARCH-IX
021100         MOVE SLSW-CLN-CUSTOMER-ID
021200             TO WS-CUST-CUSTOMER-ID (WS-CUS-SEARCH-IX)
021300         MOVE ZERO TO WS-CUST-REVENUE (WS-CUS-SEARCH-IX)
021400         MOVE ZERO TO WS-CUST-ORDERS (WS-CUS-SEARCH-IX)
021500         MOVE ZERO TO WS-CUST-LAST-DATE (WS-CUS-SEARCH-IX)
021600     END-IF.
021700     ADD SLSW-CLN-TOTAL-AMOUNT
021800         TO WS-CUST-REVENUE (WS-CUS-SEARCH-IX).
021900     ADD +1 TO WS-CUST-ORDERS (WS-CUS-SEARCH-IX).
022000     IF SLSW-CLN-DATE > WS-CUST-LAST-DATE (WS-CUS-SEARCH-IX)
022100         MOVE SLSW-CLN-DATE
022200             TO WS-CUST-LAST-DATE (WS-CUS-SEARCH-IX)
022300     END-IF.
022400 040-FIND-OR-ADD-CUSTOMER-ENTRY-EXIT.
022500     EXIT.
022510*
022520 045-COMPARE-CUSTOMER-ENTRY.
022530     IF WS-CUST-CUSTOMER-ID (WS-CUS-SEARCH-IX) =
022540             SLSW-CLN-CUSTOMER-ID
022550         MOVE 'Y' TO WS-CUS-FOUND-SW
022560     END-IF.
022570 045-COMPARE-CUSTOMER-ENTRY-EXIT.
022580     EXIT.
022600*
022700***************************************************************
022800*    100 - UPSERT EVERY ACCUMULATED DATE ENTRY AGAINST DLYSTORE
022900***************************************************************
023000 100-UPSERT-DAILY-SUMMARIES.
023100     IF WS-DLY-ENTRY-COUNT = 0
023200         GO TO 100-UPSERT-DAILY-SUMMARIES-EXIT
023300     END-IF.
023400     OPEN I-O DAILY-SUMMARY-FILE.
023500     IF WS-DLYSTORE-STATUS = '35'
023600         OPEN OUTPUT DAILY-SUMMARY-FILE
023700         CLOSE DAILY-SUMMARY-FILE
023800         OPEN I-O DAILY-SUMMARY-FILE
023900     END-IF.
024000     PERFORM 110-UPSERT-ONE-DAILY-ENTRY
024050         THRU 110-UPSERT-ONE-DAILY-ENTRY-EXIT
024200         VARYING WS-DLY-UPSERT-IX FROM 1 BY 1
024300         UNTIL WS-DLY-UPSERT-IX > WS-DLY-ENTRY-COUNT.
024400     CLOSE DAILY-SUMMARY-FILE.
024500 100-UPSERT-DAILY-SUMMARIES-EXIT.
024600     EXIT.
024700*
024800 110-UPSERT-ONE-DAILY-ENTRY.
024900     MOVE WS-DLYT-DATE (WS-DLY-UPSERT-IX) TO SLSW-DLY-DATE.
025000     READ DAILY-SUMMARY-FILE
025100         KEY IS SLSW-DLY-DATE
025200         INVALID KEY
025300             CONTINUE
025400     END-READ.
025500     MOVE WS-DLYT-DATE (WS-DLY-UPSERT-IX)     TO SLSW-DLY-DATE.
025600     MOVE WS-DLYT-REVENUE (WS-DLY-UPSERT-IX)  TO
025700         SLSW-DLY-TOTAL-REVENUE.
025800     MOVE WS-DLYT-ORDERS (WS-DLY-UPSERT-IX)   TO
025900         SLSW-DLY-TOTAL-ORDERS.
026000     MOVE WS-DLYT-QUANTITY (WS-DLY-UPSERT-IX) TO
026100         SLSW-DLY-TOTAL-QUANTITY.
026200     IF WS-DLYSTORE-STATUS = '00'
026300         REWRITE SLSW-DAILY-SUMMARY
026400     ELSE
026500         WRITE SLSW-DAILY-SUMMARY
026600     END-IF.
026700 110-UPSERT-ONE-DAILY-ENTRY-EXIT.
026800     EXIT.
026900*
027000***************************************************************
027100*    200 - UPSERT EVERY ACCUMULATED CUSTOMER ENTRY AGAINST
027200*    CUSSTORE, CALLING SLSB07 FOR THE ROUNDED AVERAGE-ORDER-VALUE
027300***************************************************************
027400 200-UPSERT-CUSTOMER-SUMMARIES.
027500     IF WS-CUS-ENTRY-COUNT = 0
027600         GO TO 200-UPSERT-CUSTOMER-SUMMARIES-EXIT
027700     END-IF.
027800     OPEN I-O CUSTOMER-SUMMARY-FILE.
027900     IF WS-CUSSTORE-STATUS = '35'
028000         OPEN OUTPUT CUSTOMER-SUMMARY-FILE
028100         CLOSE CUSTOMER-SUMMARY-FILE
028200         OPEN I-O CUSTOMER-SUMMARY-FILE
028300     END-IF.
028400     PERFORM 210-UPSERT-ONE-CUSTOMER-ENTRY
028450         THRU 210-UPSERT-ONE-CUSTOMER-ENTRY-EXIT
028600         VARYING WS-CUS-UPSERT-IX FROM 1 BY 1
028700         UNTIL WS-CUS-UPSERT-IX > WS-CUS-ENTRY-COUNT.
028800     CLOSE CUSTOMER-SUMMARY-FILE.
028900 200-UPSERT-CUSTOMER-SUMMARIES-EXIT.
029000     EXIT.
029100*
029200 210-UPSERT-ONE-CUSTOMER-ENTRY.
029300     MOVE WS-CUST-CUSTOMER-ID (WS-CUS-UPSERT-IX)
029400         TO SLSW-CUS-CUSTOMER-ID.
029500     READ CUSTOMER-SUMMARY-FILE
029600         KEY IS SLSW-CUS-CUSTOMER-ID
029700         INVALID KEY
029800             CONTINUE
029900     END-READ.
030000     MOVE WS-CUST-CUSTOMER-ID (WS-CUS-UPSERT-IX)
030100         TO SLSW-CUS-CUSTOMER-ID.
030200     MOVE WS-CUST-REVENUE (WS-CUS-UPSERT-IX) TO
030300         SLSW-CUS-TOTAL-REVENUE.
030400     MOVE WS-CUST-ORDERS (WS-CUS-UPSERT-IX)  TO
030500         SLSW-CUS-TOTAL-ORDERS.
030600     MOVE WS-CUST-LAST-DATE (WS-CUS-UPSERT-IX) TO
030700         SLSW-CUS-LAST-TRANS-DATE.
030800     MOVE SLSW-CUS-TOTAL-REVENUE TO WS-SLSB07-DIVIDEND.
030900     MOVE WS-CUST-ORDERS (WS-CUS-UPSERT-IX) TO WS-SLSB07-DIVISOR.
031000     MOVE 1 TO WS-SLSB07-MULTIPLIER.
031100     CALL 'SLSB07' USING WS-SLSB07-PARM-AVG.
031200     MOVE WS-SLSB07-RESULT TO SLSW-CUS-AVG-ORDER-VALUE.
031300     IF WS-CUSSTORE-STATUS = '00'
031400         REWRITE SLSW-CUSTOMER-SUMMARY
031500     ELSE
031600         WRITE SLSW-CUSTOMER-SUMMARY
031700     END-IF.
031800 210-UPSERT-ONE-CUSTOMER-ENTRY-EXIT.
031900     EXIT.
032000*
032100*  END OF PROGRAM SLSB04
