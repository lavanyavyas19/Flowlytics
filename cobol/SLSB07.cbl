000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SLSB07.
000300 AUTHOR.       M FAIRWEATHER.
000310 INSTALLATION. DATA PROCESSING DEPT - RETAIL SALES SYSTEMS.
000320 DATE-WRITTEN. MAY 1992.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      slsb07.cbl                                             *
000345*      Shop-owned source - Data Processing Dept.              *
000346*      Retail Sales Systems group.                            *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350*
000360***************************************************************
000361*    DESCRIPTION
000362*
000363*    Common two-decimal, round-half-up divide routine CALLed
000364*    by the sales-batch suite (SLSB04, SLSB05, SLSB06) wherever
000365*    the business rules call for "divide, guard a zero divisor,
000366*    round to 2dp round-half-up" - average order value, average
000367*    transaction value, data-quality percentage, and the KPI
000368*    average order value are all the SAME arithmetic with a
000369*    different multiplier, so it is kept in one place rather
000370*    than copied into every caller.
000371*
000372*    CALLED WITH A DIVIDEND, A DIVISOR AND A MULTIPLIER (1 for
000373*    a plain average, 100 for a percentage).  WHEN THE DIVISOR
000374*    PASSED IN IS ZERO THE ROUTINE DIVIDES BY 1 INSTEAD, PER THE
000375*    BUSINESS RULE (THE DIVIDEND IS ALSO ZERO IN EVERY CASE THIS
000376*    SUITE CALLS IT WITH A ZERO DIVISOR, SO THE RESULT IS 0
000377*    EITHER WAY).
000378*
000379***************************************************************
000380*     AMENDMENT HISTORY
000381*
000382*      DATE         AUTHOR          DESCRIPTION
000383*
000384*   $D0 920504 K.ABERNATHY     ORIGINAL - AVG ORDER VALUE ONLY
000385*   $D1 950626 M.FAIRWEATHER   DP-0944 - ADDED MULTIPLIER PARM
000386*                              SO THE SAME ROUTINE CAN DO THE
000387*                              QUALITY PERCENTAGE TOO
000388*   $D2 990312 K.ABERNATHY     DP-1104 - Y2K: NO DATE FIELDS IN
000389*                              THIS PROGRAM, REVIEWED, NO CHANGE
000390*                              REQUIRED - SIGNED OFF Y2K AUDIT
000391*   $D3 081003 M.FAIRWEATHER   DP-1630 - WIDENED DIVIDEND TO
000392*                              S9(11)V99 FOR THE LARGER CUSTOMER
000393*                              REVENUE TOTALS NOW PASSED IN
000394*   $D4 260119 K.ABERNETHY     DP-1912 - WS-DEBUG-TASKNO, WS-CALL-
000395*                              COUNT AND WS-ZERO-DIVISOR-COUNT ALL
000396*                              PULLED OUT OF THEIR WRAPPER GROUPS
000397*                              TO STANDALONE 77-LEVELS PER SHOP
000398*                              STANDARDS REVIEW
000420***************************************************************
000430*     FILES
000440*
000450*     NONE - WORKING STORAGE ONLY
000460*
000470***************************************************************
000480*     COPYBOOKS
000490*
000500*     NONE
000510*
000520***************************************************************
000530*
000940 ENVIRONMENT DIVISION.
000941 CONFIGURATION SECTION.
000942 SPECIAL-NAMES.
000943     C01 IS TOP-OF-FORM
000944     CLASS NUMERIC-SIGN-OK IS '+' '-'
000945     UPSI-0 ON STATUS IS SLSB07-TRACE-ON.
001000 DATA DIVISION.
001010*
001100 WORKING-STORAGE SECTION.
001101*
001102*    STORE EYE CATCHER DETAILS TO AID DUMP READING
001103*
001104 01  WS-DEBUG-DETAILS.
001105     05  FILLER                        PIC X(32)
001106           VALUE 'SLSB07-------WORKING STORAGE  '.
001107     05  FILLER                        PIC X(05) VALUE SPACES.
001108*
001109*    DP-1912 - TASK COUNTER PULLED OUT TO A STANDALONE 77-LEVEL
001110*    (WAS NESTED UNDER A ONE-FIELD WS-DEBUG-EYE GROUP)
001111 77  WS-DEBUG-TASKNO               PIC 9(7) COMP VALUE ZERO.
001112*
001200 01  WS-WORK-FIELDS.
001210     05  WS-WORK-DIVISOR       PIC S9(9)V99   COMP   VALUE +0.
001220     05  WS-WORK-PRODUCT       PIC S9(13)V99  COMP   VALUE +0.
001221     05  WS-WORK-DIVISOR-R REDEFINES WS-WORK-DIVISOR.
001222         10  WS-WORK-DIV-WHOLE PIC S9(7)  COMP.
001223         10  WS-WORK-DIV-DECML PIC 99     COMP.
001230*
001231*    DP-1912 - CALL/ZERO-DIVISOR TALLIES PULLED OUT OF THE GROUP
001232*    AND MADE STANDALONE 77-LEVELS - THEY WERE NEVER PART OF ANY
001233*    REDEFINES AND DID NOT NEED TO LIVE UNDER WS-WORK-FIELDS
001234 77  WS-CALL-COUNT             PIC S9(9)      COMP   VALUE +0.
001235 77  WS-ZERO-DIVISOR-COUNT     PIC S9(9)      COMP   VALUE +0.
001250*
001260 01  WS-MULTIPLIER-R.
001270     05  WS-MULTIPLIER-DIGITS  PIC 9(3).
001280     05  FILLER REDEFINES WS-MULTIPLIER-DIGITS.
001290         10  WS-MULT-HUNDREDS  PIC 9.
001300         10  WS-MULT-TENS-ONES PIC 99.
001310*
001400***************************************************************
001500 LINKAGE SECTION.
001600*
001700 01  SLSB07-PARM-AREA.
001710     05  SLSB07-DIVIDEND       PIC S9(11)V99 COMP-3.
001720     05  SLSB07-DIVISOR        PIC S9(9)V99  COMP-3.
001730     05  SLSB07-MULTIPLIER     PIC 9(3).
001740     05  SLSB07-RESULT         PIC S9(9)V99.
001750     05  SLSB07-RESULT-R REDEFINES SLSB07-RESULT.
001760         10  SLSB07-RESULT-WHOLE  PIC S9(7).
001770         10  SLSB07-RESULT-DECML  PIC 99.
001800*
001900***************************************************************
002000 PROCEDURE DIVISION USING SLSB07-PARM-AREA.
002100***************************************************************
002200*
002300 000-MAIN-LOGIC.
002310     ADD +1 TO WS-CALL-COUNT.
002320     PERFORM 100-GUARD-DIVISOR THRU 100-GUARD-DIVISOR-EXIT.
002330     PERFORM 200-COMPUTE-RESULT THRU 200-COMPUTE-RESULT-EXIT.
002340     GOBACK.
002350*
002400 100-GUARD-DIVISOR.
002410*    TRANSFORMATION / DATA QUALITY / ANALYTICS ALL STATE THIS
002420*    AS "DIVIDE BY 1 WHEN THE COUNT/TOTAL IS ZERO" - IN EVERY
002430*    CASE THE DIVIDEND IS ALSO ZERO WHEN THE DIVISOR IS ZERO SO
002440*    THE RESULT COMES OUT 0 EITHER WAY.
002450     IF SLSB07-DIVISOR = ZERO
002460         MOVE +1 TO WS-WORK-DIVISOR
002470         ADD +1 TO WS-ZERO-DIVISOR-COUNT
002480     ELSE
002490         MOVE SLSB07-DIVISOR TO WS-WORK-DIVISOR
002500     END-IF.
002510 100-GUARD-DIVISOR-EXIT.
002520     EXIT.
002530*
002600 200-COMPUTE-RESULT.
002610     MOVE SLSB07-MULTIPLIER TO WS-MULTIPLIER-DIGITS.
002620     COMPUTE SLSB07-RESULT ROUNDED =
002630         (SLSB07-DIVIDEND * WS-MULTIPLIER-DIGITS)
002640              / WS-WORK-DIVISOR
002650         ON SIZE ERROR
002660             MOVE ZERO TO SLSB07-RESULT
002670     END-COMPUTE.
002680 200-COMPUTE-RESULT-EXIT.
002690     EXIT.
002700*
002800*  END OF PROGRAM SLSB07
