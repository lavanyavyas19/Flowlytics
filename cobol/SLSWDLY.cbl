000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SLSWDLY                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Sales Batch (SLSB suite) - Copybook for the *
000600*                    daily sales summary file, one record per    *
000700*                    calendar date, keyed indexed file, upsert  *
000800*                    written by aggregation (SLSB04).           *
000900*                                                                *
001000*  @BANNER_START                                                *
001100*  Shop-owned source - Data Processing Dept.                    *
001200*  Retail Sales Systems group.                                  *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      DLY-DATE is the RECORD KEY of the indexed file it        *
001700*      describes.  Re-running the batch against the same date    *
001800*      replaces this record rather than adding another one.      *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*                                                                *
002200* CHANGE ACTIVITY :                                              *
002300*      $SEG(SLSWDLY),COMP(SLSBATCH),PROD(SALES   ):              *
002400*                                                                *
002500*   PN= DATE   PROGRAMMER     REQUEST   REMARKS                  *
002600*   $D0 930211 K.ABERNATHY    DP-0761 : ORIGINAL LAYOUT          *
003700******************************************************************
003800 01  SLSW-DAILY-SUMMARY.
003900     05  SLSW-DLY-DATE                  PIC 9(8).
004000     05  SLSW-DLY-DATE-R REDEFINES SLSW-DLY-DATE.
004100         10  SLSW-DLY-DATE-CCYY         PIC 9(4).
004200         10  SLSW-DLY-DATE-MM           PIC 9(2).
004300         10  SLSW-DLY-DATE-DD           PIC 9(2).
004400     05  SLSW-DLY-TOTAL-REVENUE         PIC S9(11)V99.
004500     05  SLSW-DLY-TOTAL-ORDERS          PIC 9(7).
004600     05  SLSW-DLY-TOTAL-QUANTITY        PIC S9(9)V99.
004700     05  FILLER                         PIC X(15).
