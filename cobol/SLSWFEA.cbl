000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SLSWFEA                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Sales Batch (SLSB suite) - Copybook for the *
000600*                    feature work file record, one occurrence   *
000700*                    per cleaned transaction, written by the     *
000800*                    feature engineering step (SLSB03).          *
000900*                                                                *
001000*  @BANNER_START                                                *
001100*  Shop-owned source - Data Processing Dept.                    *
001200*  Retail Sales Systems group.                                  *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      Carries the five engineered metrics alongside the        *
001700*      originating transaction's key fields so that downstream  *
001800*      reporting does not need to re-join against the cleaned    *
001900*      store.                                                    *
002000*                                                                *
002100*----------------------------------------------------------------*
002200*                                                                *
002300* CHANGE ACTIVITY :                                              *
002400*      $SEG(SLSWFEA),COMP(SLSBATCH),PROD(SALES   ):              *
002500*                                                                *
002600*   PN= DATE   PROGRAMMER     REQUEST   REMARKS                  *
002700*   $D0 920504 K.ABERNATHY    DP-0733 : ORIGINAL LAYOUT          *
002800*   $D1 050118 M.FAIRWEATHER  DP-1822 : ADDED AVG-TRANS-VALUE    *
002900******************************************************************
003000 01  SLSW-FEATURE-RECORD.
003100     05  SLSW-FEA-TRANS-ID              PIC X(12).
003200     05  SLSW-FEA-CUSTOMER-ID           PIC X(10).
003300     05  SLSW-FEA-DATE                  PIC 9(8).
003400     05  SLSW-FEA-DATE-R REDEFINES SLSW-FEA-DATE.
003500         10  SLSW-FEA-DATE-CCYY         PIC 9(4).
003600         10  SLSW-FEA-DATE-MM           PIC 9(2).
003700         10  SLSW-FEA-DATE-DD           PIC 9(2).
003800     05  SLSW-FEA-TOTAL-AMOUNT          PIC S9(9)V99.
003900     05  SLSW-FEA-QUANTITY              PIC S9(7)V99.
004000     05  SLSW-FEA-PRICE                 PIC S9(7)V99.
004100     05  SLSW-FEA-DAILY-REVENUE         PIC S9(11)V99.
004200     05  SLSW-FEA-CUST-LIFETIME-VALUE   PIC S9(11)V99.
004300     05  SLSW-FEA-TRANS-FREQUENCY       PIC 9(5).
004400     05  SLSW-FEA-DAYS-SINCE-FIRST      PIC S9(5).
004500     05  SLSW-FEA-AVG-TRANS-VALUE       PIC S9(9)V99.
004600     05  SLSW-FEA-CATEGORY              PIC X(15).
004700     05  SLSW-FEA-PAYMENT-METHOD        PIC X(10).
004800     05  SLSW-FEA-CITY                  PIC X(15).
004900     05  FILLER                         PIC X(10).
