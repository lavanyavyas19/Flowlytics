000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SLSB00.
000300 AUTHOR.       R OKAFOR.
000310 INSTALLATION. DATA PROCESSING DEPT - RETAIL SALES SYSTEMS.
000320 DATE-WRITTEN. NOVEMBER 1987.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      slsb00.cbl                                             *
000345*      Shop-owned source - Data Processing Dept.              *
000346*      Retail Sales Systems group.                             *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350*
000360***************************************************************
000361*    DESCRIPTION
000362*
000363*    MAIN PIPELINE DRIVER FOR THE SALES BATCH SUITE.  BUILDS A
000364*    RUN-SPECIFIC BATCH ID FROM THE SYSTEM DATE AND TIME, THEN
000365*    CALLS SLSB01 THROUGH SLSB06 IN SEQUENCE, EACH STEP PASSED
000366*    THE BATCH ID AND ONE SHARED RUN-STATISTICS COMMAREA THAT
000367*    EVERY STEP ADDS TO BUT NEVER CLEARS.  DISPLAYS A STARTED
000368*    BANNER AND A COMPLETED BANNER WITH THE FINAL RUN TOTALS.
000369***************************************************************
000370*     AMENDMENT HISTORY
000371*
000372*      DATE         AUTHOR          DESCRIPTION
000373*
000374*   $D0 871104 R.OKAFOR       DP-0417 - ORIGINAL DRIVER, CALLS
000375*                             INGESTION/CLEANING/FEATURE STEPS
000376*   $D1 920611 K.ABERNATHY    DP-0692 - ADDED CALL TO SLSB04
000377*                             (TRANSFORMATION/AGGREGATION STEP)
000378*   $D2 950626 M.FAIRWEATHER  DP-0944 - ADDED CALL TO SLSB05
000379*                             (DATA QUALITY STEP)
000380*   $D3 960304 M.FAIRWEATHER  DP-0977 - ADDED CALL TO SLSB06
000381*                             (ANALYTICS/KPI REPORTING STEP)
000382*   $D4 990312 K.ABERNATHY    DP-1104 - Y2K: BATCH ID NOW BUILT
000383*                             FROM A CENTURY-INCLUSIVE DATE
000384*   $D5 081003 R.OKAFOR       DP-1630 - ADDED STEPS-CALLED COUNT
000385*                             TO COMPLETION BANNER PER OPERATIONS
000386*   $D6 260119 K.ABERNETHY    DP-1912 - WS-DEBUG-TASKNO PULLED OUT
000387*                             OF THE ONE-FIELD WS-DEBUG-EYE GROUP
000388*                             TO A STANDALONE 77-LEVEL PER SHOP
000389*                             STANDARDS REVIEW
000400***************************************************************
000410*     COPYBOOKS
000420*
000430*     SLSWSTA - BATCH RUN-STATISTICS COMMAREA
000440*
000450***************************************************************
000460*
000900 ENVIRONMENT DIVISION.
001000 CONFIGURATION SECTION.
001100 SPECIAL-NAMES.
001200     C01 IS TOP-OF-FORM
001300     CLASS NUMERIC-SYMBOLS IS '0' THRU '9'
001400     UPSI-0 ON STATUS IS SLSB00-TRACE-ON.
001500*
001600 DATA DIVISION.
001700 WORKING-STORAGE SECTION.
001710*
001720*    STORE EYE CATCHER DETAILS TO AID DUMP READING
001730*
001800 01  WS-DEBUG-DETAILS.
001810     05  FILLER                        PIC X(32)
001820           VALUE 'SLSB00-------WORKING STORAGE  '.
001830     05  FILLER                        PIC X(05) VALUE SPACES.
001834*
001836*    DP-1912 - TASK COUNTER PULLED OUT TO A STANDALONE 77-LEVEL
001838*    (WAS NESTED UNDER A ONE-FIELD WS-DEBUG-EYE GROUP)
001840 77  WS-DEBUG-TASKNO               PIC 9(7) COMP VALUE ZERO.
001850*
001900*
002000 01  WS-RUN-DATE-TIME.
002100     05  WS-RUN-DATE                   PIC 9(8).
002200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
002300         10  WS-RUN-CCYY               PIC 9(4).
002400         10  WS-RUN-MM                 PIC 9(2).
002500         10  WS-RUN-DD                 PIC 9(2).
002600     05  WS-RUN-TIME                   PIC 9(8).
002700     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.
002800         10  WS-RUN-HH                 PIC 9(2).
002900         10  WS-RUN-MN                 PIC 9(2).
003000         10  WS-RUN-SS                 PIC 9(2).
003100         10  WS-RUN-HS                 PIC 9(2).
003200     05  FILLER                        PIC X(05) VALUE SPACES.
003300*
003400 01  WS-BATCH-ID-WORK.
003500     05  WS-BID-PREFIX                 PIC X(08) VALUE 'SLSBATCH'.
003600     05  WS-BID-DASH1                  PIC X(01) VALUE '-'.
003700     05  WS-BID-DATE                   PIC 9(8).
003710     05  WS-BID-DATE-R REDEFINES WS-BID-DATE.
003720         10  WS-BID-CCYY               PIC 9(4).
003730         10  WS-BID-MM                 PIC 9(2).
003740         10  WS-BID-DD                 PIC 9(2).
003800     05  WS-BID-DASH2                  PIC X(01) VALUE '-'.
003900     05  WS-BID-TIME                   PIC 9(6).
004000     05  FILLER                        PIC X(05) VALUE SPACES.
004100*
004200 01  WS-STEP-COUNTERS.
004300     05  WS-STEPS-CALLED               PIC 9(2) COMP VALUE 0.
004400     05  FILLER                        PIC X(05) VALUE SPACES.
004500*
004600***************************************************************
004700 01  LK-BATCH-ID                        PIC X(24).
004800     COPY SLSWSTA.
004900*
005000***************************************************************
005100 PROCEDURE DIVISION.
005200***************************************************************
005300*
005400 000-PIPELINE-DRIVER.
005500     ADD +1 TO WS-DEBUG-TASKNO.
005600     PERFORM 010-BUILD-BATCH-ID THRU 010-BUILD-BATCH-ID-EXIT.
005700     DISPLAY 'SLSB00 - SALES BATCH SUITE STARTED  ID = '
005800         LK-BATCH-ID.
005900     PERFORM 100-RUN-INGESTION      THRU 100-RUN-INGESTION-EXIT.
006000     PERFORM 200-RUN-CLEANING       THRU 200-RUN-CLEANING-EXIT.
006100     PERFORM 300-RUN-FEATURES       THRU 300-RUN-FEATURES-EXIT.
006200     PERFORM 400-RUN-AGGREGATION    THRU 400-RUN-AGGREGATION-EXIT.
006300     PERFORM 500-RUN-DATA-QUALITY
006350         THRU 500-RUN-DATA-QUALITY-EXIT.
006500     PERFORM 600-RUN-ANALYTICS      THRU 600-RUN-ANALYTICS-EXIT.
006600     PERFORM 900-DISPLAY-COMPLETION
006650         THRU 900-DISPLAY-COMPLETION-EXIT.
006800     GOBACK.
006900*
007000***************************************************************
007100*    010 - BUILD A RUN-SPECIFIC BATCH ID FROM THE SYSTEM DATE
007200*    AND TIME.  CENTURY-INCLUSIVE SINCE THE Y2K REVIEW.
007300***************************************************************
007400 010-BUILD-BATCH-ID.
007500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
007600     ACCEPT WS-RUN-TIME FROM TIME.
007700     MOVE WS-RUN-DATE TO WS-BID-DATE.
007800     MOVE WS-RUN-HH   TO WS-BID-TIME (1:2).
007900     MOVE WS-RUN-MN   TO WS-BID-TIME (3:2).
008000     MOVE WS-RUN-SS   TO WS-BID-TIME (5:2).
008100     MOVE SPACES TO LK-BATCH-ID.
008200     STRING WS-BID-PREFIX DELIMITED BY SIZE
008300         WS-BID-DASH1    DELIMITED BY SIZE
008400         WS-BID-DATE     DELIMITED BY SIZE
008500         WS-BID-DASH2    DELIMITED BY SIZE
008600         WS-BID-TIME     DELIMITED BY SIZE
008700         INTO LK-BATCH-ID.
008800 010-BUILD-BATCH-ID-EXIT.
008900     EXIT.
009000*
009100***************************************************************
009200*    100 - INGESTION STEP
009300***************************************************************
009400 100-RUN-INGESTION.
009500     CALL 'SLSB01' USING LK-BATCH-ID, SLSW-BATCH-STATS.
009600     ADD +1 TO WS-STEPS-CALLED.
009700 100-RUN-INGESTION-EXIT.
009800     EXIT.
009900*
010000***************************************************************
010100*    200 - CLEANING STEP
010200***************************************************************
010300 200-RUN-CLEANING.
010400     CALL 'SLSB02' USING LK-BATCH-ID, SLSW-BATCH-STATS.
010500     ADD +1 TO WS-STEPS-CALLED.
010600 200-RUN-CLEANING-EXIT.
010700     EXIT.
010800*
010900***************************************************************
011000*    300 - FEATURE ENGINEERING STEP
011100***************************************************************
011200 300-RUN-FEATURES.
011300     CALL 'SLSB03' USING LK-BATCH-ID, SLSW-BATCH-STATS.
011400     ADD +1 TO WS-STEPS-CALLED.
011500 300-RUN-FEATURES-EXIT.
011600     EXIT.
011700*
011800***************************************************************
011900*    400 - TRANSFORMATION / AGGREGATION STEP
012000***************************************************************
012100 400-RUN-AGGREGATION.
012200     CALL 'SLSB04' USING LK-BATCH-ID, SLSW-BATCH-STATS.
012300     ADD +1 TO WS-STEPS-CALLED.
012400 400-RUN-AGGREGATION-EXIT.
012500     EXIT.
012600*
012700***************************************************************
012800*    500 - DATA QUALITY STEP
012900***************************************************************
013000 500-RUN-DATA-QUALITY.
013100     CALL 'SLSB05' USING LK-BATCH-ID, SLSW-BATCH-STATS.
013200     ADD +1 TO WS-STEPS-CALLED.
013300 500-RUN-DATA-QUALITY-EXIT.
013400     EXIT.
013500*
013600***************************************************************
013700*    600 - ANALYTICS / KPI REPORTING STEP
013800***************************************************************
013900 600-RUN-ANALYTICS.
014000     CALL 'SLSB06' USING LK-BATCH-ID, SLSW-BATCH-STATS.
014100     ADD +1 TO WS-STEPS-CALLED.
014200 600-RUN-ANALYTICS-EXIT.
014300     EXIT.
014400*
014500***************************************************************
014600*    900 - FINAL RUN-TOTALS BANNER
014700***************************************************************
014800 900-DISPLAY-COMPLETION.
014900     DISPLAY 'SLSB00 - SALES BATCH SUITE COMPLETE ID = '
015000         LK-BATCH-ID.
015100     DISPLAY '         STEPS CALLED         = ' WS-STEPS-CALLED.
015200     DISPLAY '         RECORDS INGESTED     = '
015300         SLSW-STA-RECORDS-INGESTED.
015400     DISPLAY '         INVALID AT INGESTION = '
015500         SLSW-STA-INVALID-INGESTION.
015600     DISPLAY '         CLEANED RECORDS      = '
015700         SLSW-STA-CLEANED-RECORDS.
015800     DISPLAY '         DUPLICATE RECORDS    = '
015900         SLSW-STA-DUPLICATE-RECORDS.
016000     DISPLAY '         INVALID AT CLEANING  = '
016100         SLSW-STA-INVALID-CLEANING.
016200     DISPLAY '         FEATURES GENERATED   = '
016300         SLSW-STA-FEATURES-GENERATED.
016400     DISPLAY '         DAILY SUMMARIES      = '
016500         SLSW-STA-DAILY-SUMMARIES.
016600     DISPLAY '         CUSTOMER SUMMARIES   = '
016700         SLSW-STA-CUSTOMER-SUMMARIES.
016800     DISPLAY '         DATA QUALITY PCT     = '
016900         SLSW-STA-QUALITY-PCT.
017000 900-DISPLAY-COMPLETION-EXIT.
017100     EXIT.
017200*
017300*  END OF PROGRAM SLSB00
