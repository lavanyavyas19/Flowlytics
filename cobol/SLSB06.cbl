000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SLSB06.
000300 AUTHOR.       M FAIRWEATHER.
000310 INSTALLATION. DATA PROCESSING DEPT - RETAIL SALES SYSTEMS.
000320 DATE-WRITTEN. AUGUST 1995.
000330 DATE-COMPILED.
000340 SECURITY.     NONE.
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      slsb06.cbl                                             *
000345*      Shop-owned source - Data Processing Dept.              *
000346*      Retail Sales Systems group.                             *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350*
000360***************************************************************
000361*    DESCRIPTION
000362*
000363*    ANALYTICS / KPI REPORTING STEP OF THE SALES BATCH SUITE -
000364*    THE LAST STEP OF THE PIPELINE.  PRODUCES THE 132-COLUMN
000365*    BATCH/KPI REPORT IN FOUR SECTIONS: BATCH SUMMARY BLOCK, KPI
000366*    BLOCK (WITH DATASET STATS), DAILY REVENUE LISTING (ASCENDING
000367*    DATE, GRAND-TOTAL CONTROL BREAK AT END OF DATA), AND TOP-10
000368*    CUSTOMERS BY REVENUE DESCENDING.  THE TOP-CUSTOMER RANKING
000369*    SORTS A WORK COPY OF THE CUSTOMER SUMMARY FILE BECAUSE THAT
000370*    FILE IS KEYED BY CUSTOMER ID, NOT BY REVENUE.
000371*
000372***************************************************************
000373*     AMENDMENT HISTORY
000374*
000375*      DATE         AUTHOR          DESCRIPTION
000376*
000377*   $D0 960304 M.FAIRWEATHER   DP-0977 - ORIGINAL LAYOUT, BATCH
000378*                              SUMMARY AND KPI BLOCK ONLY
000379*   $D1 970911 K.ABERNATHY    DP-0990 - ADDED DAILY REVENUE
000380*                              LISTING WITH GRAND-TOTAL BREAK
000381*   $D2 081003 M.FAIRWEATHER   DP-1630 - ADDED TOP-10 CUSTOMER
000382*                              LISTING, SORT WORK FILE
000383*   $D3 990312 K.ABERNATHY    DP-1104 - Y2K: DATE RANGE HELD
000384*                              9(8) CENTURY-INCLUSIVE, REVIEWED
000385*   $D4 260119 K.ABERNETHY    DP-1912 - WS-DEBUG-TASKNO PULLED OUT
000386*                             OF THE ONE-FIELD WS-DEBUG-EYE GROUP
000387*                             TO A STANDALONE 77-LEVEL PER SHOP
000388*                             STANDARDS REVIEW
000420***************************************************************
000430*     FILES
000440*
000450*     CLNSTORE - WS-CLNSTORE-STATUS (CLEANED STORE, INPUT)
000460*     DLYSTORE - WS-DLYSTORE-STATUS (DAILY SUMMARY, INDEXED,
000470*                READ SEQUENTIAL ASCENDING BY DATE)
000480*     CUSSTORE - WS-CUSSTORE-STATUS (CUSTOMER SUMMARY, INDEXED,
000490*                SORT'S USING FILE)
000500*     SRTWK02  - SORT WORK FILE (SD)
000510*     SRTCUS   - WS-SRTCUS-STATUS (CUSTOMER SUMMARY SORTED
000520*                DESCENDING BY REVENUE)
000530*     SLSBRPT  - WS-REPORT-STATUS (PRINTED BATCH/KPI REPORT)
000540*
000550***************************************************************
000560*     COPYBOOKS
000570*
000580*     SLSWCLN - CLEANED-TRANSACTION RECORD LAYOUT
000590*     SLSWDLY - DAILY-SALES-SUMMARY RECORD LAYOUT
000600*     SLSWCUS - CUSTOMER-SUMMARY RECORD LAYOUT
000610*     SLSWRPT - BATCH/KPI REPORT PRINT-LINE LAYOUTS
000620*     SLSWSTA - BATCH RUN-STATISTICS COMMAREA
000630*
000640***************************************************************
000650*
000900 ENVIRONMENT DIVISION.
001000 CONFIGURATION SECTION.
001100 SPECIAL-NAMES.
001200     C01 IS TOP-OF-FORM
001300     CLASS NUMERIC-SYMBOLS IS '0' THRU '9'
001400     UPSI-0 ON STATUS IS SLSB06-TRACE-ON.
001500 INPUT-OUTPUT SECTION.
001600 FILE-CONTROL.
001700     SELECT CLEANED-STORE-FILE  ASSIGN TO CLNSTORE
001800            ORGANIZATION IS SEQUENTIAL
001900            FILE STATUS  IS WS-CLNSTORE-STATUS.
002000     SELECT DAILY-SUMMARY-FILE  ASSIGN TO DLYSTORE
002100            ORGANIZATION IS INDEXED
002200            ACCESS       IS SEQUENTIAL
002300            RECORD KEY   IS SLSW-DLY-DATE
002400            FILE STATUS  IS WS-DLYSTORE-STATUS.
002500     SELECT CUSTOMER-SUMMARY-FILE ASSIGN TO CUSSTORE
002600            ORGANIZATION IS INDEXED
002700            ACCESS       IS SEQUENTIAL
002800            RECORD KEY   IS SLSW-CUS-CUSTOMER-ID
002900            FILE STATUS  IS WS-CUSSTORE-STATUS.
003000     SELECT SORT-WORK-FILE      ASSIGN TO SRTWK02.
003100     SELECT SORTED-CUSTOMER-FILE ASSIGN TO SRTCUS
003200            ORGANIZATION IS SEQUENTIAL
003300            FILE STATUS  IS WS-SRTCUS-STATUS.
003400     SELECT REPORT-FILE         ASSIGN TO SLSBRPT
003500            FILE STATUS  IS WS-REPORT-STATUS.
003600*
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  CLEANED-STORE-FILE.
004000     COPY SLSWCLN.
004100 FD  DAILY-SUMMARY-FILE.
004200     COPY SLSWDLY.
004300 FD  CUSTOMER-SUMMARY-FILE.
004400     COPY SLSWCUS.
004500 SD  SORT-WORK-FILE.
004600 01  SD-CUSTOMER-SUMMARY.
004700     05  SD-CUS-CUSTOMER-ID         PIC X(10).
004800     05  SD-CUS-TOTAL-REVENUE       PIC S9(11)V99 COMP-3.
004900     05  SD-CUS-TOTAL-ORDERS        PIC 9(7).
005000     05  SD-CUS-AVG-ORDER-VALUE     PIC S9(9)V99 COMP-3.
005100     05  SD-CUS-LAST-TRANS-DATE     PIC 9(8).
005200     05  FILLER                     PIC X(20).
005300 FD  SORTED-CUSTOMER-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORDING MODE IS F.
005600 01  SRT-CUSTOMER-SUMMARY.
005700     05  SRT-CUS-CUSTOMER-ID        PIC X(10).
005800     05  SRT-CUS-TOTAL-REVENUE      PIC S9(11)V99 COMP-3.
005900     05  SRT-CUS-TOTAL-ORDERS       PIC 9(7).
006000     05  SRT-CUS-AVG-ORDER-VALUE    PIC S9(9)V99 COMP-3.
006100     05  SRT-CUS-LAST-TRANS-DATE    PIC 9(8).
006200     05  FILLER                     PIC X(20).
006300 FD  REPORT-FILE
006400     LABEL RECORDS ARE STANDARD
006500     BLOCK CONTAINS 0
006600     RECORDING MODE IS F.
006700 01  REPORT-RECORD                  PIC X(132).
006800*
006900 WORKING-STORAGE SECTION.
006910*
006920*    STORE EYE CATCHER DETAILS TO AID DUMP READING
006930*
007000 01  WS-DEBUG-DETAILS.
007010     05  FILLER                        PIC X(32)
007020           VALUE 'SLSB06-------WORKING STORAGE  '.
007030     05  FILLER                        PIC X(05) VALUE SPACES.
007034*
007036*    DP-1912 - TASK COUNTER PULLED OUT TO A STANDALONE 77-LEVEL
007038*    (WAS NESTED UNDER A ONE-FIELD WS-DEBUG-EYE GROUP)
007040 77  WS-DEBUG-TASKNO               PIC 9(7) COMP VALUE ZERO.
007050*
007100*
007200 01  WS-FILE-FIELDS.
007300     05  WS-CLNSTORE-STATUS            PIC X(02) VALUE SPACES.
007400     05  WS-DLYSTORE-STATUS            PIC X(02) VALUE SPACES.
007500     05  WS-CUSSTORE-STATUS            PIC X(02) VALUE SPACES.
007600     05  WS-SRTCUS-STATUS              PIC X(02) VALUE SPACES.
007700     05  WS-REPORT-STATUS              PIC X(02) VALUE SPACES.
007800     05  WS-CLNSTORE-EOF-SW            PIC X(01) VALUE 'N'.
007900         88  WS-CLNSTORE-EOF                    VALUE 'Y'.
008000     05  WS-DLYSTORE-EOF-SW            PIC X(01) VALUE 'N'.
008100         88  WS-DLYSTORE-EOF                    VALUE 'Y'.
008200     05  WS-SRTCUS-EOF-SW              PIC X(01) VALUE 'N'.
008300         88  WS-SRTCUS-EOF                      VALUE 'Y'.
008400     05  FILLER                        PIC X(05) VALUE SPACES.
008500*
008600 01  WS-KPI-WORK.
008700     05  WS-KPI-TOTAL-REVENUE          PIC S9(11)V99 COMP-3 VALUE 0.
008800     05  WS-KPI-TOTAL-ORDERS           PIC 9(7) COMP VALUE 0.
008900     05  WS-KPI-AVG-ORDER-VALUE        PIC S9(9)V99 COMP-3 VALUE 0.
009000     05  WS-KPI-TOTAL-CUSTOMERS        PIC 9(7) COMP VALUE 0.
009100     05  FILLER                        PIC X(05) VALUE SPACES.
009200*
009300 01  WS-DATASET-STATS.
009400     05  WS-DS-RAW-COUNT               PIC 9(7) COMP VALUE 0.
009500     05  WS-DS-CLEANED-COUNT           PIC 9(7) COMP VALUE 0.
009600     05  WS-DS-MIN-DATE                PIC 9(8) VALUE ZERO.
009700     05  WS-DS-MIN-DATE-R REDEFINES WS-DS-MIN-DATE.
009800         10  WS-DS-MIN-CCYY            PIC 9(4).
009900         10  WS-DS-MIN-MM              PIC 9(2).
010000         10  WS-DS-MIN-DD              PIC 9(2).
010100     05  WS-DS-MAX-DATE                PIC 9(8) VALUE ZERO.
010200     05  WS-DS-MAX-DATE-R REDEFINES WS-DS-MAX-DATE.
010300         10  WS-DS-MAX-CCYY            PIC 9(4).
010400         10  WS-DS-MAX-MM              PIC 9(2).
010500         10  WS-DS-MAX-DD              PIC 9(2).
010600     05  WS-DS-DISTINCT-CUSTOMERS      PIC 9(7) COMP VALUE 0.
010700     05  WS-DS-DISTINCT-PRODUCTS       PIC 9(7) COMP VALUE 0.
010800     05  FILLER                        PIC X(05) VALUE SPACES.
010900*
011000*    DISTINCT-VALUE TRACKING TABLES BUILT WHILE SCANNING THE
011100*    CLEANED STORE ONCE (010-SCAN-CLEANED-STORE)
011200*
011300 01  WS-SEEN-CUSTOMER-TABLE.
011400     05  WS-SEEN-CUST-ENTRY OCCURS 5000 TIMES
011500             INDEXED BY WS-SCU-IX.
011600         10  WS-SEEN-CUST-ID            PIC X(10).
011700         10  FILLER                     PIC X(05).
011800*
011900 01  WS-SEEN-PRODUCT-TABLE.
012000     05  WS-SEEN-PROD-ENTRY OCCURS 2000 TIMES
012100             INDEXED BY WS-SPR-IX.
012200         10  WS-SEEN-PROD-NAME          PIC X(20).
012300         10  FILLER                     PIC X(05).
012400*
012500 01  WS-SCAN-SWITCHES.
012600     05  WS-SCU-FOUND-SW                PIC X(01) VALUE 'N'.
012700         88  WS-SCU-FOUND                       VALUE 'Y'.
012800     05  WS-SPR-FOUND-SW                PIC X(01) VALUE 'N'.
012900         88  WS-SPR-FOUND                       VALUE 'Y'.
013000     05  FILLER                         PIC X(05) VALUE SPACES.
013100*
013200 01  WS-SLSB07-PARM-AVG.
013300     05  WS-SLSB07-DIVIDEND             PIC S9(11)V99 COMP-3.
013400     05  WS-SLSB07-DIVISOR              PIC S9(9)V99  COMP-3.
013500     05  WS-SLSB07-MULTIPLIER           PIC 9(3).
013600     05  WS-SLSB07-RESULT               PIC S9(9)V99.
013700     05  WS-SLSB07-RESULT-R REDEFINES WS-SLSB07-RESULT.
013800         10  WS-SLSB07-RESULT-WHOLE     PIC S9(7).
013900         10  WS-SLSB07-RESULT-DECML     PIC 99.
014000     05  FILLER                         PIC X(05).
014100*
014200 01  WS-DAILY-LISTING-WORK.
014300     05  WS-DLY-LINES-WRITTEN          PIC 9(3) COMP VALUE 0.
014400     05  WS-DLY-GRAND-REVENUE          PIC S9(11)V99 COMP-3 VALUE 0.
014500     05  WS-DLY-GRAND-ORDERS           PIC 9(7) COMP VALUE 0.
014600     05  WS-DLY-GRAND-QUANTITY         PIC S9(9)V99 COMP-3 VALUE 0.
014700     05  FILLER                        PIC X(05) VALUE SPACES.
014800*
014900 01  WS-TOPCUST-WORK.
015000     05  WS-TC-RANK                     PIC 9(2) COMP VALUE 0.
015100     05  FILLER                         PIC X(05) VALUE SPACES.
015200*
015300***************************************************************
015400 LINKAGE SECTION.
015500*
015600 01  LK-BATCH-ID                        PIC X(24).
015700     COPY SLSWSTA.
015800*
015900***************************************************************
016000 PROCEDURE DIVISION USING LK-BATCH-ID, SLSW-BATCH-STATS.
016100***************************************************************
016200*
016300 000-ANALYTICS-BATCH.
016400     ADD +1 TO WS-DEBUG-TASKNO.
016500     PERFORM 010-SCAN-CLEANED-STORE
016600         THRU 010-SCAN-CLEANED-STORE-EXIT.
016700     PERFORM 100-COMPUTE-KPI-AOV THRU 100-COMPUTE-KPI-AOV-EXIT.
016800     OPEN OUTPUT REPORT-FILE.
016900     PERFORM 200-WRITE-REPORT-TITLE
017000         THRU 200-WRITE-REPORT-TITLE-EXIT.
017100     PERFORM 300-WRITE-BATCH-SUMMARY
017200         THRU 300-WRITE-BATCH-SUMMARY-EXIT.
017300     PERFORM 400-WRITE-KPI-BLOCK THRU 400-WRITE-KPI-BLOCK-EXIT.
017400     PERFORM 500-WRITE-DAILY-LISTING
017500         THRU 500-WRITE-DAILY-LISTING-EXIT.
017600     PERFORM 600-WRITE-TOP-CUSTOMERS
017700         THRU 600-WRITE-TOP-CUSTOMERS-EXIT.
017800     CLOSE REPORT-FILE.
017900     DISPLAY 'SLSB06 - BATCH REPORT COMPLETE FOR ' LK-BATCH-ID.
018000     GOBACK.
018100*
018200***************************************************************
018300*    010 - SINGLE PASS OVER THE CLEANED STORE BUILDING THE KPI
018400*    REVENUE/ORDER TOTALS, THE MIN/MAX DATE RANGE, AND THE
018500*    DISTINCT-CUSTOMER / DISTINCT-PRODUCT COUNTS
018600***************************************************************
018700 010-SCAN-CLEANED-STORE.
018800     OPEN INPUT CLEANED-STORE-FILE.
018900     IF WS-CLNSTORE-STATUS NOT = '00'
019000         DISPLAY 'SLSB06 - CLNSTORE OPEN FAILED '
019100             WS-CLNSTORE-STATUS
019200         GOBACK
019300     END-IF.
019400     MOVE 'N' TO WS-CLNSTORE-EOF-SW.
019500     PERFORM 015-READ-ONE-CLEANED-RECORD.
019600     PERFORM 020-ACCUM-CLEANED-RECORD
019700         THRU 020-ACCUM-CLEANED-RECORD-EXIT
019800         UNTIL WS-CLNSTORE-EOF.
019900     CLOSE CLEANED-STORE-FILE.
020000     MOVE WS-DS-DISTINCT-CUSTOMERS TO WS-KPI-TOTAL-CUSTOMERS.
020100     MOVE SLSW-STA-RECORDS-INGESTED TO WS-DS-RAW-COUNT.
020200     MOVE SLSW-STA-CLEANED-RECORDS  TO WS-DS-CLEANED-COUNT.
020300 010-SCAN-CLEANED-STORE-EXIT.
020400     EXIT.
020500*
020600 015-READ-ONE-CLEANED-RECORD.
020700     READ CLEANED-STORE-FILE
020800         AT END
020900             MOVE 'Y' TO WS-CLNSTORE-EOF-SW
021000     END-READ.
021100*
021200 020-ACCUM-CLEANED-RECORD.
021300     ADD SLSW-CLN-TOTAL-AMOUNT TO WS-KPI-TOTAL-REVENUE.
021400     ADD +1 TO WS-KPI-TOTAL-ORDERS.
021500     IF WS-KPI-TOTAL-ORDERS = 1
021600         MOVE SLSW-CLN-DATE TO WS-DS-MIN-DATE
021700         MOVE SLSW-CLN-DATE TO WS-DS-MAX-DATE
021800     ELSE
021900         IF SLSW-CLN-DATE < WS-DS-MIN-DATE
022000             MOVE SLSW-CLN-DATE TO WS-DS-MIN-DATE
022100         END-IF
022200         IF SLSW-CLN-DATE > WS-DS-MAX-DATE
022300             MOVE SLSW-CLN-DATE TO WS-DS-MAX-DATE
022400         END-IF
022500     END-IF.
022600     PERFORM 030-FIND-ADD-CUSTOMER
022700         THRU 030-FIND-ADD-CUSTOMER-EXIT.
022800     PERFORM 040-FIND-ADD-PRODUCT
022900         THRU 040-FIND-ADD-PRODUCT-EXIT.
023000     PERFORM 015-READ-ONE-CLEANED-RECORD.
023100 020-ACCUM-CLEANED-RECORD-EXIT.
023200     EXIT.
023300*
023400 030-FIND-ADD-CUSTOMER.
023500     MOVE 'N' TO WS-SCU-FOUND-SW.
023600     IF WS-DS-DISTINCT-CUSTOMERS > 0
023700         PERFORM 035-COMPARE-SEEN-CUSTOMER
023800                 THRU 035-COMPARE-SEEN-CUSTOMER-EXIT
023900                 VARYING WS-SCU-IX FROM 1 BY 1
024000                 UNTIL WS-SCU-IX > WS-DS-DISTINCT-CUSTOMERS
024100                 OR WS-SCU-FOUND
024200     END-IF.
024300     IF NOT WS-SCU-FOUND
024400         ADD +1 TO WS-DS-DISTINCT-CUSTOMERS
024500         SET WS-SCU-IX TO WS-DS-DISTINCT-CUSTOMERS
024600         MOVE SLSW-CLN-CUSTOMER-ID TO WS-SEEN-CUST-ID (WS-SCU-IX)
024700     END-IF.
024800 030-FIND-ADD-CUSTOMER-EXIT.
024900     EXIT.
025000*
025100 035-COMPARE-SEEN-CUSTOMER.
025200     IF WS-SEEN-CUST-ID (WS-SCU-IX) = SLSW-CLN-CUSTOMER-ID
025300         MOVE 'Y' TO WS-SCU-FOUND-SW
025400     END-IF.
025500 035-COMPARE-SEEN-CUSTOMER-EXIT.
025600     EXIT.
025700*
025800 040-FIND-ADD-PRODUCT.
025900     MOVE 'N' TO WS-SPR-FOUND-SW.
026000     IF WS-DS-DISTINCT-PRODUCTS > 0
026100         PERFORM 045-COMPARE-SEEN-PRODUCT
026200                 THRU 045-COMPARE-SEEN-PRODUCT-EXIT
026300                 VARYING WS-SPR-IX FROM 1 BY 1
026400                 UNTIL WS-SPR-IX > WS-DS-DISTINCT-PRODUCTS
026500                 OR WS-SPR-FOUND
026600     END-IF.
026700     IF NOT WS-SPR-FOUND
026800         ADD +1 TO WS-DS-DISTINCT-PRODUCTS
026900         SET WS-SPR-IX TO WS-DS-DISTINCT-PRODUCTS
027000         MOVE SLSW-CLN-PRODUCT TO WS-SEEN-PROD-NAME (WS-SPR-IX)
027100     END-IF.
027200 040-FIND-ADD-PRODUCT-EXIT.
027300     EXIT.
027400*
027500 045-COMPARE-SEEN-PRODUCT.
027600     IF WS-SEEN-PROD-NAME (WS-SPR-IX) = SLSW-CLN-PRODUCT
027700         MOVE 'Y' TO WS-SPR-FOUND-SW
027800     END-IF.
027900 045-COMPARE-SEEN-PRODUCT-EXIT.
028000     EXIT.
028100*
028200***************************************************************
028300*    100 - AVERAGE-ORDER-VALUE = REVENUE / ORDERS, 0 WHEN NO
028400*    ORDERS, VIA THE SHARED SLSB07 ROUTINE
028500***************************************************************
028600 100-COMPUTE-KPI-AOV.
028700     MOVE WS-KPI-TOTAL-REVENUE TO WS-SLSB07-DIVIDEND.
028800     MOVE WS-KPI-TOTAL-ORDERS  TO WS-SLSB07-DIVISOR.
028900     MOVE 1                    TO WS-SLSB07-MULTIPLIER.
029000     CALL 'SLSB07' USING WS-SLSB07-PARM-AVG.
029100     MOVE WS-SLSB07-RESULT     TO WS-KPI-AVG-ORDER-VALUE.
029200 100-COMPUTE-KPI-AOV-EXIT.
029300     EXIT.
029400*
029500***************************************************************
029600*    200 - REPORT TITLE LINE
029700***************************************************************
029800 200-WRITE-REPORT-TITLE.
029900     MOVE SPACES TO REPORT-RECORD.
030000     MOVE ZERO TO SLSW-RPT-TITLE-MM SLSW-RPT-TITLE-DD
030100         SLSW-RPT-TITLE-CCYY.
030200     WRITE REPORT-RECORD FROM SLSW-RPT-TITLE AFTER PAGE.
030300     WRITE REPORT-RECORD FROM SLSW-RPT-SPACES AFTER 1.
030400 200-WRITE-REPORT-TITLE-EXIT.
030500     EXIT.
030600*
030700***************************************************************
030800*    300 - BATCH SUMMARY BLOCK (REPORTS SECTION 1)
030900***************************************************************
031000 300-WRITE-BATCH-SUMMARY.
031100     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-HDR AFTER 1.
031200     MOVE 'BATCH ID' TO SLSW-RPT-SUM-LABEL.
031300     MOVE SPACES TO REPORT-RECORD.
031400     STRING SLSW-RPT-SUM-LABEL DELIMITED BY SIZE
031500         ': ' DELIMITED BY SIZE
031600         LK-BATCH-ID DELIMITED BY SIZE
031700         INTO REPORT-RECORD.
031800     WRITE REPORT-RECORD AFTER 1.
031900     MOVE 'RECORDS PROCESSED'      TO SLSW-RPT-SUM-LABEL.
032000     MOVE SLSW-STA-RECORDS-INGESTED TO SLSW-RPT-SUM-VALUE.
032100     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-LINE AFTER 1.
032200     MOVE 'CLEANED'                TO SLSW-RPT-SUM-LABEL.
032300     MOVE SLSW-STA-CLEANED-RECORDS TO SLSW-RPT-SUM-VALUE.
032400     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-LINE AFTER 1.
032500     MOVE 'DUPLICATES SKIPPED'     TO SLSW-RPT-SUM-LABEL.
032600     MOVE SLSW-STA-DUPLICATE-RECORDS TO SLSW-RPT-SUM-VALUE.
032700     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-LINE AFTER 1.
032800     MOVE 'INVALID'                TO SLSW-RPT-SUM-LABEL.
032900     COMPUTE SLSW-RPT-SUM-VALUE =
033000         SLSW-STA-INVALID-INGESTION + SLSW-STA-INVALID-CLEANING.
033100     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-LINE AFTER 1.
033200     MOVE 'DROPPED'                TO SLSW-RPT-SUM-LABEL.
033300     COMPUTE SLSW-RPT-SUM-VALUE =
033400         SLSW-STA-INVALID-INGESTION + SLSW-STA-INVALID-CLEANING
033500         + SLSW-STA-DUPLICATE-RECORDS.
033600     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-LINE AFTER 1.
033700     MOVE 'FEATURES GENERATED'     TO SLSW-RPT-SUM-LABEL.
033800     MOVE SLSW-STA-FEATURES-GENERATED TO SLSW-RPT-SUM-VALUE.
033900     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-LINE AFTER 1.
034000     MOVE 'DAILY SUMMARIES WRITTEN' TO SLSW-RPT-SUM-LABEL.
034100     MOVE SLSW-STA-DAILY-SUMMARIES TO SLSW-RPT-SUM-VALUE.
034200     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-LINE AFTER 1.
034300     MOVE 'CUSTOMER SUMMARIES WRITTEN' TO SLSW-RPT-SUM-LABEL.
034400     MOVE SLSW-STA-CUSTOMER-SUMMARIES TO SLSW-RPT-SUM-VALUE.
034500     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-LINE AFTER 1.
034600     MOVE 'DATA QUALITY PERCENTAGE' TO SLSW-RPT-SUM-PCT-LABEL.
034700     MOVE SLSW-STA-QUALITY-PCT     TO SLSW-RPT-SUM-PCT-VALUE.
034800     WRITE REPORT-RECORD FROM SLSW-RPT-SUMMARY-PCT-LINE AFTER 1.
034900     WRITE REPORT-RECORD FROM SLSW-RPT-SPACES AFTER 1.
035000 300-WRITE-BATCH-SUMMARY-EXIT.
035100     EXIT.
035200*
035300***************************************************************
035400*    400 - KPI BLOCK AND DATASET STATS (REPORTS SECTION 2)
035500***************************************************************
035600 400-WRITE-KPI-BLOCK.
035700     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-HDR AFTER 1.
035800     MOVE 'TOTAL REVENUE'         TO SLSW-RPT-KPI-LABEL.
035900     MOVE WS-KPI-TOTAL-REVENUE    TO SLSW-RPT-KPI-VALUE.
036000     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-MONEY-LINE AFTER 1.
036100     MOVE 'AVERAGE ORDER VALUE'   TO SLSW-RPT-KPI-LABEL.
036200     MOVE WS-KPI-AVG-ORDER-VALUE  TO SLSW-RPT-KPI-VALUE.
036300     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-MONEY-LINE AFTER 1.
036400     MOVE 'TOTAL ORDERS'          TO SLSW-RPT-KPIC-LABEL.
036500     MOVE WS-KPI-TOTAL-ORDERS     TO SLSW-RPT-KPIC-VALUE.
036600     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-COUNT-LINE AFTER 1.
036700     MOVE 'TOTAL DISTINCT CUSTOMERS' TO SLSW-RPT-KPIC-LABEL.
036800     MOVE WS-KPI-TOTAL-CUSTOMERS  TO SLSW-RPT-KPIC-VALUE.
036900     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-COUNT-LINE AFTER 1.
037000     MOVE 'RAW RECORD COUNT'      TO SLSW-RPT-KPIC-LABEL.
037100     MOVE WS-DS-RAW-COUNT         TO SLSW-RPT-KPIC-VALUE.
037200     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-COUNT-LINE AFTER 1.
037300     MOVE 'CLEANED RECORD COUNT'  TO SLSW-RPT-KPIC-LABEL.
037400     MOVE WS-DS-CLEANED-COUNT     TO SLSW-RPT-KPIC-VALUE.
037500     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-COUNT-LINE AFTER 1.
037600     MOVE 'UNIQUE CUSTOMERS'      TO SLSW-RPT-KPIC-LABEL.
037700     MOVE WS-DS-DISTINCT-CUSTOMERS TO SLSW-RPT-KPIC-VALUE.
037800     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-COUNT-LINE AFTER 1.
037900     MOVE 'UNIQUE PRODUCTS'       TO SLSW-RPT-KPIC-LABEL.
038000     MOVE WS-DS-DISTINCT-PRODUCTS TO SLSW-RPT-KPIC-VALUE.
038100     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-COUNT-LINE AFTER 1.
038200     MOVE WS-DS-MIN-DATE          TO SLSW-RPT-DATE-MIN.
038300     MOVE WS-DS-MAX-DATE          TO SLSW-RPT-DATE-MAX.
038400     WRITE REPORT-RECORD FROM SLSW-RPT-KPI-DATE-LINE AFTER 1.
038500     WRITE REPORT-RECORD FROM SLSW-RPT-SPACES AFTER 1.
038600 400-WRITE-KPI-BLOCK-EXIT.
038700     EXIT.
038800*
038900***************************************************************
039000*    500 - DAILY REVENUE LISTING, ASCENDING BY DATE, CAPPED AT
039100*    365 ROWS, WITH A GRAND-TOTAL CONTROL-BREAK LINE AT EOF
039200*    (REPORTS SECTION 3)
039300***************************************************************
039400 500-WRITE-DAILY-LISTING.
039500     WRITE REPORT-RECORD FROM SLSW-RPT-DAILY-HDR1 AFTER 1.
039600     WRITE REPORT-RECORD FROM SLSW-RPT-DAILY-HDR2 AFTER 1.
039700     OPEN INPUT DAILY-SUMMARY-FILE.
039800     IF WS-DLYSTORE-STATUS NOT = '00'
039900         GO TO 500-WRITE-DAILY-LISTING-TOTALS
040000     END-IF.
040100     MOVE 'N' TO WS-DLYSTORE-EOF-SW.
040200     PERFORM 510-READ-ONE-DAILY-RECORD.
040300     PERFORM 520-WRITE-ONE-DAILY-LINE
040400         THRU 520-WRITE-ONE-DAILY-LINE-EXIT
040500         UNTIL WS-DLYSTORE-EOF
040600         OR WS-DLY-LINES-WRITTEN = 365.
040700     CLOSE DAILY-SUMMARY-FILE.
040800 500-WRITE-DAILY-LISTING-TOTALS.
040900     MOVE WS-DLY-GRAND-REVENUE  TO SLSW-RPT-DLY-TOT-REVENUE.
041000     MOVE WS-DLY-GRAND-ORDERS   TO SLSW-RPT-DLY-TOT-ORDERS.
041100     MOVE WS-DLY-GRAND-QUANTITY TO SLSW-RPT-DLY-TOT-QUANTITY.
041200     WRITE REPORT-RECORD FROM SLSW-RPT-DAILY-TOTAL AFTER 1.
041300     WRITE REPORT-RECORD FROM SLSW-RPT-SPACES AFTER 1.
041400 500-WRITE-DAILY-LISTING-EXIT.
041500     EXIT.
041600*
041700 510-READ-ONE-DAILY-RECORD.
041800     READ DAILY-SUMMARY-FILE NEXT RECORD
041900         AT END
042000             MOVE 'Y' TO WS-DLYSTORE-EOF-SW
042100     END-READ.
042200*
042300 520-WRITE-ONE-DAILY-LINE.
042400     MOVE SLSW-DLY-DATE           TO SLSW-RPT-DLY-DATE.
042500     MOVE SLSW-DLY-TOTAL-REVENUE  TO SLSW-RPT-DLY-REVENUE.
042600     MOVE SLSW-DLY-TOTAL-ORDERS   TO SLSW-RPT-DLY-ORDERS.
042700     MOVE SLSW-DLY-TOTAL-QUANTITY TO SLSW-RPT-DLY-QUANTITY.
042800     WRITE REPORT-RECORD FROM SLSW-RPT-DAILY-DETAIL AFTER 1.
042900     ADD +1 TO WS-DLY-LINES-WRITTEN.
043000     ADD SLSW-DLY-TOTAL-REVENUE  TO WS-DLY-GRAND-REVENUE.
043100     ADD SLSW-DLY-TOTAL-ORDERS   TO WS-DLY-GRAND-ORDERS.
043200     ADD SLSW-DLY-TOTAL-QUANTITY TO WS-DLY-GRAND-QUANTITY.
043300     PERFORM 510-READ-ONE-DAILY-RECORD.
043400 520-WRITE-ONE-DAILY-LINE-EXIT.
043500     EXIT.
043600*
043700***************************************************************
043800*    600 - TOP 10 CUSTOMERS BY REVENUE DESCENDING (REPORTS
043900*    SECTION 4).  CUSTOMER SUMMARY IS KEYED BY CUSTOMER ID SO
044000*    IT IS SORTED INTO REVENUE-DESCENDING ORDER FIRST.
044100***************************************************************
044200 600-WRITE-TOP-CUSTOMERS.
044300     WRITE REPORT-RECORD FROM SLSW-RPT-TOPCUST-HDR1 AFTER 1.
044400     WRITE REPORT-RECORD FROM SLSW-RPT-TOPCUST-HDR2 AFTER 1.
044500     SORT SORT-WORK-FILE ON DESCENDING KEY SD-CUS-TOTAL-REVENUE
044600         USING CUSTOMER-SUMMARY-FILE
044700         GIVING SORTED-CUSTOMER-FILE.
044800     OPEN INPUT SORTED-CUSTOMER-FILE.
044900     IF WS-SRTCUS-STATUS NOT = '00'
045000         GO TO 600-WRITE-TOP-CUSTOMERS-EXIT
045100     END-IF.
045200     MOVE 'N' TO WS-SRTCUS-EOF-SW.
045300     MOVE 0 TO WS-TC-RANK.
045400     PERFORM 610-READ-ONE-SORTED-CUSTOMER.
045500     PERFORM 620-WRITE-TOPCUST-LINE
045600         THRU 620-WRITE-TOPCUST-LINE-EXIT
045700         UNTIL WS-SRTCUS-EOF
045800         OR WS-TC-RANK = 10.
045900     CLOSE SORTED-CUSTOMER-FILE.
046000 600-WRITE-TOP-CUSTOMERS-EXIT.
046100     EXIT.
046200*
046300 610-READ-ONE-SORTED-CUSTOMER.
046400     READ SORTED-CUSTOMER-FILE
046500         AT END
046600             MOVE 'Y' TO WS-SRTCUS-EOF-SW
046700     END-READ.
046800*
046900 620-WRITE-TOPCUST-LINE.
047000     MOVE SRT-CUS-CUSTOMER-ID    TO SLSW-RPT-TC-CUSTOMER-ID.
047100     MOVE SRT-CUS-TOTAL-REVENUE  TO SLSW-RPT-TC-REVENUE.
047200     MOVE SRT-CUS-TOTAL-ORDERS   TO SLSW-RPT-TC-ORDERS.
047300     MOVE SRT-CUS-AVG-ORDER-VALUE TO SLSW-RPT-TC-AVG-ORDER.
047400     MOVE SRT-CUS-LAST-TRANS-DATE TO SLSW-RPT-TC-LAST-DATE.
047500     WRITE REPORT-RECORD FROM SLSW-RPT-TOPCUST-DETAIL AFTER 1.
047600     ADD +1 TO WS-TC-RANK.
047700     PERFORM 610-READ-ONE-SORTED-CUSTOMER.
047800 620-WRITE-TOPCUST-LINE-EXIT.
047900     EXIT.
048000*
048100*  END OF PROGRAM SLSB06
