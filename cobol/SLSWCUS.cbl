000100******************************************************************
000200*                                                                *
000300* CONTROL BLOCK NAME = SLSWCUS                                   *
000400*                                                                *
000500* DESCRIPTIVE NAME = Sales Batch (SLSB suite) - Copybook for the *
000600*                    customer summary file, one record per      *
000700*                    customer id, keyed indexed file, upsert    *
000800*                    written by aggregation (SLSB04).           *
000900*                                                                *
001000*  @BANNER_START                                                *
001100*  Shop-owned source - Data Processing Dept.                    *
001200*  Retail Sales Systems group.                                  *
001300*  @BANNER_END                                                  *
001400*                                                                *
001500* FUNCTION =                                                     *
001600*      CUS-CUSTOMER-ID is the RECORD KEY of the indexed file     *
001700*      it describes.  CUS-LAST-TRANS-DATE is the maximum date    *
001800*      seen for the customer across all batches to date.         *
001900*                                                                *
002000*----------------------------------------------------------------*
002100*                                                                *
002200* CHANGE ACTIVITY :                                              *
002300*      $SEG(SLSWCUS),COMP(SLSBATCH),PROD(SALES   ):              *
002400*                                                                *
002500*   PN= DATE   PROGRAMMER     REQUEST   REMARKS                  *
002600*   $D0 930211 K.ABERNATHY    DP-0761 : ORIGINAL LAYOUT          *
002700*   $D1 081003 M.FAIRWEATHER  DP-1630 : ADDED AVG-ORDER-VALUE    *
002800******************************************************************
002900 01  SLSW-CUSTOMER-SUMMARY.
003000     05  SLSW-CUS-CUSTOMER-ID           PIC X(10).
003100     05  SLSW-CUS-TOTAL-REVENUE         PIC S9(11)V99.
003200     05  SLSW-CUS-TOTAL-ORDERS          PIC 9(7).
003300     05  SLSW-CUS-AVG-ORDER-VALUE       PIC S9(9)V99.
003400     05  SLSW-CUS-LAST-TRANS-DATE       PIC 9(8).
003500     05  SLSW-CUS-LAST-TRANS-DATE-R REDEFINES
003600             SLSW-CUS-LAST-TRANS-DATE.
003700         10  SLSW-CUS-LAST-CCYY         PIC 9(4).
003800         10  SLSW-CUS-LAST-MM           PIC 9(2).
003900         10  SLSW-CUS-LAST-DD           PIC 9(2).
004000     05  FILLER                         PIC X(20).
